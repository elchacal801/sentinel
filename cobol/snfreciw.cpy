000100********************************************************************
000200*                                                                  *
000300*    SNFRECIW  --  IW-ALERT OUTPUT RECORD                         *
000400*    ONE ENTRY PER INDICATIONS-AND-WARNING ALERT RAISED BY THE    *
000500*    ALERT GENERATOR.  IW-ALERT-ID IS BUILT FROM THE RUN DATE      *
000600*    PARAMETER AND A SEQUENCE NUMBER ASSIGNED AFTER THE ALERTS    *
000700*    ARE SORTED INTO SEVERITY ORDER.                              *
000800*                                                                  *
000900*    77136  KMH  NEW COPYBOOK FOR SENTINEL I&W ALERT OUTPUT        *
001000*    98356  RDP  Y2K - IW-ALERT-ID CARRIES A FULL 4-DIGIT CENTURY  *
001100*                 YEAR IN THE DATE PORTION, VERIFIED NO CHANGE     *
001200*                                                                  *
001300********************************************************************
001400    05  IW-ALERT-RECORD.
001500        10  IW-ALERT-ID            PIC X(16).
001600        10  IW-SEVERITY            PIC X(08).
001700        10  IW-ALERT-TYPE          PIC X(24).
001800        10  IW-SUBJECT-KEY         PIC X(20).
001900        10  IW-RESPONSE-TIME       PIC X(12).
002000        10  IW-DETAIL-COUNT        PIC 9(04).
002100        10  FILLER                 PIC X(48).
