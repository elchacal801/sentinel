000100********************************************************************
000200*                                                                  *
000300*    SNFRECTH  --  THREAT REPORT RECORD                          *
000400*    ONE ENTRY PER INTELLIGENCE REPORT.  TH-THREAT-CVE-ID AND     *
000500*    TH-THREAT-ACTOR MAY BE SPACES WHEN NOT APPLICABLE TO THE     *
000600*    REPORT.  LOADED INTO TABLE TH-TABLE AND SCANNED BY CVE-ID    *
000700*    AND BY ACTOR THROUGHOUT THE NIGHTLY RUN.                     *
000800*                                                                  *
000900*    77115  KMH  NEW COPYBOOK FOR SENTINEL THREAT FEED             *
001000*    98342  RDP  Y2K - TH-OBSERVED-AGE-HOURS PRECOMPUTED, NO DATE  *
001100*                 WINDOWING REQUIRED, CLOSED NO CHANGE             *
001200*                                                                  *
001300********************************************************************
001400    05  TH-THREAT-RECORD.
001500        10  TH-THREAT-ID           PIC X(08).
001600        10  TH-THREAT-CVE-ID       PIC X(16).
001700        10  TH-THREAT-ACTOR        PIC X(20).
001800        10  TH-MALWARE-FAMILY      PIC X(20).
001900        10  TH-ACTIVE-EXPLOIT-FLAG PIC X(01).
002000        10  TH-TARGET-ORG-FLAG     PIC X(01).
002100        10  TH-TARGET-IND-FLAG     PIC X(01).
002200        10  TH-TARGET-REGION-FLAG  PIC X(01).
002300        10  TH-SOURCE-TYPE         PIC X(08).
002400        10  TH-OBSERVED-AGE-HOURS  PIC 9(05).
002500        10  FILLER                 PIC X(39).
