000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SNHDR06.
000300 AUTHOR.            RAYMOND D PACHECO.
000400 INSTALLATION.      SENTINEL INTELLIGENCE SYSTEMS DIVISION.
000500 DATE-WRITTEN.      03/1992.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  WEB SECURITY HEADER CHECK.  READS THE HDRCHECK FEED (RESULT OF  *
001200*  THE EXTERNAL HTTP HEADER SCAN, OUT OF SCOPE FOR THIS PROGRAM)   *
001300*  AND FOR EACH ASSET EMITS ONE LOW-SEVERITY FINDING LINE PER      *
001400*  MISSING SECURITY HEADER (HSTS, X-FRAME-OPTIONS,                *
001500*  X-CONTENT-TYPE-OPTIONS, CONTENT-SECURITY-POLICY,                *
001600*  X-XSS-PROTECTION) AND ONE LOW FINDING WHEN THE SERVER BANNER    *
001700*  DISCLOSES ITS VERSION.  PRINTS THE HEADER FINDINGS SECTION OF   *
001800*  THE NIGHTLY REPORT WITH PER-ASSET TOTALS.                      *
001900*                                                                  *
002000*J    JCL..                                                        *
002100*                                                                  *
002200* //SNHDR06  EXEC PGM=SNHDR06                                      *
002300* //SYSOUT   DD SYSOUT=*                                           *
002400* //HDRCHECK DD DSN=SNT.PROD.HDRCHECK,DISP=SHR                     *
002500* //RPTFILE  DD DSN=SNT.PROD.NIGHTRPT,DISP=(MOD,CATLG,CATLG),       *
002600* //            UNIT=DISK,SPACE=(TRK,(100,50),RLSE)                *
002700* //*                                                              *
002800*                                                                  *
002900*P    ENTRY PARAMETERS..                                           *
003000*     NONE.                                                        *
003100*                                                                  *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003300*     I/O ERROR ON FILES - ABEND VIA EOJ9900-ABEND.                 *
003400*                                                                  *
003500*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003600*     NONE.                                                        *
003700*                                                                  *
003800*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003900*     WS-HDR-NAME-TBL  -- THE FIVE SECURITY HEADER NAMES, IN THE   *
004000*                         FIXED ORDER THEY ARE CHECKED EACH TIME.  *
004100*                                                                  *
004200********************************************************************
004300*--------------------------------------------------------------*
004400* CHANGE LOG                                                   *
004500*--------------------------------------------------------------*
004600* 030592  RDP  ORIGINAL PROGRAM.  FIVE MISSING-HEADER FINDINGS   *SR92030A
004700*              PLUS VERSION-DISCLOSURE FINDING PER ANALYTICS     *SR92030A
004800*              REQUEST 122.                                      *SR92030A
004900* 071793  RDP  ADDED PER-ASSET TOTAL LINE, ANALYSTS WERE ASKING  *SR93071A
005000*              FOR A COUNT WITHOUT HAND-TALLYING THE FINDINGS.   *SR93071A
005100* 052296  WJT  CORRECTED HEADER NAME TABLE - X-XSS-PROTECTION    *SR96052A
005200*              WAS BEING PRINTED AS X-XXS-PROTECTION.            *SR96052A
005300* 081598  RDP  Y2K REVIEW - NO DATE FIELDS OR ARITHMETIC IN      *Y2K0898A
005400*              THIS PROGRAM.  CLOSED WITH NO CODE CHANGE.        *Y2K0898A
005500* 022699  RDP  Y2K SIGN-OFF RECORDED.  NO FURTHER ACTION.        *Y2K0299B
005600* 091402  DLO  ADDED GRAND TOTAL LINE ACROSS ALL ASSETS PER      *SR02091A
005700*              ANALYTICS REQUEST 159.                            *SR02091A
005800* 042506  SAM  RECOMPILED UNDER CURRENT COMPILER, NO SOURCE      *SR06042A
005900*              CHANGE.                                           *SR06042A
006000* 102209  WJT  WIDENED FINDING-TEXT FIELD, VERSION-DISCLOSURE    *SR09102A
006100*              TEXT WAS BEING TRUNCATED ON PRINT.                 *SR09102A
006200*--------------------------------------------------------------*
006300 EJECT
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.   IBM-3090.
006700 OBJECT-COMPUTER.   IBM-3090.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT HEADER-FILE ASSIGN TO HDRCHECK
007300         FILE STATUS IS WS-HEADER-STATUS.
007400     SELECT REPORT-FILE ASSIGN TO RPTFILE
007500         FILE STATUS IS WS-REPORT-STATUS.
007600 EJECT
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  HEADER-FILE
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 01  HEADER-REC              PIC X(60).
008300 FD  REPORT-FILE
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  REPORT-REC               PIC X(132).
008700 EJECT
008800 WORKING-STORAGE SECTION.
008900 01  FILLER PIC X(32)
009000     VALUE 'SNHDR06 WORKING STORAGE BEGINS '.
009100********************************************************************
009200*    FILE STATUS AND RUN DATE                                      *
009300********************************************************************
009400 01  READ-ONLY-WORK-AREA.
009500     05  WS-HEADER-STATUS       PIC X(02).
009600     05  WS-REPORT-STATUS       PIC X(02).
009700     05  WS-RUN-DATE            PIC X(08) VALUE SPACES.
009710     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE.
009720         10  WS-RUN-DATE-CC     PIC X(02).
009730         10  WS-RUN-DATE-YY     PIC X(02).
009740         10  WS-RUN-DATE-MM     PIC X(02).
009750         10  WS-RUN-DATE-DD     PIC X(02).
009800     05  FILLER                 PIC X(08).
009900 EJECT
010000********************************************************************
010100*    THE FIVE SECURITY HEADER NAMES, CHECKED IN THIS FIXED ORDER  *
010200********************************************************************
010300 01  WS-HDR-NAME-AREA.
010400     05  WS-HDR-NAME-NAMED.
010500         10  WS-HDR-NAME-HSTS   PIC X(24) VALUE
010600             'STRICT-TRANSPORT-SECURITY'.
010700         10  WS-HDR-NAME-XFO    PIC X(24) VALUE
010800             'X-FRAME-OPTIONS'.
010900         10  WS-HDR-NAME-XCTO   PIC X(24) VALUE
011000             'X-CONTENT-TYPE-OPTIONS'.
011100         10  WS-HDR-NAME-CSP    PIC X(24) VALUE
011200             'CONTENT-SECURITY-POLICY'.
011300         10  WS-HDR-NAME-XXP    PIC X(24) VALUE
011400             'X-XSS-PROTECTION'.
011500     05  WS-HDR-NAME-TBL REDEFINES WS-HDR-NAME-NAMED
011600                  OCCURS 5 TIMES INDEXED BY HN-IX
011700                  PIC X(24).
011800     05  FILLER                 PIC X(04).
011900 EJECT
012000********************************************************************
012100*    THE FIVE HEADER-PRESENT FLAGS, REDEFINED AS A TABLE SO THE   *
012200*    MISSING-HEADER SCAN CAN WALK THEM IN THE SAME FIXED ORDER    *
012300*    AS THE NAME TABLE ABOVE                                       *
012400********************************************************************
012500 01  WS-HDR-FLAG-AREA.
012600     05  WS-HDR-FLAG-NAMED.
012700         10  WS-HDR-FLAG-HSTS   PIC X(01).
012800         10  WS-HDR-FLAG-XFO    PIC X(01).
012900         10  WS-HDR-FLAG-XCTO   PIC X(01).
013000         10  WS-HDR-FLAG-CSP    PIC X(01).
013100         10  WS-HDR-FLAG-XXP    PIC X(01).
013200     05  WS-HDR-FLAG-TBL REDEFINES WS-HDR-FLAG-NAMED
013300                  OCCURS 5 TIMES INDEXED BY HF-IX
013400                  PIC X(01).
013500     05  FILLER                 PIC X(04).
013600 EJECT
013700********************************************************************
013800*    COUNTS AND SWITCHES                                           *
013900********************************************************************
014000 01  WS-COUNT-AREA.
014100     05  WS-ASSET-FINDING-CNT   PIC S9(03) COMP VALUE ZERO.
014200     05  WS-ASSET-TOTAL         PIC S9(05) COMP VALUE ZERO.
014300     05  WS-GRAND-FINDING-CNT   PIC S9(07) COMP VALUE ZERO.
014400     05  WS-CLEAN-ASSET-CNT     PIC S9(05) COMP VALUE ZERO.
014500     05  WS-EOF-HEADER-IND      PIC X(01).
014600         88  EOF-HEADER         VALUE 'Y'.
014700     05  FILLER                 PIC X(04).
014800 EJECT
014900********************************************************************
015000*    COPY-BUILT HEADER-CHECK RECORD AREA                           *
015100********************************************************************
015200 01  WS-HEADER-AREA.
015300     COPY SNFRECHC.
015400 EJECT
015500********************************************************************
015600*    PRINT LINES FOR THE HEADER FINDINGS REPORT                    *
015700********************************************************************
015800 01  RP-TITLE-LINE.
015900     05  FILLER                 PIC X(01) VALUE SPACE.
016000     05  RP-TITLE-TEXT          PIC X(50)
016100         VALUE 'SENTINEL INTELLIGENCE - HEADER FINDINGS'.
016200     05  FILLER                 PIC X(10) VALUE SPACES.
016300     05  RP-TITLE-DATE-LIT      PIC X(09) VALUE 'RUN DATE '.
016400     05  RP-TITLE-DATE          PIC X(08).
016500     05  FILLER                 PIC X(54) VALUE SPACES.
016800 01  RP-COLUMN-HDGS.
016900     05  FILLER                 PIC X(01) VALUE SPACE.
017000     05  FILLER                 PIC X(10) VALUE 'ASSET-ID'.
017100     05  FILLER                 PIC X(08) VALUE SPACES.
017200     05  FILLER                 PIC X(10) VALUE 'SEVERITY'.
017300     05  FILLER                 PIC X(08) VALUE SPACES.
017400     05  FILLER                 PIC X(85) VALUE 'FINDING'.
018000 01  RP-FINDING-LINE.
018100     05  FILLER                 PIC X(01) VALUE SPACE.
018200     05  RP-FIND-ASSET-ID       PIC X(10).
018300     05  FILLER                 PIC X(08) VALUE SPACES.
018400     05  RP-FIND-SEVERITY       PIC X(10) VALUE 'LOW'.
018500     05  FILLER                 PIC X(08) VALUE SPACES.
018600     05  RP-FIND-TEXT           PIC X(85).
019000 01  RP-ASSET-TOTAL-LINE.
019100     05  FILLER                 PIC X(01) VALUE SPACE.
019200     05  FILLER                 PIC X(10) VALUE SPACES.
019300     05  FILLER                 PIC X(26) VALUE
019400         '   FINDINGS FOR THIS ASSET '.
019500     05  RP-ASSET-FIND-CNT      PIC ZZ9.
019600     05  FILLER                 PIC X(84) VALUE SPACES.
020000 01  RP-GRAND-TOTAL-LINE.
020100     05  FILLER                 PIC X(01) VALUE SPACE.
020200     05  FILLER                 PIC X(24) VALUE
020300         'TOTAL ASSETS SCANNED ... '.
020400     05  RP-GRAND-ASSET-TOTAL   PIC ZZZZ9.
020500     05  FILLER                 PIC X(05) VALUE SPACES.
020600     05  FILLER                 PIC X(24) VALUE
020700         'ASSETS WITH NO FINDINGS '.
020800     05  RP-GRAND-CLEAN-CNT     PIC ZZZZ9.
020900     05  FILLER                 PIC X(05) VALUE SPACES.
021000     05  FILLER                 PIC X(24) VALUE
021100         'TOTAL FINDINGS ......... '.
021200     05  RP-GRAND-FIND-TOTAL    PIC ZZZZZZ9.
021300     05  FILLER                 PIC X(30) VALUE SPACES.
021400 01  FILLER PIC X(32)
021500     VALUE 'SNHDR06 WORKING STORAGE ENDS   '.
021600 EJECT
021700 LINKAGE SECTION.
021800 EJECT
021900 PROCEDURE DIVISION.
022000********************************************************************
022100*                        MAINLINE LOGIC                           *
022200********************************************************************
022300 0000-CONTROL-PROCESS.
022400     PERFORM 1000-INITIALIZATION
022500         THRU 1099-INITIALIZATION-EXIT.
022600     PERFORM 1100-OPEN-FILES
022700         THRU 1199-OPEN-FILES-EXIT.
022800     PERFORM 2000-MAIN-PROCESS
022900         THRU 2099-MAIN-PROCESS-EXIT.
023000     PERFORM 3000-PRINT-GRAND-TOTALS
023100         THRU 3099-PRINT-GRAND-TOTALS-EXIT.
023200     PERFORM EOJ9000-CLOSE-FILES
023300         THRU EOJ9999-EXIT.
023400     GOBACK.
023500 EJECT
023600********************************************************************
023700*                         INITIALIZATION                          *
023800********************************************************************
023900 1000-INITIALIZATION.
024000     INITIALIZE WS-COUNT-AREA.
024100     ACCEPT WS-RUN-DATE FROM DATE.
024200     MOVE WS-RUN-DATE TO RP-TITLE-DATE.
024300 1099-INITIALIZATION-EXIT.
024400     EXIT.
024500 EJECT
024600********************************************************************
024700*                         OPEN ALL FILES                          *
024800********************************************************************
024900 1100-OPEN-FILES.
025000     OPEN INPUT  HEADER-FILE.
025100     OPEN EXTEND REPORT-FILE.
025200     IF WS-HEADER-STATUS NOT = '00' OR WS-REPORT-STATUS NOT = '00'
025300         DISPLAY 'SNHDR06 - ERROR OPENING FILES'
025400         GO TO EOJ9900-ABEND
025500     END-IF.
025600     WRITE REPORT-REC FROM RP-TITLE-LINE
025700         AFTER ADVANCING PAGE.
025800     WRITE REPORT-REC FROM RP-COLUMN-HDGS
025900         AFTER ADVANCING 2 LINES.
026000 1199-OPEN-FILES-EXIT.
026100     EXIT.
026200 EJECT
026300********************************************************************
026400*      MAIN PROCESS - READ HDRCHECK, EMIT FINDINGS PER ASSET       *
026500********************************************************************
026600 2000-MAIN-PROCESS.
026700     READ HEADER-FILE
026800         AT END GO TO 2099-MAIN-PROCESS-EXIT
026900     END-READ.
027000 2010-MAIN-PROCESS-LOOP.
027100     MOVE HEADER-REC TO WS-HEADER-AREA.
027200     ADD 1 TO WS-ASSET-TOTAL.
027300     PERFORM 2100-PROCESS-ASSET-HEADERS
027400         THRU 2199-PROCESS-ASSET-HEADERS-EXIT.
027500     READ HEADER-FILE
027600         AT END GO TO 2099-MAIN-PROCESS-EXIT
027700     END-READ.
027800     GO TO 2010-MAIN-PROCESS-LOOP.
027900 2099-MAIN-PROCESS-EXIT.
028000     EXIT.
028100 EJECT
028200********************************************************************
028300*   PROCESS ONE ASSET - MISSING-HEADER SCAN PLUS VERSION CHECK     *
028400********************************************************************
028500 2100-PROCESS-ASSET-HEADERS.
028600     MOVE ZERO TO WS-ASSET-FINDING-CNT.
028700     MOVE HC-HSTS-FLAG TO WS-HDR-FLAG-HSTS.
028800     MOVE HC-XFO-FLAG  TO WS-HDR-FLAG-XFO.
028900     MOVE HC-XCTO-FLAG TO WS-HDR-FLAG-XCTO.
029000     MOVE HC-CSP-FLAG  TO WS-HDR-FLAG-CSP.
029100     MOVE HC-XXP-FLAG  TO WS-HDR-FLAG-XXP.
029200     SET HN-IX TO 1.
029300     SET HF-IX TO 1.
029400     PERFORM 2110-CHECK-ONE-HEADER
029500         UNTIL HN-IX > 5.
029600     IF HC-SERVER-VERSION-FLAG = 'Y'
029700         PERFORM 2150-WRITE-VERSION-FINDING
029800             THRU 2159-WRITE-VERSION-FINDING-EXIT
029900     END-IF.
030000     IF WS-ASSET-FINDING-CNT = 0
030100         ADD 1 TO WS-CLEAN-ASSET-CNT
030200     ELSE
030300         PERFORM 2180-WRITE-ASSET-TOTAL-LINE
030400             THRU 2189-WRITE-ASSET-TOTAL-LINE-EXIT
030500     END-IF.
030600 2199-PROCESS-ASSET-HEADERS-EXIT.
030700     EXIT.
030800 EJECT
030900********************************************************************
031000*   CHECK ONE HEADER BY TABLE POSITION - FLAG NOT 'Y' IS MISSING  *
031100********************************************************************
031200 2110-CHECK-ONE-HEADER.
031300     IF WS-HDR-FLAG-TBL (HF-IX) NOT = 'Y'
031400         PERFORM 2120-WRITE-MISSING-FINDING
031500             THRU 2129-WRITE-MISSING-FINDING-EXIT
031600     END-IF.
031700     SET HN-IX UP BY 1.
031800     SET HF-IX UP BY 1.
031900 EJECT
032000********************************************************************
032100*               WRITE ONE MISSING-HEADER FINDING LINE              *
032200********************************************************************
032300 2120-WRITE-MISSING-FINDING.
032400     MOVE SPACES TO RP-FINDING-LINE.
032500     MOVE HC-ASSET-ID TO RP-FIND-ASSET-ID.
032600     MOVE 'LOW' TO RP-FIND-SEVERITY.
032700     MOVE SPACES TO RP-FIND-TEXT.
032800     STRING 'MISSING SECURITY HEADER - '
032900             WS-HDR-NAME-TBL (HN-IX)
033000         DELIMITED BY SIZE INTO RP-FIND-TEXT.
033100     WRITE REPORT-REC FROM RP-FINDING-LINE
033200         AFTER ADVANCING 1 LINES.
033300     ADD 1 TO WS-ASSET-FINDING-CNT.
033400     ADD 1 TO WS-GRAND-FINDING-CNT.
033500 2129-WRITE-MISSING-FINDING-EXIT.
033600     EXIT.
033700 EJECT
033800********************************************************************
033900*             WRITE THE VERSION-DISCLOSURE FINDING LINE            *
034000********************************************************************
034100 2150-WRITE-VERSION-FINDING.
034200     MOVE SPACES TO RP-FINDING-LINE.
034300     MOVE HC-ASSET-ID TO RP-FIND-ASSET-ID.
034400     MOVE 'LOW' TO RP-FIND-SEVERITY.
034500     MOVE 'VERSION DISCLOSURE - SERVER BANNER REVEALS SOFTWARE'
034600         TO RP-FIND-TEXT.
034700     WRITE REPORT-REC FROM RP-FINDING-LINE
034800         AFTER ADVANCING 1 LINES.
034900     ADD 1 TO WS-ASSET-FINDING-CNT.
035000     ADD 1 TO WS-GRAND-FINDING-CNT.
035100 2159-WRITE-VERSION-FINDING-EXIT.
035200     EXIT.
035300 EJECT
035400********************************************************************
035500*              WRITE THE PER-ASSET FINDING TOTAL LINE              *
035600********************************************************************
035700 2180-WRITE-ASSET-TOTAL-LINE.
035800     MOVE WS-ASSET-FINDING-CNT TO RP-ASSET-FIND-CNT.
035900     WRITE REPORT-REC FROM RP-ASSET-TOTAL-LINE
036000         AFTER ADVANCING 1 LINES.
036100 2189-WRITE-ASSET-TOTAL-LINE-EXIT.
036200     EXIT.
036300 EJECT
036400********************************************************************
036500*                    PRINT THE GRAND TOTAL LINE                   *
036600********************************************************************
036700 3000-PRINT-GRAND-TOTALS.
036800     MOVE WS-ASSET-TOTAL TO RP-GRAND-ASSET-TOTAL.
036900     MOVE WS-CLEAN-ASSET-CNT TO RP-GRAND-CLEAN-CNT.
037000     MOVE WS-GRAND-FINDING-CNT TO RP-GRAND-FIND-TOTAL.
037100     WRITE REPORT-REC FROM RP-GRAND-TOTAL-LINE
037200         AFTER ADVANCING 2 LINES.
037300 3099-PRINT-GRAND-TOTALS-EXIT.
037400     EXIT.
037500 EJECT
037600********************************************************************
037700*                        CLOSE FILES                              *
037800********************************************************************
037900 EOJ9000-CLOSE-FILES.
038000     CLOSE HEADER-FILE REPORT-FILE.
038100     DISPLAY 'SNHDR06 - ASSETS SCANNED: ' WS-ASSET-TOTAL
038200         ' TOTAL FINDINGS: ' WS-GRAND-FINDING-CNT.
038300     GO TO EOJ9999-EXIT.
038400 EOJ9900-ABEND.
038500     DISPLAY 'SNHDR06 - PROGRAM ABENDING DUE TO ERROR'.
038600 EOJ9999-EXIT.
038700     EXIT.
