000100********************************************************************
000200*                                                                  *
000300*    SNFRECIO  --  INDICATOR (IOC) OBSERVATION RECORD             *
000400*    ONE ENTRY PER RAW INDICATOR SEEN BY A COLLECTION SOURCE.     *
000500*    FILE IS SORTED BY IO-IOC-VALUE BEFORE THIS STEP RUNS SO      *
000600*    CLUSTERS OF THE SAME INDICATOR ARE CONTIGUOUS AND CAN BE     *
000700*    PICKED UP ON A CONTROL BREAK.                                *
000800*                                                                  *
000900*    77118  KMH  NEW COPYBOOK FOR SENTINEL IOC FEED                *
001000*    98344  RDP  Y2K - NO DATE FIELDS, CLOSED NO CHANGE            *
001100*                                                                  *
001200********************************************************************
001300    05  IO-INDICATOR-RECORD.
001400        10  IO-IOC-VALUE        PIC X(40).
001500        10  IO-IOC-TYPE         PIC X(10).
001600        10  IO-SOURCE-TYPE      PIC X(08).
001700        10  IO-SOURCE-REP       PIC 9V9(02).
001800        10  IO-THREAT-ACTOR     PIC X(20).
001900        10  FILLER              PIC X(19).
