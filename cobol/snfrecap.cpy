000100********************************************************************
000200*                                                                  *
000300*    SNFRECAP  --  ATTACK-PATH RECORD                            *
000400*    ONE ENTRY PER CANDIDATE ATTACK PATH FROM AN ENTRY NODE TO    *
000500*    A TARGET NODE, AS BUILT BY THE GRAPH EXTRACT.  AP-AVG-       *
001000*    EXPLOIT-DIFF CARRIES THE PRE-AVERAGED EXPLOIT DIFFICULTY OF  *
001100*    THE VULNERABILITIES ALONG THE PATH ON THE RAW 1/3/5/7 SCALE. *
001200*                                                                  *
001300*    77121  KMH  NEW COPYBOOK FOR SENTINEL ATTACK PATH FEED        *
001400*    98346  RDP  Y2K - NO DATE FIELDS, CLOSED NO CHANGE            *
001500*                                                                  *
001600********************************************************************
001700    05  AP-ATTACK-PATH-RECORD.
001800        10  AP-PATH-ID             PIC X(08).
001900        10  AP-PATH-LENGTH         PIC 9(02).
002000        10  AP-SOURCE-NODE         PIC X(20).
002100        10  AP-TARGET-NODE         PIC X(20).
002200        10  AP-TARGET-CRITICALITY  PIC X(08).
002300        10  AP-CRITICAL-NODE-COUNT PIC 9(02).
002400        10  AP-CONTROL-COUNT       PIC 9(02).
002500        10  AP-MONITOR-TAG-COUNT   PIC 9(02).
002600        10  AP-LOGGED-TAG-COUNT    PIC 9(02).
002700        10  AP-AVG-EXPLOIT-DIFF    PIC 9V9(02).
002800        10  FILLER                 PIC X(11).
