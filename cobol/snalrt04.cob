000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SNALRT04.
000300 AUTHOR.            WALTER J TREMONT.
000400 INSTALLATION.      SENTINEL INTELLIGENCE SYSTEMS DIVISION.
000500 DATE-WRITTEN.      09/1990.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  INDICATIONS AND WARNING ALERT GENERATOR.  LOADS THE ASSET AND   *
001200*  THREAT TABLES, SCANS THE VULNERABILITY, RISK-ASSESSMENT AND     *
001300*  PATH-ANALYSIS FILES AND APPLIES THE SEVEN I&W ALERT RULES IN    *
001400*  THEIR FIXED ORDER.  COLLECTED ALERTS ARE SORTED INTO SEVERITY   *
001500*  ORDER, GIVEN SEQUENTIAL ALERT-IDS KEYED OFF THE RUN DATE CARD,  *
001600*  WRITTEN TO IWALERTS AND PRINTED AS THE I&W SUMMARY REPORT.      *
001700*                                                                  *
001800*J    JCL..                                                        *
001900*                                                                  *
002000* //SNALRT04 EXEC PGM=SNALRT04                                     *
002100* //SYSOUT   DD SYSOUT=*                                          *
002200* //SYSIN    DD *                                                  *
002300* //            RUN DATE CARD, COLS 1-8, FORMAT YYYYMMDD            *
002400* //ASSETS   DD DSN=SNT.PROD.ASSETS,DISP=SHR                       *
002500* //VULNS    DD DSN=SNT.PROD.VULNS,DISP=SHR                        *
002600* //THREATS  DD DSN=SNT.PROD.THREATS,DISP=SHR                      *
002700* //RISKOUT  DD DSN=SNT.PROD.RISKOUT,DISP=SHR                      *
002800* //PATHOUT  DD DSN=SNT.PROD.PATHOUT,DISP=SHR                      *
002900* //IWALERTS DD DSN=SNT.PROD.IWALERTS,DISP=(,CATLG,CATLG),          *
003000* //            UNIT=DISK,SPACE=(TRK,(10,5),RLSE)                  *
003100* //RPTFILE  DD SYSOUT=*                                           *
003200* //*                                                              *
003300*                                                                  *
003400*P    ENTRY PARAMETERS..                                           *
003500*     RUN DATE SUPPLIED VIA SYSIN CONTROL CARD, COLUMNS 1-8.        *
003600*                                                                  *
003700*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003800*     I/O ERROR ON FILES - ABEND VIA EOJ9900-ABEND.                 *
003900*     ASSET OR THREAT TABLE OVERFLOW - ABEND VIA EOJ9900-ABEND.     *
004000*                                                                  *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004200*     NONE.                                                        *
004300*                                                                  *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004500*     SEE AS-TABLE, TH-TABLE, VL-TABLE AND WS-ALERT-TABLE BELOW.    *
004600*                                                                  *
004700********************************************************************
004800*--------------------------------------------------------------*
004900* CHANGE LOG                                                   *
005000*--------------------------------------------------------------*
005100* 091590  WJT  ORIGINAL PROGRAM.  SEVEN-RULE I&W GENERATOR PER  *SR90091A
005200*              ANALYTICS REQUEST 124.                           *SR90091A
005300* 112291  WJT  RULE 4 WAS COUNTING VULNS FOR ALL ASSETS, NOW    *SR91112A
005400*              RESTRICTED TO INTERNET-EXPOSED ASSETS ONLY.      *SR91112A
005500* 081498  RDP  Y2K REVIEW - ALERT-ID DATE PORTION CONFIRMED     *Y2K0898C
005600*              FULL 4-DIGIT CENTURY YEAR FROM THE RUN CARD.     *Y2K0898C
005700* 022699  RDP  Y2K SIGN-OFF RECORDED.  NO FURTHER ACTION.       *Y2K0299C
005800* 061502  DLO  RULE 6 NOW RE-DERIVES ASSET SEVERITY FROM        *SR02061A
005900*              RISKOUT INSTEAD OF THE OBSOLETE SCRATCH FILE.    *SR02061A
006000* 040907  DLO  RULE 7 PATTERN SPIKE ADDED PER ANALYTICS         *SR07040A
006100*              REQUEST 124-C.                                   *SR07040A
006200* 091519  SAM  ALERT TABLE ENLARGED TO 500 ENTRIES - WAS        *SR19091A
006300*              OVERFLOWING ON HIGH VULNERABILITY VOLUME RUNS.   *SR19091A
006400* 051823  SAM  INSERTION SORT REPLACED BUBBLE SORT FOR THE      *SR23051A
006500*              SEVERITY ORDERING PASS - PERFORMANCE COMPLAINT.  *SR23051A
006600* 112024  SAM  RULE 2 HELPER PARAGRAPHS WERE CLOBBERING THE     *SR24112A
006700*              OUTER THREAT-TABLE INDEX - SPLIT OFF TH-IX2 FOR  *SR24112A
006800*              THE NESTED ACTOR/CVE SCANS.  SEVERITY LABELS     *SR24112A
006900*              NOW COME FROM THE WS-SEV-LABEL-TBL LOOKUP.       *SR24112A
007000*--------------------------------------------------------------*
007100 EJECT
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.   IBM-3090.
007500 OBJECT-COMPUTER.   IBM-3090.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT RUNDATE-CARD-FILE ASSIGN TO SYSIN
008100         FILE STATUS IS WS-RUNDATE-STATUS.
008200     SELECT ASSET-FILE  ASSIGN TO ASSETS
008300         FILE STATUS IS WS-ASSET-STATUS.
008400     SELECT VULN-FILE   ASSIGN TO VULNS
008500         FILE STATUS IS WS-VULN-STATUS.
008600     SELECT THREAT-FILE ASSIGN TO THREATS
008700         FILE STATUS IS WS-THREAT-STATUS.
008800     SELECT RISK-FILE   ASSIGN TO RISKOUT
008900         FILE STATUS IS WS-RISK-STATUS.
009000     SELECT PATH-FILE   ASSIGN TO PATHOUT
009100         FILE STATUS IS WS-PATH-STATUS.
009200     SELECT IWALERT-FILE ASSIGN TO IWALERTS
009300         FILE STATUS IS WS-IWALERT-STATUS.
009400     SELECT REPORT-FILE ASSIGN TO RPTFILE
009500         FILE STATUS IS WS-REPORT-STATUS.
009600 EJECT
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  RUNDATE-CARD-FILE
010000     RECORDING MODE IS F
010100     BLOCK CONTAINS 0 RECORDS.
010200 01  RUNDATE-CARD-REC         PIC X(08).
010300 FD  ASSET-FILE
010400     RECORDING MODE IS F
010500     BLOCK CONTAINS 0 RECORDS.
010600 01  ASSET-REC                PIC X(100).
010700 FD  VULN-FILE
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS.
011000 01  VULN-REC                 PIC X(100).
011100 FD  THREAT-FILE
011200     RECORDING MODE IS F
011300     BLOCK CONTAINS 0 RECORDS.
011400 01  THREAT-REC               PIC X(120).
011500 FD  RISK-FILE
011600     RECORDING MODE IS F
011700     BLOCK CONTAINS 0 RECORDS.
011800 01  RISK-REC                 PIC X(120).
011900 FD  PATH-FILE
012000     RECORDING MODE IS F
012100     BLOCK CONTAINS 0 RECORDS.
012200 01  PATH-REC                 PIC X(120).
012300 FD  IWALERT-FILE
012400     RECORDING MODE IS F
012500     BLOCK CONTAINS 0 RECORDS.
012600 01  IWALERT-REC              PIC X(132).
012700 FD  REPORT-FILE
012800     RECORDING MODE IS F
012900     BLOCK CONTAINS 0 RECORDS.
013000 01  REPORT-REC                PIC X(132).
013100 EJECT
013200 WORKING-STORAGE SECTION.
013300 01  FILLER PIC X(32)
013400     VALUE 'SNALRT04 WORKING STORAGE BEGINS'.
013500********************************************************************
013600*    FILE STATUS AND CONTROL SWITCHES                              *
013700********************************************************************
013800 01  READ-ONLY-WORK-AREA.
013900     05  WS-RUNDATE-STATUS    PIC X(02).
014000     05  WS-ASSET-STATUS      PIC X(02).
014100     05  WS-VULN-STATUS       PIC X(02).
014200     05  WS-THREAT-STATUS     PIC X(02).
014300     05  WS-RISK-STATUS       PIC X(02).
014400     05  WS-PATH-STATUS       PIC X(02).
014500     05  WS-IWALERT-STATUS    PIC X(02).
014600     05  WS-REPORT-STATUS     PIC X(02).
014700     05  WS-VULN-EOF-IND      PIC X(01).
014800         88  VULN-EOF             VALUE 'Y'.
014900         88  VULN-NOT-EOF          VALUE 'N'.
015000     05  WS-RISK-EOF-IND      PIC X(01).
015100         88  RISK-EOF              VALUE 'Y'.
015200         88  RISK-NOT-EOF          VALUE 'N'.
015300     05  WS-PATH-EOF-IND      PIC X(01).
015400         88  PATH-EOF              VALUE 'Y'.
015500         88  PATH-NOT-EOF          VALUE 'N'.
015600     05  FILLER               PIC X(05).
015700 EJECT
015800********************************************************************
015900*    RUN-DATE AND ALERT SEQUENCE AREA                              *
016000********************************************************************
016100 01  WS-RUN-CONTROL-AREA.
016200     05  WS-RUN-DATE              PIC 9(08).
016300     05  WS-ALERT-SEQ-NBR         PIC S9(04) COMP VALUE ZERO.
016400     05  WS-ALERT-SEQ-EDIT        PIC 9(04).
016500     05  FILLER                   PIC X(04).
016600 EJECT
016700********************************************************************
016800*    SEVERITY LABEL LOOKUP - TEXT BY RANK (1=CRIT 2=HIGH 3=MED      *
016900*    4=LOW).  LOADED ONCE AT INITIALIZATION, READ BY 5010.         *
017000********************************************************************
017100 01  WS-SEVERITY-LABEL-AREA.
017200     05  WS-SEV-LABEL-TBL OCCURS 4 TIMES INDEXED BY SV-IX
017300                  PIC X(08) VALUE SPACE.
017400     05  WS-SEV-LABEL-NAMED REDEFINES WS-SEV-LABEL-TBL.
017500         10  WS-SEV-LABEL-CRIT   PIC X(08).
017600         10  WS-SEV-LABEL-HIGH   PIC X(08).
017700         10  WS-SEV-LABEL-MED    PIC X(08).
017800         10  WS-SEV-LABEL-LOW    PIC X(08).
017900     05  FILLER                  PIC X(04).
018000 EJECT
018100********************************************************************
018200*    ASSET TABLE - LOADED FROM ASSETS                              *
018300********************************************************************
018400 01  AS-TABLE-AREA.
018500     05  WS-MAX-ASSETS    PIC S9(04) COMP VALUE +2000.
018600     05  WS-ASSET-COUNT   PIC S9(04) COMP VALUE ZERO.
018700     05  AS-TABLE OCCURS 2000 TIMES INDEXED BY AS-IX.
018800         10  AS-T-ASSET-ID         PIC X(08).
018900         10  AS-T-CRITICALITY      PIC X(08).
019000         10  AS-T-EXPOSURE         PIC X(08).
019100         10  AS-T-CRIT-VULN-CNT    PIC S9(04) COMP.
019200         10  AS-T-HIGH-VULN-CNT    PIC S9(04) COMP.
019300     05  FILLER           PIC X(04).
019400 EJECT
019500********************************************************************
019600*    THREAT TABLE - LOADED FROM THREATS                            *
019700********************************************************************
019800 01  TH-TABLE-AREA.
019900     05  WS-MAX-THREATS    PIC S9(04) COMP VALUE +5000.
020000     05  WS-THREAT-COUNT   PIC S9(04) COMP VALUE ZERO.
020100     05  TH-TABLE OCCURS 5000 TIMES INDEXED BY TH-IX TH-IX2.
020200         10  TH-T-CVE-ID           PIC X(16).
020300         10  TH-T-ACTOR            PIC X(20).
020400         10  TH-T-ACTIVE-FLAG      PIC X(01).
020500         10  TH-T-ORG-FLAG         PIC X(01).
020600         10  TH-T-IND-FLAG         PIC X(01).
020700         10  TH-T-AGE-HOURS        PIC 9(05).
020800     05  FILLER           PIC X(04).
020900 EJECT
021000********************************************************************
021100*    VULNERABILITY TABLE - LOADED FROM VULNS                       *
021200********************************************************************
021300 01  VL-TABLE-AREA.
021400     05  WS-MAX-VULNS      PIC S9(04) COMP VALUE +9000.
021500     05  WS-VULN-COUNT     PIC S9(04) COMP VALUE ZERO.
021600     05  VL-TABLE OCCURS 9000 TIMES INDEXED BY VL-IX.
021700         10  VL-T-VULN-ID          PIC X(16).
021800         10  VL-T-ASSET-ID         PIC X(08).
021900         10  VL-T-SEVERITY         PIC X(08).
022000         10  VL-T-EXPLOIT-STATUS   PIC X(12).
022100     05  FILLER           PIC X(04).
022200 EJECT
022300********************************************************************
022400*    ALERT TABLE - COLLECTED ALERTS PENDING SORT                   *
022500********************************************************************
022600 01  WS-ALERT-TABLE-AREA.
022700     05  WS-MAX-ALERTS     PIC S9(04) COMP VALUE +500.
022800     05  WS-ALERT-COUNT    PIC S9(04) COMP VALUE ZERO.
022900     05  WS-ALERT-TABLE OCCURS 500 TIMES INDEXED BY AL-IX.
023000         10  AL-SEVERITY-RANK      PIC S9(01) COMP.
023100         10  AL-SEVERITY-TEXT      PIC X(08).
023200         10  AL-ALERT-TYPE         PIC X(24).
023300         10  AL-SUBJECT-KEY        PIC X(20).
023400         10  AL-RESPONSE-TIME      PIC X(12).
023500         10  AL-DETAIL-COUNT       PIC 9(04).
023600         10  AL-ALERT-ID           PIC X(16).
023700     05  FILLER           PIC X(04).
023710 EJECT
023720********************************************************************
023730*    INSERTION-SORT WORK AREA - USED BY 3000-SORT-ALERTS BELOW      *
023740********************************************************************
023750 01  WS-SORT-WORK-ENTRY.
023760     05  WS-SW-SEVERITY-RANK   PIC S9(01) COMP.
023770     05  WS-SW-SEVERITY-TEXT   PIC X(08).
023780     05  WS-SW-ALERT-TYPE      PIC X(24).
023790     05  WS-SW-SUBJECT-KEY     PIC X(20).
023800     05  WS-SW-RESPONSE-TIME   PIC X(12).
023810     05  WS-SW-DETAIL-COUNT    PIC 9(04).
023820     05  FILLER                PIC X(04).
023830 01  WS-SORT-OUTER-IX          PIC S9(04) COMP.
023840 01  WS-SORT-INNER-IX          PIC S9(04) COMP.
023850 EJECT
023860********************************************************************
023870*    SEVERITY RUN TOTALS - USED BY THE SUMMARY AND STATUS LINE     *
024100********************************************************************
024200 01  WS-SEVERITY-COUNT-AREA.
024300     05  WS-SEV-CNT-TBL OCCURS 4 TIMES PIC S9(04) COMP VALUE ZERO.
024400     05  WS-SEV-CNT-NAMED REDEFINES WS-SEV-CNT-TBL.
024500         10  WS-CRIT-ALERT-CNT     PIC S9(04) COMP.
024600         10  WS-HIGH-ALERT-CNT     PIC S9(04) COMP.
024700         10  WS-MED-ALERT-CNT      PIC S9(04) COMP.
024800         10  WS-LOW-ALERT-CNT      PIC S9(04) COMP.
024900 EJECT
025000********************************************************************
025100*    RULE 2 / RULE 3 / RULE 7 WORKING FIELDS                       *
025200********************************************************************
025300 01  WS-RULE-WORK-AREA.
025400     05  WS-ACTOR-PROCESSED-TBL OCCURS 5000 TIMES
025500                  PIC X(01) VALUE 'N'.
025600     05  WS-CURRENT-ACTOR       PIC X(20).
025700     05  WS-ACTOR-MATCH-FOUND   PIC X(01).
025800         88  ACTOR-MATCH-FOUND     VALUE 'Y'.
025900     05  WS-ORG-TARGET-SEEN     PIC X(01) VALUE 'N'.
026000         88  ORG-TARGET-SEEN       VALUE 'Y'.
026100     05  WS-IND-TARGET-SEEN     PIC X(01) VALUE 'N'.
026200         88  IND-TARGET-SEEN       VALUE 'Y'.
026300     05  WS-RULE5-ALERT-CNT     PIC S9(04) COMP VALUE ZERO.
026400     05  WS-C24-COUNT           PIC S9(05) COMP VALUE ZERO.
026500     05  WS-C168-COUNT          PIC S9(05) COMP VALUE ZERO.
026600     05  WS-C24-THRESHOLD-WORK  PIC 9(05)V9(02) COMP-3.
026700     05  FILLER                 PIC X(04).
026800 EJECT
026900********************************************************************
027000*    RULE 6 - ASSET SEVERITY RE-DERIVATION FROM RISKOUT             *
027100********************************************************************
027200 01  WS-ASSET-ROLLUP-AREA.
027300     05  WS-CURRENT-RA-ASSET-ID  PIC X(08).
027400     05  WS-TOP3-TBL OCCURS 3 TIMES PIC 9(02)V9(02) COMP-3.
027500     05  WS-TOP3-NAMED REDEFINES WS-TOP3-TBL.
027600         10  WS-TOP3-SCORE-1     PIC 9(02)V9(02) COMP-3.
027700         10  WS-TOP3-SCORE-2     PIC 9(02)V9(02) COMP-3.
027800         10  WS-TOP3-SCORE-3     PIC 9(02)V9(02) COMP-3.
027900     05  WS-TOP3-USED            PIC S9(01) COMP VALUE ZERO.
028000     05  WS-ASSET-OVERALL-WORK   PIC 9(02)V9(04) COMP-3.
028100     05  WS-ASSET-OVERALL-RISK   PIC 9(02)V9(02) COMP-3.
028200     05  WS-ASSET-SEVERITY       PIC X(08).
028300     05  WS-CRIT-ASSET-CNT       PIC S9(04) COMP VALUE ZERO.
028400     05  FILLER                  PIC X(04).
028500 EJECT
028600********************************************************************
028700*    INPUT / OUTPUT RECORD WORKING AREAS (COPY-BUILT)              *
028800********************************************************************
028900 01  WS-ASSET-AREA.
029000     COPY SNFRECAS.
029100 01  WS-VULN-AREA.
029200     COPY SNFRECVL.
029300 01  WS-THREAT-AREA.
029400     COPY SNFRECTH.
029500 01  WS-RISK-AREA.
029600     COPY SNFRECRA.
029700 01  WS-PATH-AREA.
029800     COPY SNFRECPA.
029900 01  WS-IWALERT-AREA.
030000     COPY SNFRECIW.
030100 EJECT
030200********************************************************************
030300*    PRINT LINES                                                  *
030400********************************************************************
030500 01  RP-TITLE-LINE.
030600     05  FILLER                PIC X(30) VALUE SPACE.
030700     05  FILLER                PIC X(30)
030800         VALUE 'SENTINEL I & W ALERT SUMMARY'.
030900     05  FILLER                PIC X(10) VALUE SPACE.
031000     05  RP-T-RUNDATE           PIC X(08).
031100     05  FILLER                PIC X(54) VALUE SPACE.
031200 01  RP-STATUS-LINE.
031300     05  FILLER                PIC X(10) VALUE SPACE.
031400     05  FILLER                PIC X(20) VALUE 'OVERALL STATUS....: '.
031500     05  RP-S-STATUS           PIC X(08).
031600     05  FILLER                PIC X(94) VALUE SPACE.
031700 01  RP-COUNT-LINE.
031800     05  FILLER                PIC X(10) VALUE SPACE.
031900     05  FILLER                PIC X(14) VALUE 'CRITICAL.....:'.
032000     05  RP-C-CRIT             PIC ZZZ9.
032100     05  FILLER                PIC X(06) VALUE SPACE.
032200     05  FILLER                PIC X(14) VALUE 'HIGH.........:'.
032300     05  RP-C-HIGH             PIC ZZZ9.
032400     05  FILLER                PIC X(06) VALUE SPACE.
032500     05  FILLER                PIC X(14) VALUE 'MEDIUM.......:'.
032600     05  RP-C-MED              PIC ZZZ9.
032700     05  FILLER                PIC X(06) VALUE SPACE.
032800     05  FILLER                PIC X(14) VALUE 'LOW..........:'.
032900     05  RP-C-LOW              PIC ZZZ9.
033000     05  FILLER                PIC X(44) VALUE SPACE.
033100 01  RP-COLUMN-HDGS.
033200     05  FILLER                PIC X(18) VALUE 'ALERT-ID'.
033300     05  FILLER                PIC X(10) VALUE 'SEVERITY'.
033400     05  FILLER                PIC X(26) VALUE 'ALERT-TYPE'.
033500     05  FILLER                PIC X(22) VALUE 'SUBJECT-KEY'.
033600     05  FILLER                PIC X(14) VALUE 'RESPONSE-TIME'.
033700     05  FILLER                PIC X(42) VALUE SPACE.
033800 01  RP-DETAIL-LINE.
033900     05  RP-D-ALERT-ID         PIC X(18).
034000     05  RP-D-SEVERITY         PIC X(10).
034100     05  RP-D-ALERT-TYPE       PIC X(26).
034200     05  RP-D-SUBJECT          PIC X(22).
034300     05  RP-D-RESPONSE         PIC X(14).
034400     05  FILLER                PIC X(42) VALUE SPACE.
034500 01  FILLER PIC X(32)
034600     VALUE 'SNALRT04 WORKING STORAGE ENDS  '.
034700 EJECT
034800 LINKAGE SECTION.
034900 EJECT
035000 PROCEDURE DIVISION.
035100********************************************************************
035200*                        MAINLINE LOGIC                           *
035300********************************************************************
035400 0000-CONTROL-PROCESS.
035500     PERFORM 1000-INITIALIZATION
035600         THRU 1099-INITIALIZATION-EXIT.
035700     PERFORM 1100-OPEN-FILES
035800         THRU 1199-OPEN-FILES-EXIT.
035900     PERFORM 1200-READ-RUNDATE-CARD
036000         THRU 1299-READ-RUNDATE-CARD-EXIT.
036100     PERFORM 1300-LOAD-ASSET-TABLE
036200         THRU 1399-LOAD-ASSET-TABLE-EXIT.
036300     PERFORM 1400-LOAD-THREAT-TABLE
036400         THRU 1499-LOAD-THREAT-TABLE-EXIT.
036500     PERFORM 1500-LOAD-VULN-TABLE
036600         THRU 1599-LOAD-VULN-TABLE-EXIT.
036700     PERFORM 2100-RULE1-CRITICAL-VULN
036800         THRU 2199-RULE1-EXIT.
036900     PERFORM 2200-RULE2-ACTIVE-EXPLOIT
037000         THRU 2299-RULE2-EXIT.
037100     PERFORM 2300-RULE3-TARGETED-ACTIVITY
037200         THRU 2399-RULE3-EXIT.
037300     PERFORM 2400-RULE4-EXPOSED-ASSETS
037400         THRU 2499-RULE4-EXIT.
037500     PERFORM 2500-RULE5-ATTACK-PATHS
037600         THRU 2599-RULE5-EXIT.
037700     PERFORM 2600-RULE6-RISK-SCORES
037800         THRU 2699-RULE6-EXIT.
037900     PERFORM 2700-RULE7-PATTERN-SPIKE
038000         THRU 2799-RULE7-EXIT.
038100     PERFORM 3000-SORT-ALERTS
038200         THRU 3099-SORT-ALERTS-EXIT.
038300     PERFORM 3100-WRITE-ALERT-FILE
038400         THRU 3199-WRITE-ALERT-FILE-EXIT.
038500     PERFORM 4000-PRINT-SUMMARY
038600         THRU 4099-PRINT-SUMMARY-EXIT.
038700     PERFORM EOJ9000-CLOSE-FILES
038800         THRU EOJ9999-EXIT.
038900     GOBACK.
039000 EJECT
039100 1000-INITIALIZATION.
039200     INITIALIZE WS-RUN-CONTROL-AREA WS-SEVERITY-COUNT-AREA
039300               WS-RULE-WORK-AREA WS-ASSET-ROLLUP-AREA.
039400     MOVE 'CRITICAL' TO WS-SEV-LABEL-CRIT.
039500     MOVE 'HIGH'     TO WS-SEV-LABEL-HIGH.
039600     MOVE 'MEDIUM'   TO WS-SEV-LABEL-MED.
039700     MOVE 'LOW'      TO WS-SEV-LABEL-LOW.
039800 1099-INITIALIZATION-EXIT.
039900     EXIT.
040000 EJECT
040100 1100-OPEN-FILES.
040200     OPEN INPUT  RUNDATE-CARD-FILE ASSET-FILE VULN-FILE
040300                 THREAT-FILE RISK-FILE PATH-FILE.
040400     OPEN OUTPUT IWALERT-FILE.
040450     OPEN EXTEND REPORT-FILE.
040500     IF WS-ASSET-STATUS NOT = '00' OR WS-VULN-STATUS NOT = '00'
040600         OR WS-THREAT-STATUS NOT = '00' OR WS-RISK-STATUS NOT = '00'
040700         OR WS-PATH-STATUS NOT = '00' OR WS-IWALERT-STATUS NOT = '00'
040800         OR WS-REPORT-STATUS NOT = '00'
040900         DISPLAY 'SNALRT04 - ERROR OPENING FILES'
041000         GO TO EOJ9900-ABEND
041100     END-IF.
041200 1199-OPEN-FILES-EXIT.
041300     EXIT.
041400 EJECT
041500********************************************************************
041600*                   READ THE RUN-DATE CONTROL CARD                 *
041700********************************************************************
041800 1200-READ-RUNDATE-CARD.
041900     READ RUNDATE-CARD-FILE
042000         AT END
042100             DISPLAY 'SNALRT04 - MISSING RUN DATE CARD'
042200             GO TO EOJ9900-ABEND
042300         NOT AT END
042400             MOVE RUNDATE-CARD-REC TO WS-RUN-DATE
042500     END-READ.
042600 1299-READ-RUNDATE-CARD-EXIT.
042700     EXIT.
042800 EJECT
042900********************************************************************
043000*                      LOAD THE ASSET TABLE                        *
043100********************************************************************
043200 1300-LOAD-ASSET-TABLE.
043300     SET AS-IX TO 1.
043400     PERFORM 1310-LOAD-ASSET-LOOP
043500         UNTIL WS-ASSET-STATUS = '10'.
043600 1399-LOAD-ASSET-TABLE-EXIT.
043700     EXIT.
043800 1310-LOAD-ASSET-LOOP.
043900     READ ASSET-FILE
044000         AT END
044100             MOVE '10' TO WS-ASSET-STATUS
044200         NOT AT END
044300             MOVE ASSET-REC TO WS-ASSET-AREA
044400             IF WS-ASSET-COUNT >= WS-MAX-ASSETS
044500                 DISPLAY 'SNALRT04 - ASSET TABLE OVERFLOW'
044600                 GO TO EOJ9900-ABEND
044700             END-IF
044800             ADD 1 TO WS-ASSET-COUNT
044900             SET AS-IX TO WS-ASSET-COUNT
045000             MOVE AS-ASSET-ID      TO AS-T-ASSET-ID (AS-IX)
045100             MOVE AS-CRITICALITY   TO AS-T-CRITICALITY (AS-IX)
045200             MOVE AS-EXPOSURE      TO AS-T-EXPOSURE (AS-IX)
045300             MOVE ZERO             TO AS-T-CRIT-VULN-CNT (AS-IX)
045400             MOVE ZERO             TO AS-T-HIGH-VULN-CNT (AS-IX)
045500     END-READ.
045600 EJECT
045700********************************************************************
045800*                     LOAD THE THREAT TABLE                        *
045900********************************************************************
046000 1400-LOAD-THREAT-TABLE.
046100     SET TH-IX TO 1.
046200     PERFORM 1410-LOAD-THREAT-LOOP
046300         UNTIL WS-THREAT-STATUS = '10'.
046400 1499-LOAD-THREAT-TABLE-EXIT.
046500     EXIT.
046600 1410-LOAD-THREAT-LOOP.
046700     READ THREAT-FILE
046800         AT END
046900             MOVE '10' TO WS-THREAT-STATUS
047000         NOT AT END
047100             MOVE THREAT-REC TO WS-THREAT-AREA
047200             IF WS-THREAT-COUNT >= WS-MAX-THREATS
047300                 DISPLAY 'SNALRT04 - THREAT TABLE OVERFLOW'
047400                 GO TO EOJ9900-ABEND
047500             END-IF
047600             ADD 1 TO WS-THREAT-COUNT
047700             SET TH-IX TO WS-THREAT-COUNT
047800             MOVE TH-THREAT-CVE-ID      TO TH-T-CVE-ID (TH-IX)
047900             MOVE TH-THREAT-ACTOR       TO TH-T-ACTOR (TH-IX)
048000             MOVE TH-ACTIVE-EXPLOIT-FLAG TO TH-T-ACTIVE-FLAG (TH-IX)
048100             MOVE TH-TARGET-ORG-FLAG    TO TH-T-ORG-FLAG (TH-IX)
048200             MOVE TH-TARGET-IND-FLAG    TO TH-T-IND-FLAG (TH-IX)
048300             MOVE TH-OBSERVED-AGE-HOURS TO TH-T-AGE-HOURS (TH-IX)
048400     END-READ.
048500 EJECT
048600********************************************************************
048700*                     LOAD THE VULNERABILITY TABLE                 *
048800********************************************************************
048900 1500-LOAD-VULN-TABLE.
049000     SET VL-IX TO 1.
049100     PERFORM 1510-LOAD-VULN-LOOP
049200         UNTIL WS-VULN-STATUS = '10'.
049300 1599-LOAD-VULN-TABLE-EXIT.
049400     EXIT.
049500 1510-LOAD-VULN-LOOP.
049600     READ VULN-FILE
049700         AT END
049800             MOVE '10' TO WS-VULN-STATUS
049900         NOT AT END
050000             MOVE VULN-REC TO WS-VULN-AREA
050100             IF WS-VULN-COUNT >= WS-MAX-VULNS
050200                 DISPLAY 'SNALRT04 - VULN TABLE OVERFLOW'
050300                 GO TO EOJ9900-ABEND
050400             END-IF
050500             ADD 1 TO WS-VULN-COUNT
050600             SET VL-IX TO WS-VULN-COUNT
050700             MOVE VL-VULN-ID       TO VL-T-VULN-ID (VL-IX)
050800             MOVE VL-VULN-ASSET-ID TO VL-T-ASSET-ID (VL-IX)
050900             MOVE VL-SEVERITY      TO VL-T-SEVERITY (VL-IX)
051000             MOVE VL-EXPLOIT-STATUS TO VL-T-EXPLOIT-STATUS (VL-IX)
051100             PERFORM 1520-UPDATE-ASSET-VULN-CNT
051200     END-READ.
051300 1520-UPDATE-ASSET-VULN-CNT.
051400     SET AS-IX TO 1.
051500     PERFORM 1525-FIND-OWNING-ASSET
051600         UNTIL AS-IX > WS-ASSET-COUNT
051700         OR AS-T-ASSET-ID (AS-IX) = VL-VULN-ASSET-ID.
051800     IF AS-IX <= WS-ASSET-COUNT
051900         IF VL-SEVERITY = 'CRITICAL'
052000             ADD 1 TO AS-T-CRIT-VULN-CNT (AS-IX)
052100         END-IF
052200         IF VL-SEVERITY = 'HIGH'
052300             ADD 1 TO AS-T-HIGH-VULN-CNT (AS-IX)
052400         END-IF
052500     END-IF.
052600 1525-FIND-OWNING-ASSET.
052700     SET AS-IX UP BY 1.
052800 EJECT
052900********************************************************************
053000*      RULE 1 - CRITICAL VULNERABILITY, ACTIVELY EXPLOITED OR      *
053100*                WEAPONIZED                                       *
053200********************************************************************
053300 2100-RULE1-CRITICAL-VULN.
053400     SET VL-IX TO 1.
053500     PERFORM 2105-RULE1-LOOP UNTIL VL-IX > WS-VULN-COUNT.
053600 2199-RULE1-EXIT.
053700     EXIT.
053800 2105-RULE1-LOOP.
053900     IF VL-T-SEVERITY (VL-IX) = 'CRITICAL'
054000         MOVE 'N' TO WS-ACTOR-MATCH-FOUND
054100         PERFORM 2110-SCAN-ACTIVE-MATCH
054200         IF ACTOR-MATCH-FOUND
054300             OR VL-T-EXPLOIT-STATUS (VL-IX) = 'WEAPONIZED'
054400             PERFORM 2120-ADD-RULE1-ALERT
054500         END-IF
054600     END-IF.
054700     SET VL-IX UP BY 1.
054800 2110-SCAN-ACTIVE-MATCH.
054900     SET TH-IX2 TO 1.
055000     PERFORM 2115-SCAN-ACTIVE-MATCH-LOOP
055100         UNTIL TH-IX2 > WS-THREAT-COUNT OR ACTOR-MATCH-FOUND.
055200 2115-SCAN-ACTIVE-MATCH-LOOP.
055300     IF TH-T-CVE-ID (TH-IX2) = VL-T-VULN-ID (VL-IX)
055400         AND TH-T-ACTIVE-FLAG (TH-IX2) = 'Y'
055500         MOVE 'Y' TO WS-ACTOR-MATCH-FOUND
055600     END-IF.
055700     SET TH-IX2 UP BY 1.
055800 2120-ADD-RULE1-ALERT.
055900     PERFORM 5000-NEW-ALERT-SLOT.
056000     IF WS-ALERT-COUNT > 0
056100         MOVE 1                    TO AL-SEVERITY-RANK (AL-IX)
056200         PERFORM 5010-SET-SEVERITY-TEXT
056300         MOVE 'CRITICAL-VULN'      TO AL-ALERT-TYPE (AL-IX)
056400         MOVE VL-T-VULN-ID (VL-IX) TO AL-SUBJECT-KEY (AL-IX)
056500         MOVE 'IMMEDIATE'          TO AL-RESPONSE-TIME (AL-IX)
056600         MOVE 1                    TO AL-DETAIL-COUNT (AL-IX)
056700     END-IF.
056800 EJECT
056900********************************************************************
057000*      RULE 2 - ACTIVE EXPLOITATION GROUPED BY THREAT ACTOR        *
057100********************************************************************
057200 2200-RULE2-ACTIVE-EXPLOIT.
057300     SET TH-IX TO 1.
057400     PERFORM 2205-RULE2-LOOP UNTIL TH-IX > WS-THREAT-COUNT.
057500 2299-RULE2-EXIT.
057600     EXIT.
057700 2205-RULE2-LOOP.
057800     IF TH-T-ACTIVE-FLAG (TH-IX) = 'Y'
057900         AND WS-ACTOR-PROCESSED-TBL (TH-IX) = 'N'
058000         MOVE TH-T-ACTOR (TH-IX) TO WS-CURRENT-ACTOR
058100         PERFORM 2210-MARK-ACTOR-PROCESSED
058200         PERFORM 2220-CHECK-ACTOR-CVE-IN-VULNS
058300         PERFORM 2230-ADD-RULE2-ALERT
058400     END-IF.
058500     SET TH-IX UP BY 1.
058600 2210-MARK-ACTOR-PROCESSED.
058700     SET TH-IX2 TO 1.
058800     PERFORM 2212-MARK-ACTOR-LOOP UNTIL TH-IX2 > WS-THREAT-COUNT.
058900 2212-MARK-ACTOR-LOOP.
059000     IF TH-T-ACTOR (TH-IX2) = WS-CURRENT-ACTOR
059100         MOVE 'Y' TO WS-ACTOR-PROCESSED-TBL (TH-IX2)
059200     END-IF.
059300     SET TH-IX2 UP BY 1.
059400 2220-CHECK-ACTOR-CVE-IN-VULNS.
059500     MOVE 'N' TO WS-ACTOR-MATCH-FOUND.
059600     SET TH-IX2 TO 1.
059700     PERFORM 2222-CHECK-ACTOR-LOOP
059800         UNTIL TH-IX2 > WS-THREAT-COUNT OR ACTOR-MATCH-FOUND.
059900 2222-CHECK-ACTOR-LOOP.
060000     IF TH-T-ACTOR (TH-IX2) = WS-CURRENT-ACTOR
060100         AND TH-T-ACTIVE-FLAG (TH-IX2) = 'Y'
060200         PERFORM 2225-SCAN-VULN-FOR-CVE
060300     END-IF.
060400     SET TH-IX2 UP BY 1.
060500 2225-SCAN-VULN-FOR-CVE.
060600     SET VL-IX TO 1.
060700     PERFORM 2227-SCAN-VULN-LOOP
060800         UNTIL VL-IX > WS-VULN-COUNT OR ACTOR-MATCH-FOUND.
060900 2227-SCAN-VULN-LOOP.
061000     IF VL-T-VULN-ID (VL-IX) = TH-T-CVE-ID (TH-IX2)
061100         MOVE 'Y' TO WS-ACTOR-MATCH-FOUND
061200     END-IF.
061300     SET VL-IX UP BY 1.
061400 2230-ADD-RULE2-ALERT.
061500     PERFORM 5000-NEW-ALERT-SLOT.
061600     IF WS-ALERT-COUNT > 0
061700         IF ACTOR-MATCH-FOUND
061800             MOVE 1               TO AL-SEVERITY-RANK (AL-IX)
061900             MOVE 'IMMEDIATE'     TO AL-RESPONSE-TIME (AL-IX)
062000         ELSE
062100             MOVE 2               TO AL-SEVERITY-RANK (AL-IX)
062200             MOVE '1-4 HOURS'     TO AL-RESPONSE-TIME (AL-IX)
062300         END-IF
062400         PERFORM 5010-SET-SEVERITY-TEXT
062500         MOVE 'ACTIVE-EXPLOIT'    TO AL-ALERT-TYPE (AL-IX)
062600         MOVE WS-CURRENT-ACTOR    TO AL-SUBJECT-KEY (AL-IX)
062700         MOVE 1                   TO AL-DETAIL-COUNT (AL-IX)
062800     END-IF.
062900 EJECT
063000********************************************************************
063100*      RULE 3 - TARGETED ACTIVITY                                  *
063200********************************************************************
063300 2300-RULE3-TARGETED-ACTIVITY.
063400     SET TH-IX TO 1.
063500     PERFORM 2305-RULE3-LOOP UNTIL TH-IX > WS-THREAT-COUNT.
063600     IF ORG-TARGET-SEEN
063700         PERFORM 5000-NEW-ALERT-SLOT
063800         IF WS-ALERT-COUNT > 0
063900             MOVE 1                     TO AL-SEVERITY-RANK (AL-IX)
064000             PERFORM 5010-SET-SEVERITY-TEXT
064100             MOVE 'TARGETED-ACTIVITY'   TO AL-ALERT-TYPE (AL-IX)
064200             MOVE 'ORGANIZATION'        TO AL-SUBJECT-KEY (AL-IX)
064300             MOVE 'IMMEDIATE'           TO AL-RESPONSE-TIME (AL-IX)
064400             MOVE 1                     TO AL-DETAIL-COUNT (AL-IX)
064500         END-IF
064600     ELSE
064700         IF IND-TARGET-SEEN
064800             PERFORM 5000-NEW-ALERT-SLOT
064900             IF WS-ALERT-COUNT > 0
065000                 MOVE 2                    TO AL-SEVERITY-RANK (AL-IX)
065100                 PERFORM 5010-SET-SEVERITY-TEXT
065200                 MOVE 'TARGETED-ACTIVITY'  TO AL-ALERT-TYPE (AL-IX)
065300                 MOVE 'INDUSTRY'           TO AL-SUBJECT-KEY (AL-IX)
065400                 MOVE '1-4 HOURS'          TO AL-RESPONSE-TIME (AL-IX)
065500                 MOVE 1                    TO AL-DETAIL-COUNT (AL-IX)
065600             END-IF
065700         END-IF
065800     END-IF.
065900 2399-RULE3-EXIT.
066000     EXIT.
066100 2305-RULE3-LOOP.
066200     IF TH-T-ORG-FLAG (TH-IX) = 'Y'
066300         MOVE 'Y' TO WS-ORG-TARGET-SEEN
066400     END-IF.
066500     IF TH-T-IND-FLAG (TH-IX) = 'Y'
066600         MOVE 'Y' TO WS-IND-TARGET-SEEN
066700     END-IF.
066800     SET TH-IX UP BY 1.
066900 EJECT
067000********************************************************************
067100*      RULE 4 - INTERNET-EXPOSED ASSETS                            *
067200********************************************************************
067300 2400-RULE4-EXPOSED-ASSETS.
067400     SET AS-IX TO 1.
067500     PERFORM 2405-RULE4-LOOP UNTIL AS-IX > WS-ASSET-COUNT.
067600 2499-RULE4-EXIT.
067700     EXIT.
067800 2405-RULE4-LOOP.
067900     IF AS-T-EXPOSURE (AS-IX) = 'INTERNET'
068000         IF AS-T-CRIT-VULN-CNT (AS-IX) >= 1
068100             PERFORM 2410-ADD-RULE4-CRITICAL-ALERT
068200         ELSE
068300             IF AS-T-HIGH-VULN-CNT (AS-IX) >= 3
068400                 PERFORM 2420-ADD-RULE4-HIGH-ALERT
068500             END-IF
068600         END-IF
068700     END-IF.
068800     SET AS-IX UP BY 1.
068900 2410-ADD-RULE4-CRITICAL-ALERT.
069000     PERFORM 5000-NEW-ALERT-SLOT.
069100     IF WS-ALERT-COUNT > 0
069200         MOVE 1                      TO AL-SEVERITY-RANK (AL-IX)
069300         PERFORM 5010-SET-SEVERITY-TEXT
069400         MOVE 'EXPOSED-ASSET'        TO AL-ALERT-TYPE (AL-IX)
069500         MOVE AS-T-ASSET-ID (AS-IX)  TO AL-SUBJECT-KEY (AL-IX)
069600         MOVE 'IMMEDIATE'            TO AL-RESPONSE-TIME (AL-IX)
069700         MOVE AS-T-CRIT-VULN-CNT (AS-IX) TO AL-DETAIL-COUNT (AL-IX)
069800     END-IF.
069900 2420-ADD-RULE4-HIGH-ALERT.
070000     PERFORM 5000-NEW-ALERT-SLOT.
070100     IF WS-ALERT-COUNT > 0
070200         MOVE 2                      TO AL-SEVERITY-RANK (AL-IX)
070300         PERFORM 5010-SET-SEVERITY-TEXT
070400         MOVE 'EXPOSED-ASSET'        TO AL-ALERT-TYPE (AL-IX)
070500         MOVE AS-T-ASSET-ID (AS-IX)  TO AL-SUBJECT-KEY (AL-IX)
070600         MOVE '1-4 HOURS'            TO AL-RESPONSE-TIME (AL-IX)
070700         MOVE AS-T-HIGH-VULN-CNT (AS-IX) TO AL-DETAIL-COUNT (AL-IX)
070800     END-IF.
070900 EJECT
071000********************************************************************
071100*      RULE 5 - ATTACK PATHS, MAXIMUM 3 ALERTS                      *
071200********************************************************************
071300 2500-RULE5-ATTACK-PATHS.
071400     SET PATH-NOT-EOF TO TRUE.
071500     PERFORM 2510-READ-NEXT-PATH
071600         THRU 2519-READ-NEXT-PATH-EXIT.
071700     PERFORM 2520-RULE5-LOOP
071800         THRU 2520-RULE5-LOOP-EXIT
071900         UNTIL PATH-EOF OR WS-RULE5-ALERT-CNT >= 3.
072000 2599-RULE5-EXIT.
072100     EXIT.
072200 2510-READ-NEXT-PATH.
072300     READ PATH-FILE
072400         AT END
072500             SET PATH-EOF TO TRUE
072600         NOT AT END
072700             MOVE PATH-REC TO WS-PATH-AREA
072800     END-READ.
072900 2519-READ-NEXT-PATH-EXIT.
073000     EXIT.
073100 2520-RULE5-LOOP.
073200     IF PA-LIKELIHOOD > 0.700 AND PA-DETECTABILITY < 0.300
073300         PERFORM 5000-NEW-ALERT-SLOT
073400         IF WS-ALERT-COUNT > 0
073500             MOVE 2                   TO AL-SEVERITY-RANK (AL-IX)
073600             PERFORM 5010-SET-SEVERITY-TEXT
073700             MOVE 'ATTACK-PATH'       TO AL-ALERT-TYPE (AL-IX)
073800             MOVE PA-PATH-ID          TO AL-SUBJECT-KEY (AL-IX)
073900             MOVE '1-4 HOURS'         TO AL-RESPONSE-TIME (AL-IX)
074000             MOVE 1                   TO AL-DETAIL-COUNT (AL-IX)
074100             ADD 1 TO WS-RULE5-ALERT-CNT
074200         END-IF
074300     END-IF.
074400     PERFORM 2510-READ-NEXT-PATH
074500         THRU 2519-READ-NEXT-PATH-EXIT.
074600 2520-RULE5-LOOP-EXIT.
074700     EXIT.
074800 EJECT
074900********************************************************************
075000*      RULE 6 - FIVE OR MORE CRITICAL-SEVERITY ASSETS              *
075100*                RE-DERIVED FROM RISKOUT                          *
075200********************************************************************
075300 2600-RULE6-RISK-SCORES.
075400     SET RISK-NOT-EOF TO TRUE.
075500     MOVE SPACE TO WS-CURRENT-RA-ASSET-ID.
075600     PERFORM 2610-READ-NEXT-RISK
075700         THRU 2619-READ-NEXT-RISK-EXIT.
075800     PERFORM 2620-RULE6-LOOP
075900         THRU 2620-RULE6-LOOP-EXIT
076000         UNTIL RISK-EOF.
076100     IF WS-CURRENT-RA-ASSET-ID NOT = SPACE
076200         PERFORM 2630-ASSET-SEVERITY-BREAK
076300     END-IF.
076400     IF WS-CRIT-ASSET-CNT >= 5
076500         PERFORM 5000-NEW-ALERT-SLOT
076600         IF WS-ALERT-COUNT > 0
076700             MOVE 2                    TO AL-SEVERITY-RANK (AL-IX)
076800             PERFORM 5010-SET-SEVERITY-TEXT
076900             MOVE 'RISK-SCORE'         TO AL-ALERT-TYPE (AL-IX)
077000             MOVE 'ORGANIZATION'       TO AL-SUBJECT-KEY (AL-IX)
077100             MOVE '1-4 HOURS'          TO AL-RESPONSE-TIME (AL-IX)
077200             MOVE WS-CRIT-ASSET-CNT    TO AL-DETAIL-COUNT (AL-IX)
077300         END-IF
077400     END-IF.
077500 2699-RULE6-EXIT.
077600     EXIT.
077700 2610-READ-NEXT-RISK.
077800     READ RISK-FILE
077900         AT END
078000             SET RISK-EOF TO TRUE
078100         NOT AT END
078200             MOVE RISK-REC TO WS-RISK-AREA
078300     END-READ.
078400 2619-READ-NEXT-RISK-EXIT.
078500     EXIT.
078600 2620-RULE6-LOOP.
078700     IF RA-ASSET-ID NOT = WS-CURRENT-RA-ASSET-ID
078800         IF WS-CURRENT-RA-ASSET-ID NOT = SPACE
078900             PERFORM 2630-ASSET-SEVERITY-BREAK
079000         END-IF
079100         MOVE RA-ASSET-ID TO WS-CURRENT-RA-ASSET-ID
079200         MOVE ZERO TO WS-TOP3-USED
079300         MOVE ZERO TO WS-TOP3-SCORE-1 WS-TOP3-SCORE-2 WS-TOP3-SCORE-3
079400     END-IF.
079500     PERFORM 2640-UPDATE-TOP3.
079600     PERFORM 2610-READ-NEXT-RISK
079700         THRU 2619-READ-NEXT-RISK-EXIT.
079800 2620-RULE6-LOOP-EXIT.
079900     EXIT.
080000 2630-ASSET-SEVERITY-BREAK.
080100     EVALUATE WS-TOP3-USED
080200         WHEN 0
080300             MOVE 0.00 TO WS-ASSET-OVERALL-WORK
080400         WHEN 1
080500             MOVE WS-TOP3-SCORE-1 TO WS-ASSET-OVERALL-WORK
080600         WHEN 2
080700             COMPUTE WS-ASSET-OVERALL-WORK =
080800                 (0.6 * WS-TOP3-SCORE-1) + (0.4 * WS-TOP3-SCORE-2)
080900         WHEN OTHER
081000             COMPUTE WS-ASSET-OVERALL-WORK =
081100                 (0.5 * WS-TOP3-SCORE-1) + (0.3 * WS-TOP3-SCORE-2)
081200                                         + (0.2 * WS-TOP3-SCORE-3)
081300     END-EVALUATE.
081400     COMPUTE WS-ASSET-OVERALL-RISK ROUNDED = WS-ASSET-OVERALL-WORK.
081500     EVALUATE TRUE
081600         WHEN WS-ASSET-OVERALL-RISK >= 9.00
081700             MOVE 'CRITICAL' TO WS-ASSET-SEVERITY
081800             ADD 1 TO WS-CRIT-ASSET-CNT
081900         WHEN WS-ASSET-OVERALL-RISK >= 7.00
082000             MOVE 'HIGH'     TO WS-ASSET-SEVERITY
082100         WHEN WS-ASSET-OVERALL-RISK >= 4.00
082200             MOVE 'MEDIUM'   TO WS-ASSET-SEVERITY
082300         WHEN OTHER
082400             MOVE 'LOW'      TO WS-ASSET-SEVERITY
082500     END-EVALUATE.
082600 2640-UPDATE-TOP3.
082700     IF RA-RISK-SCORE > WS-TOP3-SCORE-1
082800         MOVE WS-TOP3-SCORE-2 TO WS-TOP3-SCORE-3
082900         MOVE WS-TOP3-SCORE-1 TO WS-TOP3-SCORE-2
083000         MOVE RA-RISK-SCORE   TO WS-TOP3-SCORE-1
083100     ELSE
083200         IF RA-RISK-SCORE > WS-TOP3-SCORE-2
083300             MOVE WS-TOP3-SCORE-2 TO WS-TOP3-SCORE-3
083400             MOVE RA-RISK-SCORE   TO WS-TOP3-SCORE-2
083500         ELSE
083600             IF RA-RISK-SCORE > WS-TOP3-SCORE-3
083700                 MOVE RA-RISK-SCORE TO WS-TOP3-SCORE-3
083800             END-IF
083900         END-IF
084000     END-IF.
084100     IF WS-TOP3-USED < 3
084200         ADD 1 TO WS-TOP3-USED
084300     END-IF.
084400 EJECT
084500********************************************************************
084600*      RULE 7 - PATTERN SPIKE, 24H VERSUS 168H OBSERVATION WINDOW  *
084700********************************************************************
084800 2700-RULE7-PATTERN-SPIKE.
084900     SET TH-IX TO 1.
085000     PERFORM 2705-RULE7-LOOP UNTIL TH-IX > WS-THREAT-COUNT.
085100     IF WS-C168-COUNT > 0
085200         COMPUTE WS-C24-THRESHOLD-WORK = WS-C168-COUNT * 0.5
085300         IF WS-C24-COUNT > WS-C24-THRESHOLD-WORK
085400             PERFORM 5000-NEW-ALERT-SLOT
085500             IF WS-ALERT-COUNT > 0
085600                 MOVE 3                    TO AL-SEVERITY-RANK (AL-IX)
085700                 PERFORM 5010-SET-SEVERITY-TEXT
085800                 MOVE 'PATTERN-SPIKE'      TO AL-ALERT-TYPE (AL-IX)
085900                 MOVE 'THREAT-VOLUME'      TO AL-SUBJECT-KEY (AL-IX)
086000                 MOVE '24 HOURS'           TO AL-RESPONSE-TIME (AL-IX)
086100                 MOVE WS-C24-COUNT         TO AL-DETAIL-COUNT (AL-IX)
086200             END-IF
086300         END-IF
086400     END-IF.
086500 2799-RULE7-EXIT.
086600     EXIT.
086700 2705-RULE7-LOOP.
086800     IF TH-T-AGE-HOURS (TH-IX) <= 24
086900         ADD 1 TO WS-C24-COUNT
087000     END-IF.
087100     IF TH-T-AGE-HOURS (TH-IX) <= 168
087200         ADD 1 TO WS-C168-COUNT
087300     END-IF.
087400     SET TH-IX UP BY 1.
087500 EJECT
087600********************************************************************
087700*                  ADD A NEW SLOT TO THE ALERT TABLE               *
087800********************************************************************
087900 5000-NEW-ALERT-SLOT.
088000     IF WS-ALERT-COUNT >= WS-MAX-ALERTS
088100         DISPLAY 'SNALRT04 - ALERT TABLE OVERFLOW, ALERT DROPPED'
088200     ELSE
088300         ADD 1 TO WS-ALERT-COUNT
088400         SET AL-IX TO WS-ALERT-COUNT
088500     END-IF.
088600********************************************************************
088700*      DERIVE AL-SEVERITY-TEXT FROM AL-SEVERITY-RANK VIA THE       *
088800*      WS-SEV-LABEL-TBL LOOKUP - RANK MUST ALREADY BE SET          *
088900********************************************************************
089000 5010-SET-SEVERITY-TEXT.
089100     SET SV-IX TO AL-SEVERITY-RANK (AL-IX).
089200     MOVE WS-SEV-LABEL-TBL (SV-IX) TO AL-SEVERITY-TEXT (AL-IX).
089300 EJECT
089400********************************************************************
089500*      SORT THE COLLECTED ALERTS INTO SEVERITY ORDER               *
089600*      (INSERTION SORT - STABLE WITHIN EQUAL SEVERITY RANKS, WORK  *
089650*      AREA IS WS-SORT-WORK-ENTRY IN WORKING-STORAGE ABOVE)         *
089700********************************************************************
090700 3000-SORT-ALERTS.
090800     MOVE 2 TO WS-SORT-OUTER-IX.
090900     IF WS-ALERT-COUNT > 1
091000         PERFORM 3005-SORT-OUTER-LOOP
091100             UNTIL WS-SORT-OUTER-IX > WS-ALERT-COUNT
091200     END-IF.
091300 3099-SORT-ALERTS-EXIT.
091400     EXIT.
091500 3005-SORT-OUTER-LOOP.
091600     SET AL-IX TO WS-SORT-OUTER-IX.
091700     MOVE AL-SEVERITY-RANK (AL-IX) TO WS-SW-SEVERITY-RANK.
091800     MOVE AL-SEVERITY-TEXT (AL-IX) TO WS-SW-SEVERITY-TEXT.
091900     MOVE AL-ALERT-TYPE (AL-IX)    TO WS-SW-ALERT-TYPE.
092000     MOVE AL-SUBJECT-KEY (AL-IX)   TO WS-SW-SUBJECT-KEY.
092100     MOVE AL-RESPONSE-TIME (AL-IX) TO WS-SW-RESPONSE-TIME.
092200     MOVE AL-DETAIL-COUNT (AL-IX)  TO WS-SW-DETAIL-COUNT.
092300     MOVE WS-SORT-OUTER-IX TO WS-SORT-INNER-IX.
092400     PERFORM 3010-SHIFT-DOWN
092500         UNTIL WS-SORT-INNER-IX = 1.
092600     SET AL-IX TO WS-SORT-INNER-IX.
092700     MOVE WS-SW-SEVERITY-RANK TO AL-SEVERITY-RANK (AL-IX).
092800     MOVE WS-SW-SEVERITY-TEXT TO AL-SEVERITY-TEXT (AL-IX).
092900     MOVE WS-SW-ALERT-TYPE    TO AL-ALERT-TYPE (AL-IX).
093000     MOVE WS-SW-SUBJECT-KEY   TO AL-SUBJECT-KEY (AL-IX).
093100     MOVE WS-SW-RESPONSE-TIME TO AL-RESPONSE-TIME (AL-IX).
093200     MOVE WS-SW-DETAIL-COUNT  TO AL-DETAIL-COUNT (AL-IX).
093300     SET WS-SORT-OUTER-IX UP BY 1.
093400 3010-SHIFT-DOWN.
093500     SET AL-IX TO WS-SORT-INNER-IX.
093600     SUBTRACT 1 FROM AL-IX GIVING AS-IX.
093700     IF WS-SW-SEVERITY-RANK < AL-SEVERITY-RANK (AS-IX)
093800         MOVE AL-SEVERITY-RANK (AS-IX) TO AL-SEVERITY-RANK (AL-IX)
093900         MOVE AL-SEVERITY-TEXT (AS-IX) TO AL-SEVERITY-TEXT (AL-IX)
094000         MOVE AL-ALERT-TYPE (AS-IX)    TO AL-ALERT-TYPE (AL-IX)
094100         MOVE AL-SUBJECT-KEY (AS-IX)   TO AL-SUBJECT-KEY (AL-IX)
094200         MOVE AL-RESPONSE-TIME (AS-IX) TO AL-RESPONSE-TIME (AL-IX)
094300         MOVE AL-DETAIL-COUNT (AS-IX)  TO AL-DETAIL-COUNT (AL-IX)
094400         SET WS-SORT-INNER-IX DOWN BY 1
094500     ELSE
094600         MOVE 1 TO WS-SORT-INNER-IX
094700     END-IF.
094800 EJECT
094900********************************************************************
095000*              WRITE THE SEVERITY-COUNT TOTALS AND THE             *
095100*              IW-ALERT FILE, ASSIGNING SEQUENTIAL ALERT-IDS       *
095200********************************************************************
095300 3100-WRITE-ALERT-FILE.
095400     SET AL-IX TO 1.
095500     PERFORM 3105-WRITE-ALERT-LOOP UNTIL AL-IX > WS-ALERT-COUNT.
095600 3199-WRITE-ALERT-FILE-EXIT.
095700     EXIT.
095800 3105-WRITE-ALERT-LOOP.
095900     PERFORM 3110-TALLY-SEVERITY.
096000     PERFORM 3120-BUILD-ALERT-ID.
096100     PERFORM 3130-WRITE-ONE-ALERT.
096200     SET AL-IX UP BY 1.
096300 3110-TALLY-SEVERITY.
096400     EVALUATE AL-SEVERITY-RANK (AL-IX)
096500         WHEN 1 ADD 1 TO WS-CRIT-ALERT-CNT
096600         WHEN 2 ADD 1 TO WS-HIGH-ALERT-CNT
096700         WHEN 3 ADD 1 TO WS-MED-ALERT-CNT
096800         WHEN OTHER ADD 1 TO WS-LOW-ALERT-CNT
096900     END-EVALUATE.
097000 3120-BUILD-ALERT-ID.
097100     ADD 1 TO WS-ALERT-SEQ-NBR.
097200     MOVE WS-ALERT-SEQ-NBR TO WS-ALERT-SEQ-EDIT.
097300     INITIALIZE IW-ALERT-RECORD.
097400     STRING 'IW-' DELIMITED BY SIZE
097500            WS-RUN-DATE DELIMITED BY SIZE
097600            '-' DELIMITED BY SIZE
097700            WS-ALERT-SEQ-EDIT DELIMITED BY SIZE
097800            INTO IW-ALERT-ID.
097900     MOVE IW-ALERT-ID TO AL-ALERT-ID (AL-IX).
098000 3130-WRITE-ONE-ALERT.
098100     MOVE AL-SEVERITY-TEXT (AL-IX) TO IW-SEVERITY.
098200     MOVE AL-ALERT-TYPE (AL-IX)    TO IW-ALERT-TYPE.
098300     MOVE AL-SUBJECT-KEY (AL-IX)   TO IW-SUBJECT-KEY.
098400     MOVE AL-RESPONSE-TIME (AL-IX) TO IW-RESPONSE-TIME.
098500     MOVE AL-DETAIL-COUNT (AL-IX)  TO IW-DETAIL-COUNT.
098600     WRITE IWALERT-REC FROM IW-ALERT-RECORD.
098700     IF WS-IWALERT-STATUS NOT = '00'
098800         DISPLAY 'SNALRT04 - WRITE ERROR ON IWALERTS'
098900         GO TO EOJ9900-ABEND
099000     END-IF.
099100 EJECT
099200********************************************************************
099300*                    PRINT THE I&W SUMMARY REPORT                  *
099400********************************************************************
099500 4000-PRINT-SUMMARY.
099600     MOVE WS-RUN-DATE TO RP-T-RUNDATE.
099700     WRITE REPORT-REC FROM RP-TITLE-LINE AFTER ADVANCING PAGE.
099800     EVALUATE TRUE
099900         WHEN WS-CRIT-ALERT-CNT > 0  MOVE 'RED'    TO RP-S-STATUS
100000         WHEN WS-HIGH-ALERT-CNT > 0  MOVE 'ORANGE' TO RP-S-STATUS
100100         WHEN WS-ALERT-COUNT > 0     MOVE 'YELLOW' TO RP-S-STATUS
100200         WHEN OTHER                  MOVE 'GREEN'  TO RP-S-STATUS
100300     END-EVALUATE.
100400     WRITE REPORT-REC FROM RP-STATUS-LINE AFTER ADVANCING 2.
100500     MOVE WS-CRIT-ALERT-CNT TO RP-C-CRIT.
100600     MOVE WS-HIGH-ALERT-CNT TO RP-C-HIGH.
100700     MOVE WS-MED-ALERT-CNT  TO RP-C-MED.
100800     MOVE WS-LOW-ALERT-CNT  TO RP-C-LOW.
100900     WRITE REPORT-REC FROM RP-COUNT-LINE AFTER ADVANCING 1.
101000     WRITE REPORT-REC FROM RP-COLUMN-HDGS AFTER ADVANCING 2.
101100     SET AL-IX TO 1.
101200     PERFORM 4010-PRINT-ALERT-DETAIL UNTIL AL-IX > WS-ALERT-COUNT.
101300 4099-PRINT-SUMMARY-EXIT.
101400     EXIT.
101500 4010-PRINT-ALERT-DETAIL.
101600     MOVE AL-ALERT-ID (AL-IX)      TO RP-D-ALERT-ID.
101700     MOVE AL-SEVERITY-TEXT (AL-IX) TO RP-D-SEVERITY.
101800     MOVE AL-ALERT-TYPE (AL-IX)    TO RP-D-ALERT-TYPE.
101900     MOVE AL-SUBJECT-KEY (AL-IX)   TO RP-D-SUBJECT.
102000     MOVE AL-RESPONSE-TIME (AL-IX) TO RP-D-RESPONSE.
102100     WRITE REPORT-REC FROM RP-DETAIL-LINE AFTER ADVANCING 1.
102200     SET AL-IX UP BY 1.
102300 EJECT
102400********************************************************************
102500*                        CLOSE FILES                              *
102600********************************************************************
102700 EOJ9000-CLOSE-FILES.
102800     CLOSE RUNDATE-CARD-FILE ASSET-FILE VULN-FILE THREAT-FILE
102900           RISK-FILE PATH-FILE IWALERT-FILE REPORT-FILE.
103000     DISPLAY 'SNALRT04 - ALERTS WRITTEN ....: ' WS-ALERT-COUNT.
103100     DISPLAY 'SNALRT04 - CRITICAL ALERTS ....: ' WS-CRIT-ALERT-CNT.
103200     DISPLAY 'SNALRT04 - HIGH ALERTS .........: ' WS-HIGH-ALERT-CNT.
103300     GO TO EOJ9999-EXIT.
103400 EOJ9900-ABEND.
103500     DISPLAY 'SNALRT04 - PROGRAM ABENDING DUE TO ERROR'.
103600     CLOSE RUNDATE-CARD-FILE ASSET-FILE VULN-FILE THREAT-FILE
103700           RISK-FILE PATH-FILE IWALERT-FILE REPORT-FILE.
103800     MOVE 16 TO RETURN-CODE.
103900 EOJ9999-EXIT.
104000     EXIT.
