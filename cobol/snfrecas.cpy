000100********************************************************************
000200*                                                                  *
000300*    SNFRECAS  --  ASSET MASTER RECORD                             *
000400*    ONE ENTRY PER ASSET OWNED BY THE ORGANIZATION.  LOADED INTO  *
000500*    TABLE AS-TABLE AT THE START OF EACH NIGHTLY STEP THAT NEEDS  *
000600*    ASSET CONTEXT.  KEYED BY AS-ASSET-ID, ANY INPUT SEQUENCE.    *
000700*                                                                  *
000800*    77110  KMH  NEW COPYBOOK FOR SENTINEL ASSET INVENTORY FEED    *
000900*    98340  RDP  Y2K - NO DATE FIELDS IN THIS RECORD, REVIEWED     *
001000*                 AND CLOSED WITH NO CHANGE                       *
001100*    03275  WJT  ADDED AS-FILLER PAD TO KEEP RECORD AT 100 BYTES   *
001200*                                                                  *
001300********************************************************************
001400    05  AS-ASSET-RECORD.
001500        10  AS-ASSET-ID         PIC X(08).
001600        10  AS-ASSET-VALUE      PIC X(30).
001700        10  AS-ASSET-TYPE       PIC X(10).
001800        10  AS-CRITICALITY      PIC X(08).
001900        10  AS-EXPOSURE         PIC X(08).
002000        10  AS-MONITORED-FLAG   PIC X(01).
002100        10  AS-FIREWALL-FLAG    PIC X(01).
002200        10  AS-MFA-FLAG         PIC X(01).
002300        10  AS-EDR-FLAG         PIC X(01).
002400        10  AS-LOGGED-FLAG      PIC X(01).
002500        10  FILLER              PIC X(31).
