000100********************************************************************
000200*                                                                  *
000300*    SNFRECIC  --  IOC-CORRELATION OUTPUT RECORD                  *
000400*    ONE ENTRY PER INDICATOR CLUSTER SEEN BY MORE THAN ONE        *
000500*    SOURCE.  SINGLE-SOURCE CLUSTERS ARE NOT WRITTEN.             *
000600*                                                                  *
000700*    77130  KMH  NEW COPYBOOK FOR SENTINEL CORRELATION OUTPUT      *
000800*    98352  RDP  Y2K - NO DATE FIELDS, CLOSED NO CHANGE            *
000900*                                                                  *
001000********************************************************************
001100    05  IC-IOC-CORRELATION-RECORD.
001200        10  IC-IOC-VALUE             PIC X(40).
001300        10  IC-IOC-TYPE              PIC X(10).
001400        10  IC-OCCURRENCE-COUNT      PIC 9(03).
001500        10  IC-CONFIDENCE            PIC 9V9(03).
001600        10  IC-CONFIDENCE-LABEL      PIC X(08).
001700        10  IC-DISTINCT-SOURCE-TYPES PIC 9(01).
001800        10  FILLER                   PIC X(54).
