000100********************************************************************
000200*                                                                  *
000300*    SNFRECVL  --  VULNERABILITY RECORD                           *
000400*    ONE ENTRY PER KNOWN WEAKNESS, TIED TO AN OWNING ASSET BY     *
000500*    VL-VULN-ASSET-ID.  INPUT SORTED BY VL-VULN-ASSET-ID SO THE   *
000600*    RISK ENGINE CAN CONTROL-BREAK BY ASSET.                      *
000700*                                                                  *
000800*    77112  KMH  NEW COPYBOOK FOR SENTINEL VULNERABILITY FEED      *
000900*    98341  RDP  Y2K - VL-AGE-DAYS IS A PRECOMPUTED DAY COUNT,     *
001000*                 NO WINDOWING NEEDED, CLOSED NO CHANGE            *
001100*    04091  WJT  WIDENED VL-TITLE TO 40 PER ANALYST REQUEST        *
001200*                                                                  *
001300********************************************************************
001400    05  VL-VULN-RECORD.
001500        10  VL-VULN-ID          PIC X(16).
001600        10  VL-VULN-ASSET-ID    PIC X(08).
001700        10  VL-CVSS-SCORE       PIC 9(02)V9(01).
001800        10  VL-SEVERITY         PIC X(08).
001900        10  VL-EXPLOIT-STATUS   PIC X(12).
002000        10  VL-PATCH-FLAG       PIC X(01).
002100        10  VL-AGE-DAYS         PIC 9(05).
002200        10  VL-TITLE            PIC X(40).
002300        10  FILLER              PIC X(07).
