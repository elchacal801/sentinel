000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SNBRF05.
000300 AUTHOR.            DONNA L OKAFOR.
000400 INSTALLATION.      SENTINEL INTELLIGENCE SYSTEMS DIVISION.
000500 DATE-WRITTEN.      01/1991.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  NIGHTLY DAILY BRIEF / STATISTICAL CORE.  REREADS THE SAME       *
001200*  ASSET, VULNERABILITY AND THREAT FEEDS USED BY THE EARLIER       *
001300*  STEPS AND ROLLS THEM INTO ORGANIZATION-WIDE COUNTS AND A        *
001400*  THREAT LEVEL.  ALSO CARRIES THE CVE-PREFIXED VULNERABILITY TO  *
001500*  THREAT CORRELATION (MOVED HERE FROM SNCOR02 PER ANALYTICS       *
001600*  REQUEST NUMBER 091, SEE CHANGE LOG), RE-READS SNPATH03'S        *
001700*  PATHOUT FOR VIABLE/HIGH-RISK PATH COUNTS, EXERCISES THE        *
001800*  STATISTICAL CORE SUBROUTINES (TREND, VELOCITY, SLOPE, ANOMALY, *
001900*  ATTACK LIKELIHOOD, RISK TRAJECTORY) AND PRINTS THE DAILY        *
002000*  BRIEF METRICS REPORT.                                           *
002100*                                                                  *
002200*J    JCL..                                                        *
002300*                                                                  *
002400* //SNBRF05  EXEC PGM=SNBRF05                                      *
002500* //SYSOUT   DD SYSOUT=*                                           *
002600* //ASSETS   DD DSN=SNT.PROD.ASSETS,DISP=SHR                       *
002700* //VULNS    DD DSN=SNT.PROD.VULNS,DISP=SHR                        *
002800* //THREATS  DD DSN=SNT.PROD.THREATS,DISP=SHR                      *
002900* //PATHOUT  DD DSN=SNT.PROD.PATHOUT,DISP=SHR                      *
003000* //RPTFILE  DD DSN=SNT.PROD.NIGHTRPT,DISP=(MOD,CATLG,CATLG),       *
003100* //            UNIT=DISK,SPACE=(TRK,(100,50),RLSE)                *
003200* //*                                                              *
003300*                                                                  *
003400*P    ENTRY PARAMETERS..                                           *
003500*     NONE.                                                        *
003600*                                                                  *
003700*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003800*     I/O ERROR ON FILES - ABEND VIA EOJ9900-ABEND.                 *
003900*                                                                  *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004100*     NONE.                                                        *
004200*                                                                  *
004300*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004400*     TH-TABLE       -- THREAT REPORTS, LOADED AT INIT, MAX 5000   *
004500*     WS-ACTOR-TBL   -- DISTINCT THREAT ACTOR NAMES SEEN, MAX 500  *
004600*     WS-STAT-SERIES -- LAST 10 NIGHTLY TOTAL-VULNERABILITY COUNTS,*
004700*                       CARRIED AS HARDCODED HISTORY PER ANALYTICS*
004800*                       REQUEST NUMBER 091 (NO ROLLING-HISTORY     *
004900*                       FILE EXISTS YET), USED TO EXERCISE THE     *
005000*                       STATISTICAL CORE SUBROUTINES NIGHTLY.      *
005100*                                                                  *
005200********************************************************************
005300*--------------------------------------------------------------*
005400* CHANGE LOG                                                   *
005500*--------------------------------------------------------------*
005600* 011591  DLO  ORIGINAL PROGRAM.  ASSET/VULN/THREAT COUNT ROLL-  *SR91011A
005700*              UP AND THREAT LEVEL PER ANALYTICS REQUEST 091.    *SR91011A
005800* 051592  DLO  ADDED DISTINCT-ACTOR COUNT, WAS COUNTING EVERY    *SR92051A
005900*              THREAT RECORD INSTEAD OF UNIQUE ACTOR NAMES.      *SR92051A
006000* 091593  RDP  ADDED STATISTICAL CORE PARAGRAPHS (TREND,         *SR93091A
006100*              VELOCITY, SLOPE) PER ANALYTICS REQUEST 118.       *SR93091A
006200* 041295  RDP  ADDED Z-SCORE ANOMALY CHECK ON THE NIGHTLY         *SR95041A
006300*              VULNERABILITY COUNT SERIES.                       *SR95041A
006400* 102296  WJT  ADDED ATTACK LIKELIHOOD AND RISK TRAJECTORY       *SR96102A
006500*              COMPUTATIONS PER ANALYTICS REQUEST 151.           *SR96102A
006600* 061598  RDP  Y2K REVIEW - WS-RUN-DATE IS DISPLAY ONLY, NO      *Y2K0798A
006700*              DATE ARITHMETIC PERFORMED IN THIS PROGRAM.        *Y2K0798A
006800*              CLOSED WITH NO CODE CHANGE REQUIRED.              *Y2K0798A
006900* 030299  RDP  Y2K SIGN-OFF RECORDED.  NO FURTHER ACTION.        *Y2K0299A
007000* 071501  DLO  ADDED ATTACK-PATH REREAD OF PATHOUT FOR VIABLE    *SR01071A
007100*              AND HIGH-RISK PATH COUNTS PER ANALYTICS REQUEST   *SR01071A
007200*              176 (SNPATH03 WRITES NO REPORT OF ITS OWN).       *SR01071A
007300* 091203  DLO  VULN-THREAT CORRELATION MOVED HERE FROM SNCOR02   *SR03091A
007400*              PER ANALYTICS REQUEST 091 - SNCOR02 HANDLES IOC   *SR03091A
007500*              CLUSTERING ONLY, THIS REPORT IS WHERE ANALYSTS    *SR03091A
007600*              ACTUALLY READ CORRELATION OUTPUT.                 *SR03091A
007700* 112707  WJT  INCREASED TH-TABLE AND WS-ACTOR-TBL LIMITS.       *SR07112A
007800* 092011  SAM  RECOMPILED UNDER CURRENT COMPILER, NO SOURCE      *SR11092A
007900*              CHANGE.                                           *SR11092A
008000* 051924  SAM  THREAT LEVEL THRESHOLDS RESTATED TO MATCH         *SR24051A
008100*              CURRENT ANALYTICS DEFINITION (WAS OFF BY ONE ON   *SR24051A
008200*              THE HIGH/ELEVATED BOUNDARY).                      *SR24051A
008210* 070525  SAM  ATTACK LIKELIHOOD CORRECTED PER ANALYTICS REQUEST *SR25070A
008220*              214 - EXPOSURE/CRITICALITY NOW DRIVEN OFF THE     *SR25070A
008230*              CATEGORY TABLES IN 2110-PROCESS-ASSETS-LOOP (WAS  *SR25070A
008240*              A HEADCOUNT PROPORTION), AND THE THREAT FACTOR    *SR25070A
008250*              WAS MISSING ITS 0.3 NO-INTEL FLOOR.               *SR25070A
008300*--------------------------------------------------------------*
008400 EJECT
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER.   IBM-3090.
008800 OBJECT-COMPUTER.   IBM-3090.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT ASSET-FILE  ASSIGN TO ASSETS
009400         FILE STATUS IS WS-ASSET-STATUS.
009500     SELECT VULN-FILE   ASSIGN TO VULNS
009600         FILE STATUS IS WS-VULN-STATUS.
009700     SELECT THREAT-FILE ASSIGN TO THREATS
009800         FILE STATUS IS WS-THREAT-STATUS.
009900     SELECT PATH-FILE   ASSIGN TO PATHOUT
010000         FILE STATUS IS WS-PATH-STATUS.
010100     SELECT REPORT-FILE ASSIGN TO RPTFILE
010200         FILE STATUS IS WS-REPORT-STATUS.
010300 EJECT
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  ASSET-FILE
010700     RECORDING MODE IS F
010800     BLOCK CONTAINS 0 RECORDS.
010900 01  ASSET-REC              PIC X(100).
011000 FD  VULN-FILE
011100     RECORDING MODE IS F
011200     BLOCK CONTAINS 0 RECORDS.
011300 01  VULN-REC               PIC X(100).
011400 FD  THREAT-FILE
011500     RECORDING MODE IS F
011600     BLOCK CONTAINS 0 RECORDS.
011700 01  THREAT-REC             PIC X(120).
011800 FD  PATH-FILE
011900     RECORDING MODE IS F
012000     BLOCK CONTAINS 0 RECORDS.
012100 01  PATH-REC                PIC X(120).
012200 FD  REPORT-FILE
012300     RECORDING MODE IS F
012400     BLOCK CONTAINS 0 RECORDS.
012500 01  REPORT-REC              PIC X(132).
012600 EJECT
012700 WORKING-STORAGE SECTION.
012800 01  FILLER PIC X(32)
012900     VALUE 'SNBRF05 WORKING STORAGE BEGINS '.
013000********************************************************************
013100*    FILE STATUS, SWITCHES AND THE RUN DATE                        *
013200********************************************************************
013300 01  READ-ONLY-WORK-AREA.
013400     05  WS-ASSET-STATUS        PIC X(02).
013500     05  WS-VULN-STATUS         PIC X(02).
013600     05  WS-THREAT-STATUS       PIC X(02).
013700     05  WS-PATH-STATUS         PIC X(02).
013800     05  WS-REPORT-STATUS       PIC X(02).
013900     05  WS-RUN-DATE            PIC X(08) VALUE SPACES.
014000     05  WS-EOF-ASSET-IND       PIC X(01).
014100         88  EOF-ASSET          VALUE 'Y'.
014200     05  WS-EOF-VULN-IND        PIC X(01).
014300         88  EOF-VULN           VALUE 'Y'.
014400     05  WS-EOF-PATH-IND        PIC X(01).
014500         88  EOF-PATH           VALUE 'Y'.
014600     05  FILLER                 PIC X(05).
014700 EJECT
014800********************************************************************
014900*    THREAT TABLE - LOADED ONCE AT INIT, SCANNED PER VULNERABILITY*
015000********************************************************************
015100 01  TH-TABLE-AREA.
015200     05  WS-THREAT-COUNT        PIC S9(05) COMP VALUE ZERO.
015300     05  WS-MAX-THREATS         PIC S9(05) COMP VALUE +5000.
015400     05  WS-ACTIVE-EXPLOIT-CNT  PIC S9(05) COMP VALUE ZERO.
015500     05  TH-TABLE OCCURS 5000 TIMES
015600                  INDEXED BY TH-IX TH-IX2.
015700         10  TH-T-CVE-ID        PIC X(16).
015800         10  TH-T-ACTOR         PIC X(20).
015900         10  TH-T-ACTIVE-FLAG   PIC X(01).
016000         10  TH-T-SOURCE-TYPE   PIC X(08).
016100     05  FILLER                 PIC X(04).
016200 EJECT
016300********************************************************************
016400*    DISTINCT THREAT ACTOR NAME TABLE                              *
016500********************************************************************
016600 01  WS-ACTOR-TABLE-AREA.
016700     05  WS-ACTOR-COUNT         PIC S9(03) COMP VALUE ZERO.
016800     05  WS-MAX-ACTORS          PIC S9(03) COMP VALUE +500.
016900     05  WS-ACTOR-TBL OCCURS 500 TIMES
017000                  INDEXED BY ACT-IX ACT-IX2
017100                  PIC X(20).
017200     05  FILLER                 PIC X(04).
017300 EJECT
017400********************************************************************
017500*    ORGANIZATION-WIDE COUNTS                                      *
017600********************************************************************
017700 01  WS-COUNT-AREA.
017800     05  WS-ASSET-TOTAL         PIC S9(05) COMP VALUE ZERO.
017900     05  WS-ASSET-INET-CNT      PIC S9(05) COMP VALUE ZERO.
018000     05  WS-VULN-TOTAL          PIC S9(05) COMP VALUE ZERO.
018100     05  WS-CVSS-TOTAL          PIC S9(05)V9(02) COMP-3 VALUE ZERO.
018200     05  WS-CVSS-AVERAGE        PIC S9(02)V9(02) COMP-3 VALUE ZERO.
018300     05  WS-PATH-TOTAL          PIC S9(05) COMP VALUE ZERO.
018400     05  WS-PATH-VIABLE-CNT     PIC S9(05) COMP VALUE ZERO.
018500     05  WS-PATH-HIGHRISK-CNT   PIC S9(05) COMP VALUE ZERO.
018600     05  WS-THREAT-LEVEL        PIC X(10) VALUE SPACES.
018700     05  FILLER                 PIC X(04).
018800 EJECT
018900********************************************************************
019000*    VULNERABILITY SEVERITY COUNTS                                 *
019100********************************************************************
019200 01  WS-VULN-SEV-CNT-AREA.
019300     05  WS-VULN-SEV-CNT-TBL OCCURS 4 TIMES
019400                  PIC S9(05) COMP VALUE ZERO.
019500     05  WS-VULN-SEV-CNT-NAMED REDEFINES WS-VULN-SEV-CNT-TBL.
019600         10  WS-CRIT-VULN-CNT   PIC S9(05) COMP.
019700         10  WS-HIGH-VULN-CNT   PIC S9(05) COMP.
019800         10  WS-MED-VULN-CNT    PIC S9(05) COMP.
019900         10  WS-LOW-VULN-CNT    PIC S9(05) COMP.
020000     05  FILLER                 PIC X(04).
020100 EJECT
020200********************************************************************
020300*    THREAT LEVEL LABEL LOOKUP                                     *
020400********************************************************************
020500 01  WS-TLEVEL-LABEL-AREA.
020600     05  WS-TLEVEL-NAMED.
020700         10  WS-TLEVEL-CRITICAL PIC X(10) VALUE 'CRITICAL'.
020800         10  WS-TLEVEL-HIGH      PIC X(10) VALUE 'HIGH'.
020900         10  WS-TLEVEL-ELEVATED  PIC X(10) VALUE 'ELEVATED'.
021000         10  WS-TLEVEL-MODERATE  PIC X(10) VALUE 'MODERATE'.
021100     05  WS-TLEVEL-TBL REDEFINES WS-TLEVEL-NAMED
021200                  OCCURS 4 TIMES INDEXED BY TL-IX
021300                  PIC X(10).
021400     05  FILLER                 PIC X(04).
021500 EJECT
021600********************************************************************
021700*    VULNERABILITY-THREAT CORRELATION WORK AREA                    *
021800********************************************************************
021900 01  WS-CORRELATION-WORK-AREA.
022000     05  WS-MATCH-COUNT         PIC S9(03) COMP VALUE ZERO.
022100     05  WS-CORR-ACTIVE-IND     PIC X(01).
022200         88  CORR-ACTIVE        VALUE 'Y'.
022300     05  WS-CORR-CONFIDENCE     PIC 9V9(03) COMP-3.
022400     05  WS-CORR-MULTIPLIER     PIC 9V9(01) COMP-3.
022500     05  WS-CORR-RECOMMEND      PIC X(24).
022600     05  WS-CORR-LABEL          PIC X(08).
022700     05  WS-BASE-CONFIDENCE     PIC 9V9(02) COMP-3.
022800     05  WS-THIS-CONFIDENCE     PIC 9V9(03) COMP-3.
022900     05  WS-CONFIDENCE-ADD      PIC 9V9(04) COMP-3.
023000     05  WS-SRC1-TYPE           PIC X(08).
023100     05  WS-CORR-CNT            PIC S9(05) COMP VALUE ZERO.
023110     05  WS-THREAT-BASE-CONF    PIC 9V9(02) COMP-3.
023120     05  WS-TYPE-SEEN-TBL OCCURS 5 TIMES
023130                  PIC X(01) VALUE 'N'.
023140     05  WS-TYPE-SEEN-NAMED REDEFINES WS-TYPE-SEEN-TBL.
023150         10  WS-SEEN-OSINT      PIC X(01).
023160         10  WS-SEEN-SIGINT     PIC X(01).
023170         10  WS-SEEN-CYBINT     PIC X(01).
023180         10  WS-SEEN-GEOINT     PIC X(01).
023190         10  WS-SEEN-HUMINT     PIC X(01).
023210     05  WS-DISTINCT-TYPE-COUNT PIC S9(01) COMP VALUE ZERO.
023220     05  WS-DISTINCT-IX         PIC S9(01) COMP VALUE ZERO.
023230     05  WS-DISTINCT-BONUS      PIC 9V9(03) COMP-3.
023240     05  FILLER                 PIC X(04).
023250 EJECT
023400********************************************************************
023500*    STATISTICAL CORE - NIGHTLY VULNERABILITY COUNT SERIES         *
023600*    HARDCODED HISTORY, SEE ABSTRACT AND 091591 CHANGE LOG ENTRY   *
023700********************************************************************
023800 01  WS-STAT-SERIES-AREA.
023900     05  WS-STAT-SERIES-NAMED.
024000         10  WS-SERIES-01       PIC S9(05) COMP-3 VALUE 140.
024100         10  WS-SERIES-02       PIC S9(05) COMP-3 VALUE 145.
024200         10  WS-SERIES-03       PIC S9(05) COMP-3 VALUE 150.
024300         10  WS-SERIES-04       PIC S9(05) COMP-3 VALUE 148.
024400         10  WS-SERIES-05       PIC S9(05) COMP-3 VALUE 155.
024500         10  WS-SERIES-06       PIC S9(05) COMP-3 VALUE 160.
024600         10  WS-SERIES-07       PIC S9(05) COMP-3 VALUE 158.
024700         10  WS-SERIES-08       PIC S9(05) COMP-3 VALUE 165.
024800         10  WS-SERIES-09       PIC S9(05) COMP-3 VALUE 170.
024900         10  WS-SERIES-10       PIC S9(05) COMP-3 VALUE 172.
025000     05  WS-STAT-SERIES REDEFINES WS-STAT-SERIES-NAMED
025100                  OCCURS 10 TIMES INDEXED BY ST-IX
025200                  PIC S9(05) COMP-3.
025300     05  WS-SERIES-POINTS       PIC S9(02) COMP VALUE +10.
025400     05  FILLER                 PIC X(04).
025500 EJECT
025600********************************************************************
025700*    STATISTICAL CORE - COMPUTED RESULTS                          *
025800********************************************************************
025900 01  WS-STATS-RESULT-AREA.
026000     05  WS-TREND-HALF          PIC S9(02) COMP VALUE ZERO.
026100     05  WS-TREND-MEAN1         PIC S9(05)V9(02) COMP-3.
026200     05  WS-TREND-MEAN2         PIC S9(05)V9(02) COMP-3.
026300     05  WS-TREND-SUM1          PIC S9(07)V9(02) COMP-3.
026400     05  WS-TREND-SUM2          PIC S9(07)V9(02) COMP-3.
026500     05  WS-TREND-CNT1          PIC S9(02) COMP.
026600     05  WS-TREND-CNT2          PIC S9(02) COMP.
026700     05  WS-TREND-DESC          PIC X(10) VALUE SPACES.
026800     05  WS-VELOCITY-SUM        PIC S9(07)V9(02) COMP-3.
026900     05  WS-VELOCITY            PIC S9(05)V9(02) COMP-3.
027000     05  WS-VELOCITY-DESC       PIC X(20) VALUE SPACES.
027100     05  WS-SLOPE-X-MEAN        PIC S9(03)V9(04) COMP-3.
027200     05  WS-SLOPE-Y-MEAN        PIC S9(05)V9(04) COMP-3.
027300     05  WS-SLOPE-NUMER         PIC S9(07)V9(04) COMP-3.
027400     05  WS-SLOPE-DENOM         PIC S9(07)V9(04) COMP-3.
027500     05  WS-SLOPE-XDIFF         PIC S9(03)V9(04) COMP-3.
027600     05  WS-SLOPE-YDIFF         PIC S9(05)V9(04) COMP-3.
027700     05  WS-SLOPE               PIC S9(03)V9(04) COMP-3.
027800     05  WS-ANOM-SUM            PIC S9(07)V9(04) COMP-3.
027900     05  WS-ANOM-MEAN           PIC S9(05)V9(04) COMP-3.
028000     05  WS-ANOM-VARSUM         PIC S9(07)V9(04) COMP-3.
028100     05  WS-ANOM-VARIANCE       PIC S9(07)V9(04) COMP-3.
028200     05  WS-ANOM-STDEV          PIC S9(05)V9(04) COMP-3.
028300     05  WS-ANOM-Z              PIC S9(03)V9(02) COMP-3.
028400     05  WS-ANOM-IND            PIC X(01) VALUE 'N'.
028500         88  ANOMALY-FOUND      VALUE 'Y'.
028600     05  WS-ANOM-SEVERITY       PIC X(08) VALUE SPACES.
028700     05  WS-ANOM-TYPE           PIC X(05) VALUE SPACES.
028800     05  WS-FACTOR-EXPOSURE     PIC 9V9(02) COMP-3.
028900     05  WS-FACTOR-CRITICALITY  PIC 9V9(02) COMP-3.
028910     05  WS-CAND-EXP-FACTOR     PIC 9V9(02) COMP-3.
028920     05  WS-CAND-CRIT-FACTOR    PIC 9V9(02) COMP-3.
029000     05  WS-FACTOR-THREAT       PIC 9V9(02) COMP-3.
029100     05  WS-FACTOR-HISTORY      PIC 9V9(02) COMP-3.
029200     05  WS-FACTOR-VULNSCORE    PIC 9V9(02) COMP-3.
029300     05  WS-LIKELIHOOD          PIC 9V9(03) COMP-3.
029400     05  WS-LIKELIHOOD-LABEL    PIC X(09) VALUE SPACES.
029500     05  WS-LIKELIHOOD-TIME     PIC X(16) VALUE SPACES.
029600     05  WS-CURRENT-RISK        PIC 9(02)V9(02) COMP-3.
029700     05  WS-TRAJ-FORECAST       PIC S9(02)V9(02) COMP-3.
029800     05  WS-TRAJ-TREND          PIC X(10) VALUE SPACES.
029900     05  WS-TRAJ-SEVERITY       PIC X(08) VALUE SPACES.
030000     05  FILLER                 PIC X(04).
030100 EJECT
030200********************************************************************
030300*    MANUAL SQUARE ROOT WORK AREA - NEWTON'S METHOD                *
030400*    (NO INTRINSIC FUNCTIONS REFERENCED IN THIS PROGRAM)           *
030500********************************************************************
030600 01  WS-SQRT-WORK-AREA.
030700     05  WS-SQRT-X              PIC S9(07)V9(04) COMP-3.
030800     05  WS-SQRT-GUESS          PIC S9(05)V9(04) COMP-3.
030900     05  WS-SQRT-DIVISOR        PIC S9(05)V9(04) COMP-3.
031000     05  WS-SQRT-ITER           PIC S9(02) COMP VALUE ZERO.
031100     05  WS-SQRT-MAX-ITER       PIC S9(02) COMP VALUE +12.
031200     05  FILLER                 PIC X(04).
031300 EJECT
031400********************************************************************
031500*    COPY-BUILT RECORD AREAS                                       *
031600********************************************************************
031700 01  WS-ASSET-AREA.
031800     COPY SNFRECAS.
031900 01  WS-VULN-AREA.
032000     COPY SNFRECVL.
032100 01  WS-THREAT-AREA.
032200     COPY SNFRECTH.
032300 01  WS-PATH-AREA.
032400     COPY SNFRECPA.
032500 EJECT
032600********************************************************************
032700*    PRINT LINES FOR THE DAILY BRIEF METRICS REPORT                *
032800********************************************************************
032900 01  RP-TITLE-LINE.
033000     05  FILLER                 PIC X(01) VALUE SPACE.
033100     05  RP-TITLE-TEXT          PIC X(60)
033200         VALUE 'SENTINEL INTELLIGENCE - DAILY BRIEF METRICS'.
033300     05  FILLER                 PIC X(10) VALUE SPACES.
033400     05  RP-TITLE-DATE-LIT      PIC X(09) VALUE 'RUN DATE '.
033500     05  RP-TITLE-DATE          PIC X(08).
033600     05  FILLER                 PIC X(44) VALUE SPACES.
034000 01  RP-COUNT-LINE-1.
034100     05  FILLER                 PIC X(01) VALUE SPACE.
034200     05  FILLER                 PIC X(20) VALUE 'TOTAL ASSETS ....... '.
034300     05  RP-ASSET-TOTAL         PIC ZZZZ9.
034400     05  FILLER                 PIC X(05) VALUE SPACES.
034500     05  FILLER                 PIC X(20) VALUE 'INTERNET-FACING .... '.
034600     05  RP-ASSET-INET          PIC ZZZZ9.
034700     05  FILLER                 PIC X(66) VALUE SPACES.
035000 01  RP-COUNT-LINE-2.
035100     05  FILLER                 PIC X(01) VALUE SPACE.
035200     05  FILLER                 PIC X(20) VALUE 'TOTAL VULNS ........ '.
035300     05  RP-VULN-TOTAL          PIC ZZZZ9.
035400     05  FILLER                 PIC X(03) VALUE SPACES.
035500     05  FILLER                 PIC X(07) VALUE 'CRIT '.
035600     05  RP-CRIT-CNT            PIC ZZZ9.
035700     05  FILLER                 PIC X(02) VALUE SPACES.
035800     05  FILLER                 PIC X(07) VALUE 'HIGH '.
035900     05  RP-HIGH-CNT            PIC ZZZ9.
036000     05  FILLER                 PIC X(43) VALUE SPACES.
036100 01  RP-COUNT-LINE-3.
036200     05  FILLER                 PIC X(01) VALUE SPACE.
036300     05  FILLER                 PIC X(20) VALUE 'TOTAL THREATS ...... '.
036400     05  RP-THREAT-TOTAL        PIC ZZZZ9.
036500     05  FILLER                 PIC X(05) VALUE SPACES.
036600     05  FILLER                 PIC X(20) VALUE 'ACTIVE EXPLOIT ..... '.
036700     05  RP-ACTIVE-CNT          PIC ZZZZ9.
036800     05  FILLER                 PIC X(62) VALUE SPACES.
037000 01  RP-COUNT-LINE-4.
037100     05  FILLER                 PIC X(01) VALUE SPACE.
037200     05  FILLER                 PIC X(20) VALUE 'DISTINCT ACTORS .... '.
037300     05  RP-ACTOR-CNT           PIC ZZZ9.
037400     05  FILLER                 PIC X(06) VALUE SPACES.
037500     05  FILLER                 PIC X(20) VALUE 'THREAT LEVEL ....... '.
037600     05  RP-THREAT-LEVEL        PIC X(10).
037700     05  FILLER                 PIC X(61) VALUE SPACES.
038000 01  RP-PATH-LINE.
038100     05  FILLER                 PIC X(01) VALUE SPACE.
038200     05  FILLER                 PIC X(20) VALUE 'ATTACK PATHS ....... '.
038300     05  RP-PATH-TOTAL          PIC ZZZZ9.
038400     05  FILLER                 PIC X(05) VALUE SPACES.
038500     05  FILLER                 PIC X(20) VALUE 'VIABLE ............. '.
038600     05  RP-PATH-VIABLE         PIC ZZZZ9.
038700     05  FILLER                 PIC X(05) VALUE SPACES.
038800     05  FILLER                 PIC X(20) VALUE 'HIGH-RISK .......... '.
038900     05  RP-PATH-HIGHRISK       PIC ZZZZ9.
039000     05  FILLER                 PIC X(32) VALUE SPACES.
039300 01  RP-CORR-HDG-LINE.
039400     05  FILLER                 PIC X(01) VALUE SPACE.
039500     05  FILLER                 PIC X(79)
039600         VALUE 'VULNERABILITY-THREAT CORRELATIONS (CVE-PREFIXED VULNS)'.
039700     05  FILLER                 PIC X(52) VALUE SPACES.
040000 01  RP-CORR-DETAIL-LINE.
040100     05  FILLER                 PIC X(01) VALUE SPACE.
040200     05  RP-CORR-VULN-ID        PIC X(16).
040300     05  FILLER                 PIC X(02) VALUE SPACES.
040400     05  RP-CORR-MATCH-CNT      PIC ZZ9.
040500     05  FILLER                 PIC X(01) VALUE SPACE.
040600     05  RP-CORR-MATCH-LIT      PIC X(09) VALUE 'THREAT(S)'.
040700     05  FILLER                 PIC X(02) VALUE SPACES.
040800     05  RP-CORR-CONF           PIC 9.999.
040900     05  FILLER                 PIC X(01) VALUE SPACE.
041000     05  RP-CORR-LABEL          PIC X(08).
041100     05  FILLER                 PIC X(01) VALUE SPACE.
041200     05  RP-CORR-ACTIVE         PIC X(09).
041300     05  FILLER                 PIC X(01) VALUE SPACE.
041400     05  RP-CORR-MULT           PIC 9.9.
041500     05  FILLER                 PIC X(01) VALUE SPACE.
041600     05  RP-CORR-RECOMMEND      PIC X(24).
041700     05  FILLER                 PIC X(18) VALUE SPACES.
042000 01  RP-STAT-HDG-LINE.
042100     05  FILLER                 PIC X(01) VALUE SPACE.
042200     05  FILLER                 PIC X(60)
042300         VALUE 'STATISTICAL CORE - NIGHTLY VULNERABILITY COUNT SERIES'.
042400     05  FILLER                 PIC X(71) VALUE SPACES.
042700 01  RP-STAT-LINE-1.
042800     05  FILLER                 PIC X(01) VALUE SPACE.
042900     05  FILLER                 PIC X(20) VALUE 'TREND .............. '.
043000     05  RP-TREND-DESC          PIC X(10).
043100     05  FILLER                 PIC X(05) VALUE SPACES.
043200     05  FILLER                 PIC X(20) VALUE 'VELOCITY ........... '.
043300     05  RP-VELOCITY            PIC -ZZ9.99.
043400     05  FILLER                 PIC X(01) VALUE SPACE.
043500     05  RP-VELOCITY-DESC       PIC X(20).
043600     05  FILLER                 PIC X(34) VALUE SPACES.
044000 01  RP-STAT-LINE-2.
044100     05  FILLER                 PIC X(01) VALUE SPACE.
044200     05  FILLER                 PIC X(20) VALUE 'REGRESSION SLOPE ... '.
044300     05  RP-SLOPE               PIC -ZZ9.9999.
044400     05  FILLER                 PIC X(05) VALUE SPACES.
044500     05  FILLER                 PIC X(20) VALUE 'ANOMALY ............ '.
044600     05  RP-ANOM-FLAG           PIC X(03).
044700     05  FILLER                 PIC X(01) VALUE SPACE.
044800     05  RP-ANOM-TYPE           PIC X(05).
044900     05  FILLER                 PIC X(01) VALUE SPACE.
045000     05  RP-ANOM-SEVERITY       PIC X(08).
045100     05  FILLER                 PIC X(01) VALUE SPACE.
045200     05  RP-ANOM-Z              PIC -Z9.99.
045300     05  FILLER                 PIC X(47) VALUE SPACES.
045600 01  RP-STAT-LINE-3.
045700     05  FILLER                 PIC X(01) VALUE SPACE.
045800     05  FILLER                 PIC X(20) VALUE 'ATTACK LIKELIHOOD .. '.
045900     05  RP-LIKELIHOOD          PIC 9.999.
046000     05  FILLER                 PIC X(01) VALUE SPACE.
046100     05  RP-LIKELIHOOD-LABEL    PIC X(09).
046200     05  FILLER                 PIC X(01) VALUE SPACE.
046300     05  RP-LIKELIHOOD-TIME     PIC X(16).
046400     05  FILLER                 PIC X(64) VALUE SPACES.
046700 01  RP-STAT-LINE-4.
046800     05  FILLER                 PIC X(01) VALUE SPACE.
046900     05  FILLER                 PIC X(20) VALUE 'RISK TRAJECTORY .... '.
047000     05  RP-TRAJ-TREND          PIC X(10).
047100     05  FILLER                 PIC X(01) VALUE SPACE.
047200     05  FILLER                 PIC X(11) VALUE '5-DAY FCST '.
047300     05  RP-TRAJ-FORECAST       PIC Z9.99.
047400     05  FILLER                 PIC X(01) VALUE SPACE.
047500     05  RP-TRAJ-SEVERITY       PIC X(08).
047600     05  FILLER                 PIC X(67) VALUE SPACES.
047700 01  FILLER PIC X(32)
047800     VALUE 'SNBRF05 WORKING STORAGE ENDS   '.
047900 EJECT
048000 LINKAGE SECTION.
048100 EJECT
048200 PROCEDURE DIVISION.
048300********************************************************************
048400*                        MAINLINE LOGIC                           *
048500********************************************************************
048600 0000-CONTROL-PROCESS.
048700     PERFORM 1000-INITIALIZATION
048800         THRU 1099-INITIALIZATION-EXIT.
048900     PERFORM 1100-OPEN-FILES
049000         THRU 1199-OPEN-FILES-EXIT.
049100     PERFORM 1200-LOAD-THREAT-TABLE
049200         THRU 1299-LOAD-THREAT-TABLE-EXIT.
049300     PERFORM 2100-PROCESS-ASSETS
049400         THRU 2199-PROCESS-ASSETS-EXIT.
049500     PERFORM 2200-PROCESS-VULNS
049600         THRU 2299-PROCESS-VULNS-EXIT.
049700     PERFORM 2300-SET-THREAT-LEVEL
049800         THRU 2399-SET-THREAT-LEVEL-EXIT.
049900     PERFORM 2400-PROCESS-PATHS
050000         THRU 2499-PROCESS-PATHS-EXIT.
050100     PERFORM 3000-COMPUTE-STATISTICS
050200         THRU 3099-COMPUTE-STATISTICS-EXIT.
050300     PERFORM 4000-PRINT-BRIEF
050400         THRU 4099-PRINT-BRIEF-EXIT.
050500     PERFORM EOJ9000-CLOSE-FILES
050600         THRU EOJ9999-EXIT.
050700     GOBACK.
050800 EJECT
050900********************************************************************
051000*                         INITIALIZATION                          *
051100********************************************************************
051200 1000-INITIALIZATION.
051300     INITIALIZE WS-COUNT-AREA WS-VULN-SEV-CNT-TBL
051400         WS-CORRELATION-WORK-AREA WS-STATS-RESULT-AREA.
051500     MOVE ZERO TO WS-THREAT-COUNT WS-ACTOR-COUNT WS-CORR-CNT
051600         WS-ACTIVE-EXPLOIT-CNT.
051700     ACCEPT WS-RUN-DATE FROM DATE.
051800 1099-INITIALIZATION-EXIT.
051900     EXIT.
052000 EJECT
052100********************************************************************
052200*                         OPEN ALL FILES                          *
052300********************************************************************
052400 1100-OPEN-FILES.
052500     OPEN INPUT  ASSET-FILE.
052600     OPEN INPUT  VULN-FILE.
052700     OPEN INPUT  THREAT-FILE.
052800     OPEN INPUT  PATH-FILE.
052900     OPEN EXTEND REPORT-FILE.
053000     IF WS-ASSET-STATUS NOT = '00' OR WS-VULN-STATUS NOT = '00'
053100         OR WS-THREAT-STATUS NOT = '00' OR WS-PATH-STATUS NOT = '00'
053200         OR WS-REPORT-STATUS NOT = '00'
053300         DISPLAY 'SNBRF05 - ERROR OPENING FILES'
053400         GO TO EOJ9900-ABEND
053500     END-IF.
053600 1199-OPEN-FILES-EXIT.
053700     EXIT.
053800 EJECT
053900********************************************************************
054000*               LOAD THREAT TABLE, TALLY ACTIVE/ACTOR COUNTS      *
054100********************************************************************
054200 1200-LOAD-THREAT-TABLE.
054300     READ THREAT-FILE
054400         AT END GO TO 1299-LOAD-THREAT-TABLE-EXIT
054500     END-READ.
054600 1210-LOAD-THREAT-LOOP.
054650     MOVE THREAT-REC TO WS-THREAT-AREA.
054700     ADD 1 TO WS-THREAT-COUNT.
054800     IF WS-THREAT-COUNT > WS-MAX-THREATS
054900         DISPLAY 'SNBRF05 - THREAT TABLE FULL'
055000         GO TO EOJ9900-ABEND
055100     END-IF.
055200     SET TH-IX TO WS-THREAT-COUNT.
055300     MOVE TH-THREAT-CVE-ID      TO TH-T-CVE-ID (TH-IX).
055400     MOVE TH-THREAT-ACTOR       TO TH-T-ACTOR (TH-IX).
055500     MOVE TH-ACTIVE-EXPLOIT-FLAG TO TH-T-ACTIVE-FLAG (TH-IX).
055600     MOVE TH-SOURCE-TYPE        TO TH-T-SOURCE-TYPE (TH-IX).
055700     IF TH-ACTIVE-EXPLOIT-FLAG = 'Y'
055800         ADD 1 TO WS-ACTIVE-EXPLOIT-CNT
055900     END-IF.
056000     IF TH-THREAT-ACTOR NOT = SPACES
056100         PERFORM 1220-CHECK-DISTINCT-ACTOR
056200             THRU 1229-CHECK-DISTINCT-ACTOR-EXIT
056300     END-IF.
056400     READ THREAT-FILE
056500         AT END GO TO 1299-LOAD-THREAT-TABLE-EXIT
056600     END-READ.
056700     GO TO 1210-LOAD-THREAT-LOOP.
056800 1299-LOAD-THREAT-TABLE-EXIT.
056900     EXIT.
057000 EJECT
057100********************************************************************
057200*          RECORD A NEW DISTINCT ACTOR NAME, IF NOT SEEN YET      *
057300********************************************************************
057400 1220-CHECK-DISTINCT-ACTOR.
057500     SET ACT-IX2 TO 1.
057600     SET ACT-IX TO WS-ACTOR-COUNT.
057700     PERFORM 1225-SCAN-ACTOR-TABLE
057800         UNTIL ACT-IX2 > WS-ACTOR-COUNT.
057900     IF ACT-IX2 > WS-ACTOR-COUNT
058000         ADD 1 TO WS-ACTOR-COUNT
058100         IF WS-ACTOR-COUNT > WS-MAX-ACTORS
058200             DISPLAY 'SNBRF05 - ACTOR TABLE FULL'
058300             GO TO EOJ9900-ABEND
058400         END-IF
058500         SET ACT-IX TO WS-ACTOR-COUNT
058600         MOVE TH-THREAT-ACTOR TO WS-ACTOR-TBL (ACT-IX)
058700     END-IF.
058800 1229-CHECK-DISTINCT-ACTOR-EXIT.
058900     EXIT.
059000 EJECT
059100 1225-SCAN-ACTOR-TABLE.
059200     IF WS-ACTOR-TBL (ACT-IX2) = TH-THREAT-ACTOR
059300         SET ACT-IX2 TO WS-ACTOR-COUNT
059400     END-IF.
059500     SET ACT-IX2 UP BY 1.
059600 EJECT
059700********************************************************************
059800*               PROCESS ASSET FILE - COUNTS ONLY                  *
059900********************************************************************
060000 2100-PROCESS-ASSETS.
060100     READ ASSET-FILE
060200         AT END GO TO 2199-PROCESS-ASSETS-EXIT
060300     END-READ.
060400 2110-PROCESS-ASSETS-LOOP.
060450     MOVE ASSET-REC TO WS-ASSET-AREA.
060500     ADD 1 TO WS-ASSET-TOTAL.
060600     IF AS-EXPOSURE = 'INTERNET'
060700         ADD 1 TO WS-ASSET-INET-CNT
060800     END-IF.
060805     EVALUATE AS-EXPOSURE
060810         WHEN 'INTERNET' MOVE 1.0 TO WS-CAND-EXP-FACTOR
060815         WHEN 'DMZ'      MOVE 0.7 TO WS-CAND-EXP-FACTOR
060820         WHEN 'INTERNAL' MOVE 0.3 TO WS-CAND-EXP-FACTOR
060825         WHEN OTHER      MOVE 0.5 TO WS-CAND-EXP-FACTOR
060830     END-EVALUATE.
060835     IF WS-CAND-EXP-FACTOR > WS-FACTOR-EXPOSURE
060840         MOVE WS-CAND-EXP-FACTOR TO WS-FACTOR-EXPOSURE
060845     END-IF.
060850     EVALUATE AS-CRITICALITY
060855         WHEN 'CRITICAL' MOVE 1.0 TO WS-CAND-CRIT-FACTOR
060860         WHEN 'HIGH'     MOVE 0.7 TO WS-CAND-CRIT-FACTOR
060865         WHEN 'MEDIUM'   MOVE 0.5 TO WS-CAND-CRIT-FACTOR
060870         WHEN 'LOW'      MOVE 0.3 TO WS-CAND-CRIT-FACTOR
060875         WHEN OTHER      MOVE 0.5 TO WS-CAND-CRIT-FACTOR
060880     END-EVALUATE.
060885     IF WS-CAND-CRIT-FACTOR > WS-FACTOR-CRITICALITY
060890         MOVE WS-CAND-CRIT-FACTOR TO WS-FACTOR-CRITICALITY
060895     END-IF.
060900     READ ASSET-FILE
061000         AT END GO TO 2199-PROCESS-ASSETS-EXIT
061100     END-READ.
061200     GO TO 2110-PROCESS-ASSETS-LOOP.
061300 2199-PROCESS-ASSETS-EXIT.
061400     EXIT.
061500 EJECT
061600********************************************************************
061700*    PROCESS VULN FILE - SEVERITY COUNTS AND CVE-THREAT CORRELATE *
061800********************************************************************
061900 2200-PROCESS-VULNS.
062000     READ VULN-FILE
062100         AT END GO TO 2299-PROCESS-VULNS-EXIT
062200     END-READ.
062300 2210-PROCESS-VULNS-LOOP.
062350     MOVE VULN-REC TO WS-VULN-AREA.
062400     ADD 1 TO WS-VULN-TOTAL.
062500     ADD VL-CVSS-SCORE TO WS-CVSS-TOTAL.
062600     EVALUATE VL-SEVERITY
062700         WHEN 'CRITICAL'   ADD 1 TO WS-CRIT-VULN-CNT
062800         WHEN 'HIGH'       ADD 1 TO WS-HIGH-VULN-CNT
062900         WHEN 'MEDIUM'     ADD 1 TO WS-MED-VULN-CNT
063000         WHEN OTHER        ADD 1 TO WS-LOW-VULN-CNT
063100     END-EVALUATE.
063200     IF VL-VULN-ID (1:4) = 'CVE-'
063300         PERFORM 2500-CORRELATE-VULN-THREAT
063400             THRU 2599-CORRELATE-VULN-THREAT-EXIT
063500     END-IF.
063600     READ VULN-FILE
063700         AT END GO TO 2299-PROCESS-VULNS-EXIT
063800     END-READ.
063900     GO TO 2210-PROCESS-VULNS-LOOP.
064000 2299-PROCESS-VULNS-EXIT.
064100     IF WS-VULN-TOTAL > ZERO
064200         COMPUTE WS-CVSS-AVERAGE ROUNDED = WS-CVSS-TOTAL / WS-VULN-TOTAL
064300     END-IF.
064400     EXIT.
064500 EJECT
064600********************************************************************
064700*                     SET THE THREAT LEVEL                        *
064800********************************************************************
064900 2300-SET-THREAT-LEVEL.
065000     EVALUATE TRUE
065100         WHEN WS-ACTIVE-EXPLOIT-CNT > 10
065200             MOVE WS-TLEVEL-CRITICAL TO WS-THREAT-LEVEL
065300         WHEN WS-ACTIVE-EXPLOIT-CNT > 5
065400             MOVE WS-TLEVEL-HIGH     TO WS-THREAT-LEVEL
065500         WHEN WS-ACTIVE-EXPLOIT-CNT > 0
065600             MOVE WS-TLEVEL-ELEVATED TO WS-THREAT-LEVEL
065700         WHEN OTHER
065800             MOVE WS-TLEVEL-MODERATE TO WS-THREAT-LEVEL
065900     END-EVALUATE.
066000 2399-SET-THREAT-LEVEL-EXIT.
066100     EXIT.
066200 EJECT
066300********************************************************************
066400*      PROCESS PATHOUT - VIABLE AND HIGH-RISK PATH COUNTS          *
066500********************************************************************
066600 2400-PROCESS-PATHS.
066700     READ PATH-FILE
066800         AT END GO TO 2499-PROCESS-PATHS-EXIT
066900     END-READ.
067000 2410-PROCESS-PATHS-LOOP.
067050     MOVE PATH-REC TO WS-PATH-AREA.
067100     ADD 1 TO WS-PATH-TOTAL.
067200     IF PA-VIABLE-FLAG = 'Y'
067300         ADD 1 TO WS-PATH-VIABLE-CNT
067400     END-IF.
067500     IF PA-OVERALL-RISK >= 7.00
067600         ADD 1 TO WS-PATH-HIGHRISK-CNT
067700     END-IF.
067800     READ PATH-FILE
067900         AT END GO TO 2499-PROCESS-PATHS-EXIT
068000     END-READ.
068100     GO TO 2410-PROCESS-PATHS-LOOP.
068200 2499-PROCESS-PATHS-EXIT.
068300     EXIT.
068400 EJECT
068500********************************************************************
068600*      VULN-THREAT CORRELATION FOR ONE CVE-PREFIXED VULN          *
068700*      (MOVED HERE FROM SNCOR02 - SEE CHANGE LOG 091203)           *
068800********************************************************************
068900 2500-CORRELATE-VULN-THREAT.
069000     MOVE ZERO  TO WS-MATCH-COUNT.
069100     MOVE 'N'   TO WS-CORR-ACTIVE-IND.
069200     SET TH-IX2 TO 1.
069300     PERFORM 2510-SCAN-THREAT-FOR-CVE
069400         UNTIL TH-IX2 > WS-THREAT-COUNT.
069500     IF WS-MATCH-COUNT = 0
069600         GO TO 2599-CORRELATE-VULN-THREAT-EXIT
069700     END-IF.
069800     MOVE 'CYBINT' TO WS-SRC1-TYPE.
069810     MOVE 0.90     TO WS-BASE-CONFIDENCE.
069820     MOVE 'N' TO WS-SEEN-OSINT  WS-SEEN-SIGINT WS-SEEN-CYBINT
069830                 WS-SEEN-GEOINT WS-SEEN-HUMINT.
069840     MOVE 'Y' TO WS-SEEN-CYBINT.
069850     COMPUTE WS-CORR-CONFIDENCE ROUNDED =
069860         (WS-BASE-CONFIDENCE + 0.90) / 2.
069900     SET TH-IX2 TO 1.
070300     PERFORM 2520-ACCUMULATE-THREAT-SOURCE
070400         UNTIL TH-IX2 > WS-THREAT-COUNT.
070410     MOVE ZERO  TO WS-DISTINCT-TYPE-COUNT.
070420     SET WS-DISTINCT-IX TO 1.
070430     PERFORM 2530-COUNT-DISTINCT-TYPE
070440         UNTIL WS-DISTINCT-IX > 5.
070450     IF WS-DISTINCT-TYPE-COUNT > 1
070460         COMPUTE WS-DISTINCT-BONUS =
070470             (WS-DISTINCT-TYPE-COUNT - 1) * 0.05
070480         ADD WS-DISTINCT-BONUS TO WS-CORR-CONFIDENCE
070490         IF WS-CORR-CONFIDENCE > 1.000
070495             MOVE 1.000 TO WS-CORR-CONFIDENCE
070497         END-IF
070499     END-IF.
070500     IF CORR-ACTIVE
070600         MOVE 2.5 TO WS-CORR-MULTIPLIER
070700     ELSE
070800         MOVE 1.0 TO WS-CORR-MULTIPLIER
070900     END-IF.
071000     IF WS-CORR-CONFIDENCE > 0.800
071100         MOVE 'URGENT: PATCH IMMEDIATELY' TO WS-CORR-RECOMMEND
071200     ELSE
071300         MOVE 'PRIORITIZE PATCHING'       TO WS-CORR-RECOMMEND
071400     END-IF.
071500     EVALUATE TRUE
071600         WHEN WS-CORR-CONFIDENCE >= 0.800  MOVE 'HIGH'     TO WS-CORR-LABEL
071700         WHEN WS-CORR-CONFIDENCE >= 0.500  MOVE 'MODERATE' TO WS-CORR-LABEL
071800         WHEN WS-CORR-CONFIDENCE >= 0.200  MOVE 'LOW'      TO WS-CORR-LABEL
071900         WHEN OTHER                        MOVE 'MINIMAL'  TO WS-CORR-LABEL
072000     END-EVALUATE.
072100     ADD 1 TO WS-CORR-CNT.
072200     PERFORM 2540-WRITE-CORRELATION-LINE
072300         THRU 2549-WRITE-CORRELATION-LINE-EXIT.
072400 2599-CORRELATE-VULN-THREAT-EXIT.
072500     EXIT.
072510 2530-COUNT-DISTINCT-TYPE.
072520     IF WS-TYPE-SEEN-TBL (WS-DISTINCT-IX) = 'Y'
072530         ADD 1 TO WS-DISTINCT-TYPE-COUNT
072540     END-IF.
072550     SET WS-DISTINCT-IX UP BY 1.
072600 EJECT
072700 2510-SCAN-THREAT-FOR-CVE.
072800     IF TH-T-CVE-ID (TH-IX2) = VL-VULN-ID
072900         ADD 1 TO WS-MATCH-COUNT
073000         IF TH-T-ACTIVE-FLAG (TH-IX2) = 'Y'
073100             MOVE 'Y' TO WS-CORR-ACTIVE-IND
073200         END-IF
073300     END-IF.
073400     SET TH-IX2 UP BY 1.
073500 EJECT
073600********************************************************************
073700*   ACCUMULATE ONE MATCHING THREAT'S SOURCE INTO THE CONFIDENCE   *
073800*   (FIXED REPUTATION 0.80 PER THE CORRELATION RULE)               *
073900********************************************************************
074000 2520-ACCUMULATE-THREAT-SOURCE.
074100     IF TH-T-CVE-ID (TH-IX2) = VL-VULN-ID
074150         PERFORM 2521-LOOKUP-THREAT-BASE-CONF
074160             THRU 2521-LOOKUP-THREAT-BASE-CONF-EXIT
074200         COMPUTE WS-THIS-CONFIDENCE ROUNDED =
074300             (WS-THREAT-BASE-CONF + 0.80) / 2
074400         IF TH-T-SOURCE-TYPE (TH-IX2) = WS-SRC1-TYPE
074500             COMPUTE WS-CONFIDENCE-ADD = WS-THIS-CONFIDENCE * 0.05
074600         ELSE
074700             COMPUTE WS-CONFIDENCE-ADD = WS-THIS-CONFIDENCE * 0.15
074800         END-IF
074900         ADD WS-CONFIDENCE-ADD TO WS-CORR-CONFIDENCE
075000         IF WS-CORR-CONFIDENCE > 1.000
075100             MOVE 1.000 TO WS-CORR-CONFIDENCE
075200         END-IF
075210         PERFORM 2525-MARK-THREAT-TYPE-SEEN
075220             THRU 2525-MARK-THREAT-TYPE-SEEN-EXIT
075300     END-IF.
075400     SET TH-IX2 UP BY 1.
075401 EJECT
075404********************************************************************
075407*          BASE CONFIDENCE BY THIS MATCHING THREAT'S OWN TYPE       *
075410*          (PER-TYPE LOOKUP - SEE CHANGE LOG, NOT THE FIXED BASE)    *
075413********************************************************************
075416 2521-LOOKUP-THREAT-BASE-CONF.
075419     EVALUATE TH-T-SOURCE-TYPE (TH-IX2)
075422         WHEN 'OSINT'    MOVE 0.70 TO WS-THREAT-BASE-CONF
075425         WHEN 'SIGINT'   MOVE 0.85 TO WS-THREAT-BASE-CONF
075428         WHEN 'CYBINT'   MOVE 0.90 TO WS-THREAT-BASE-CONF
075431         WHEN 'GEOINT'   MOVE 0.80 TO WS-THREAT-BASE-CONF
075434         WHEN 'HUMINT'   MOVE 0.60 TO WS-THREAT-BASE-CONF
075437         WHEN OTHER      MOVE 0.50 TO WS-THREAT-BASE-CONF
075440     END-EVALUATE.
075443 2521-LOOKUP-THREAT-BASE-CONF-EXIT.
075446     EXIT.
075449 EJECT
075452********************************************************************
075455*     MARK THIS MATCHING THREAT'S SOURCE TYPE SEEN FOR THE          *
075458*     DISTINCT-SOURCE-TYPE BONUS IN 2500 ABOVE                      *
075461********************************************************************
075464 2525-MARK-THREAT-TYPE-SEEN.
075467     EVALUATE TH-T-SOURCE-TYPE (TH-IX2)
075470         WHEN 'OSINT'    MOVE 'Y' TO WS-SEEN-OSINT
075473         WHEN 'SIGINT'   MOVE 'Y' TO WS-SEEN-SIGINT
075476         WHEN 'CYBINT'   MOVE 'Y' TO WS-SEEN-CYBINT
075479         WHEN 'GEOINT'   MOVE 'Y' TO WS-SEEN-GEOINT
075482         WHEN 'HUMINT'   MOVE 'Y' TO WS-SEEN-HUMINT
075485     END-EVALUATE.
075488 2525-MARK-THREAT-TYPE-SEEN-EXIT.
075491     EXIT.
075500 EJECT
075600********************************************************************
075700*               WRITE ONE CORRELATION LINE TO RPTFILE              *
075800********************************************************************
075900 2540-WRITE-CORRELATION-LINE.
076000     MOVE SPACES TO RP-CORR-DETAIL-LINE.
076100     MOVE VL-VULN-ID           TO RP-CORR-VULN-ID.
076200     MOVE WS-MATCH-COUNT       TO RP-CORR-MATCH-CNT.
076300     MOVE WS-CORR-CONFIDENCE   TO RP-CORR-CONF.
076400     MOVE WS-CORR-LABEL        TO RP-CORR-LABEL.
076500     IF CORR-ACTIVE
076600         MOVE 'ACTIVE   ' TO RP-CORR-ACTIVE
076700     ELSE
076800         MOVE 'INACTIVE ' TO RP-CORR-ACTIVE
076900     END-IF.
077000     MOVE WS-CORR-MULTIPLIER   TO RP-CORR-MULT.
077100     MOVE WS-CORR-RECOMMEND    TO RP-CORR-RECOMMEND.
077200     WRITE REPORT-REC FROM RP-CORR-DETAIL-LINE.
077300 2549-WRITE-CORRELATION-LINE-EXIT.
077400     EXIT.
077500 EJECT
077600********************************************************************
077700*      COMPUTE THE STATISTICAL CORE OVER THE SAMPLE SERIES         *
077800********************************************************************
077900 3000-COMPUTE-STATISTICS.
078000     PERFORM 3100-COMPUTE-TREND
078100         THRU 3199-COMPUTE-TREND-EXIT.
078200     PERFORM 3200-COMPUTE-VELOCITY
078300         THRU 3299-COMPUTE-VELOCITY-EXIT.
078400     PERFORM 3300-COMPUTE-SLOPE
078500         THRU 3399-COMPUTE-SLOPE-EXIT.
078600     PERFORM 3400-COMPUTE-ANOMALY
078700         THRU 3499-COMPUTE-ANOMALY-EXIT.
078800     PERFORM 3500-COMPUTE-LIKELIHOOD
078900         THRU 3599-COMPUTE-LIKELIHOOD-EXIT.
079000     PERFORM 3600-COMPUTE-TRAJECTORY
079100         THRU 3699-COMPUTE-TRAJECTORY-EXIT.
079200 3099-COMPUTE-STATISTICS-EXIT.
079300     EXIT.
079400 EJECT
079500********************************************************************
079600*   TREND - SPLIT HALVES, COMPARE MEANS (NEEDS AT LEAST 3 POINTS)  *
079700********************************************************************
079800 3100-COMPUTE-TREND.
079900     MOVE ZERO TO WS-TREND-SUM1 WS-TREND-SUM2
080000         WS-TREND-CNT1 WS-TREND-CNT2.
080100     IF WS-SERIES-POINTS < 3
080200         MOVE 'STABLE' TO WS-TREND-DESC
080300         GO TO 3199-COMPUTE-TREND-EXIT
080400     END-IF.
080500     COMPUTE WS-TREND-HALF = WS-SERIES-POINTS / 2.
080600     SET ST-IX TO 1.
080700     PERFORM 3110-ACCUM-TREND-HALF
080800         UNTIL ST-IX > WS-SERIES-POINTS.
080900     COMPUTE WS-TREND-MEAN1 ROUNDED = WS-TREND-SUM1 / WS-TREND-CNT1.
081000     COMPUTE WS-TREND-MEAN2 ROUNDED = WS-TREND-SUM2 / WS-TREND-CNT2.
081100     EVALUATE TRUE
081200         WHEN WS-TREND-MEAN2 > WS-TREND-MEAN1 * 1.2
081300             MOVE 'INCREASING' TO WS-TREND-DESC
081400         WHEN WS-TREND-MEAN2 < WS-TREND-MEAN1 * 0.8
081500             MOVE 'DECREASING' TO WS-TREND-DESC
081600         WHEN OTHER
081700             MOVE 'STABLE'     TO WS-TREND-DESC
081800     END-EVALUATE.
081900 3199-COMPUTE-TREND-EXIT.
082000     EXIT.
082100 EJECT
082200 3110-ACCUM-TREND-HALF.
082300     IF ST-IX <= WS-TREND-HALF
082400         ADD WS-STAT-SERIES (ST-IX) TO WS-TREND-SUM1
082500         ADD 1 TO WS-TREND-CNT1
082600     ELSE
082700         ADD WS-STAT-SERIES (ST-IX) TO WS-TREND-SUM2
082800         ADD 1 TO WS-TREND-CNT2
082900     END-IF.
083000     SET ST-IX UP BY 1.
083100 EJECT
083200********************************************************************
083300*      VELOCITY - MEAN OF DAY-OVER-DAY DIFFERENCES                 *
083400********************************************************************
083500 3200-COMPUTE-VELOCITY.
083600     MOVE ZERO TO WS-VELOCITY-SUM.
083700     IF WS-SERIES-POINTS < 2
083800         MOVE ZERO TO WS-VELOCITY
083900         MOVE 'STABLE' TO WS-VELOCITY-DESC
084000         GO TO 3299-COMPUTE-VELOCITY-EXIT
084100     END-IF.
084200     SET ST-IX TO 1.
084300     PERFORM 3210-ACCUM-VELOCITY-DIFF
084400         UNTIL ST-IX > WS-SERIES-POINTS - 1.
084500     COMPUTE WS-VELOCITY ROUNDED =
084600         WS-VELOCITY-SUM / (WS-SERIES-POINTS - 1).
084700     EVALUATE TRUE
084800         WHEN WS-VELOCITY > 5
084900             MOVE 'RAPIDLY INCREASING' TO WS-VELOCITY-DESC
085000         WHEN WS-VELOCITY > 2
085100             MOVE 'INCREASING'         TO WS-VELOCITY-DESC
085200         WHEN WS-VELOCITY > -2
085300             MOVE 'STABLE'             TO WS-VELOCITY-DESC
085400         WHEN WS-VELOCITY > -5
085500             MOVE 'DECREASING'         TO WS-VELOCITY-DESC
085600         WHEN OTHER
085700             MOVE 'RAPIDLY DECREASING' TO WS-VELOCITY-DESC
085800     END-EVALUATE.
085900 3299-COMPUTE-VELOCITY-EXIT.
086000     EXIT.
086100 EJECT
086200 3210-ACCUM-VELOCITY-DIFF.
086300     ADD WS-STAT-SERIES (ST-IX + 1) TO WS-VELOCITY-SUM.
086400     SUBTRACT WS-STAT-SERIES (ST-IX) FROM WS-VELOCITY-SUM.
086500     SET ST-IX UP BY 1.
086600 EJECT
086700********************************************************************
086800*      REGRESSION SLOPE - LEAST SQUARES, X = 0 .. N-1               *
086900********************************************************************
087000 3300-COMPUTE-SLOPE.
087100     MOVE ZERO TO WS-SLOPE-NUMER WS-SLOPE-DENOM WS-SLOPE.
087200     IF WS-SERIES-POINTS < 2
087300         GO TO 3399-COMPUTE-SLOPE-EXIT
087400     END-IF.
087500     COMPUTE WS-SLOPE-X-MEAN = (WS-SERIES-POINTS - 1) / 2.
087600     MOVE ZERO TO WS-TREND-SUM1.
087700     SET ST-IX TO 1.
087800     PERFORM 3310-ACCUM-SLOPE-Y-SUM
087900         UNTIL ST-IX > WS-SERIES-POINTS.
088000     COMPUTE WS-SLOPE-Y-MEAN ROUNDED =
088100         WS-TREND-SUM1 / WS-SERIES-POINTS.
088200     SET ST-IX TO 1.
088300     PERFORM 3320-ACCUM-SLOPE-TERMS
088400         UNTIL ST-IX > WS-SERIES-POINTS.
088500     IF WS-SLOPE-DENOM = 0
088600         MOVE ZERO TO WS-SLOPE
088700     ELSE
088800         COMPUTE WS-SLOPE ROUNDED = WS-SLOPE-NUMER / WS-SLOPE-DENOM
088900     END-IF.
089000 3399-COMPUTE-SLOPE-EXIT.
089100     EXIT.
089200 EJECT
089300 3310-ACCUM-SLOPE-Y-SUM.
089400     ADD WS-STAT-SERIES (ST-IX) TO WS-TREND-SUM1.
089500     SET ST-IX UP BY 1.
089600 EJECT
089700 3320-ACCUM-SLOPE-TERMS.
089800     COMPUTE WS-SLOPE-XDIFF = (ST-IX - 1) - WS-SLOPE-X-MEAN.
089900     COMPUTE WS-SLOPE-YDIFF = WS-STAT-SERIES (ST-IX) - WS-SLOPE-Y-MEAN.
090000     COMPUTE WS-SLOPE-NUMER ROUNDED =
090100         WS-SLOPE-NUMER + (WS-SLOPE-XDIFF * WS-SLOPE-YDIFF).
090200     COMPUTE WS-SLOPE-DENOM ROUNDED =
090300         WS-SLOPE-DENOM + (WS-SLOPE-XDIFF * WS-SLOPE-XDIFF).
090400     SET ST-IX UP BY 1.
090500 EJECT
090600********************************************************************
090700*  ANOMALY - Z-SCORE OF THE MOST RECENT POINT AGAINST THE SERIES   *
090800*  (NEEDS AT LEAST 10 POINTS PER THE STATISTICAL CORE RULE)        *
090900********************************************************************
091000 3400-COMPUTE-ANOMALY.
091100     MOVE 'N' TO WS-ANOM-IND.
091200     IF WS-SERIES-POINTS < 10
091300         GO TO 3499-COMPUTE-ANOMALY-EXIT
091400     END-IF.
091500     MOVE ZERO TO WS-ANOM-SUM.
091600     SET ST-IX TO 1.
091700     PERFORM 3410-ACCUM-ANOM-SUM
091800         UNTIL ST-IX > WS-SERIES-POINTS.
091900     COMPUTE WS-ANOM-MEAN ROUNDED = WS-ANOM-SUM / WS-SERIES-POINTS.
092000     MOVE ZERO TO WS-ANOM-VARSUM.
092100     SET ST-IX TO 1.
092200     PERFORM 3420-ACCUM-ANOM-VARIANCE
092300         UNTIL ST-IX > WS-SERIES-POINTS.
092400     COMPUTE WS-ANOM-VARIANCE ROUNDED =
092500         WS-ANOM-VARSUM / (WS-SERIES-POINTS - 1).
092600     IF WS-ANOM-VARIANCE = 0
092700         MOVE ZERO TO WS-ANOM-STDEV
092800     ELSE
092900         MOVE WS-ANOM-VARIANCE TO WS-SQRT-X
093000         PERFORM 3450-COMPUTE-SQUARE-ROOT
093100             THRU 3459-COMPUTE-SQUARE-ROOT-EXIT
093200         MOVE WS-SQRT-GUESS TO WS-ANOM-STDEV
093300     END-IF.
093400     IF WS-ANOM-STDEV = 0
093500         MOVE ZERO TO WS-ANOM-Z
093600     ELSE
093700         COMPUTE WS-ANOM-Z ROUNDED =
093800             (WS-STAT-SERIES (WS-SERIES-POINTS) - WS-ANOM-MEAN)
093900                 / WS-ANOM-STDEV
094000     END-IF.
094100     IF WS-ANOM-Z > 2.0 OR WS-ANOM-Z < -2.0
094200         MOVE 'Y' TO WS-ANOM-IND
094300         IF WS-ANOM-Z > 0
094400             MOVE 'SPIKE' TO WS-ANOM-TYPE
094500         ELSE
094600             MOVE 'DROP'  TO WS-ANOM-TYPE
094700         END-IF
094800         EVALUATE TRUE
094900             WHEN WS-ANOM-Z > 3.0 OR WS-ANOM-Z < -3.0
095000                 MOVE 'CRITICAL' TO WS-ANOM-SEVERITY
095100             WHEN WS-ANOM-Z > 2.5 OR WS-ANOM-Z < -2.5
095200                 MOVE 'HIGH'     TO WS-ANOM-SEVERITY
095300             WHEN OTHER
095400                 MOVE 'MEDIUM'   TO WS-ANOM-SEVERITY
095500         END-EVALUATE
095600     END-IF.
095700 3499-COMPUTE-ANOMALY-EXIT.
095800     EXIT.
095900 EJECT
096000 3410-ACCUM-ANOM-SUM.
096100     ADD WS-STAT-SERIES (ST-IX) TO WS-ANOM-SUM.
096200     SET ST-IX UP BY 1.
096300 EJECT
096400 3420-ACCUM-ANOM-VARIANCE.
096500     COMPUTE WS-ANOM-VARSUM ROUNDED = WS-ANOM-VARSUM +
096600         ((WS-STAT-SERIES (ST-IX) - WS-ANOM-MEAN) *
096700          (WS-STAT-SERIES (ST-IX) - WS-ANOM-MEAN)).
096800     SET ST-IX UP BY 1.
096900 EJECT
097000********************************************************************
097100*   MANUAL SQUARE ROOT - NEWTON'S METHOD, FIXED ITERATION COUNT    *
097200********************************************************************
097300 3450-COMPUTE-SQUARE-ROOT.
097400     MOVE WS-SQRT-X TO WS-SQRT-GUESS.
097500     MOVE ZERO TO WS-SQRT-ITER.
097600     PERFORM 3455-SQRT-ITERATE
097700         UNTIL WS-SQRT-ITER > WS-SQRT-MAX-ITER.
097800 3459-COMPUTE-SQUARE-ROOT-EXIT.
097900     EXIT.
098000 EJECT
098100 3455-SQRT-ITERATE.
098200     IF WS-SQRT-GUESS NOT = 0
098300         COMPUTE WS-SQRT-DIVISOR ROUNDED =
098400             WS-SQRT-X / WS-SQRT-GUESS
098500         COMPUTE WS-SQRT-GUESS ROUNDED =
098600             (WS-SQRT-GUESS + WS-SQRT-DIVISOR) / 2
098700     END-IF.
098800     ADD 1 TO WS-SQRT-ITER.
098900 EJECT
099000********************************************************************
099100*   ATTACK LIKELIHOOD - WEIGHTED FACTOR MODEL OVER TONIGHT'S RUN   *
099110*   EXPOSURE/CRITICALITY ARE THE CATEGORY-TABLE WEIGHTS FOR THE    *
099120*   WORST (HIGHEST-WEIGHTED) ASSET SEEN TONIGHT - ACCUMULATED BY   *
099130*   2110-PROCESS-ASSETS-LOOP ABOVE, NOT A HEADCOUNT PROPORTION     *
099200********************************************************************
099300 3500-COMPUTE-LIKELIHOOD.
099310     IF WS-ASSET-TOTAL = 0
099320         MOVE 0.5 TO WS-FACTOR-EXPOSURE
099330         MOVE 0.5 TO WS-FACTOR-CRITICALITY
099340     END-IF.
100600     COMPUTE WS-FACTOR-THREAT ROUNDED =
100700         (WS-ACTIVE-EXPLOIT-CNT / 10) + 0.3.
100800     IF WS-FACTOR-THREAT > 1.0
100900         MOVE 1.0 TO WS-FACTOR-THREAT
101000     END-IF.
101090*    HISTORY FACTOR - NO "ATTACKS ON ASSET" INPUT EXISTS IN ANY
101095*    OF TONIGHT'S FILES, SO THE ACTIVE-EXPLOIT COUNT IS REUSED AS
101098*    THE BEST AVAILABLE PROXY - SEE ANALYTICS REQUEST 214 NOTE
101100     COMPUTE WS-FACTOR-HISTORY ROUNDED = WS-ACTIVE-EXPLOIT-CNT / 5.
101200     IF WS-FACTOR-HISTORY > 1.0
101300         MOVE 1.0 TO WS-FACTOR-HISTORY
101400     END-IF.
101500     COMPUTE WS-FACTOR-VULNSCORE ROUNDED = WS-VULN-TOTAL / 10.
101600     IF WS-FACTOR-VULNSCORE > 1.0
101700         MOVE 1.0 TO WS-FACTOR-VULNSCORE
101800     END-IF.
101900     COMPUTE WS-LIKELIHOOD ROUNDED =
102000         (0.25 * WS-FACTOR-EXPOSURE) + (0.15 * WS-FACTOR-CRITICALITY)
102100         + (0.30 * WS-FACTOR-THREAT) + (0.20 * WS-FACTOR-HISTORY)
102200         + (0.10 * WS-FACTOR-VULNSCORE).
102300     EVALUATE TRUE
102400         WHEN WS-LIKELIHOOD >= 0.8
102500             MOVE 'VERY HIGH' TO WS-LIKELIHOOD-LABEL
102600             MOVE 'WITHIN DAYS'     TO WS-LIKELIHOOD-TIME
102700         WHEN WS-LIKELIHOOD >= 0.6
102800             MOVE 'HIGH'      TO WS-LIKELIHOOD-LABEL
102900             MOVE 'WITHIN WEEKS'    TO WS-LIKELIHOOD-TIME
103000         WHEN WS-LIKELIHOOD >= 0.4
103100             MOVE 'MODERATE'  TO WS-LIKELIHOOD-LABEL
103200             MOVE 'WITHIN MONTHS'   TO WS-LIKELIHOOD-TIME
103300         WHEN WS-LIKELIHOOD >= 0.2
103400             MOVE 'LOW'       TO WS-LIKELIHOOD-LABEL
103500             MOVE 'BEYOND QUARTER'  TO WS-LIKELIHOOD-TIME
103600         WHEN OTHER
103700             MOVE 'VERY LOW'  TO WS-LIKELIHOOD-LABEL
103800             MOVE 'BEYOND QUARTER'  TO WS-LIKELIHOOD-TIME
103900     END-EVALUATE.
104000 3599-COMPUTE-LIKELIHOOD-EXIT.
104100     EXIT.
104200 EJECT
104300********************************************************************
104400*   RISK TRAJECTORY - 5-DAY FORECAST FROM THE REGRESSION SLOPE    *
104500********************************************************************
104600 3600-COMPUTE-TRAJECTORY.
104700     MOVE WS-CVSS-AVERAGE TO WS-CURRENT-RISK.
104800     COMPUTE WS-TRAJ-FORECAST ROUNDED =
104900         WS-CURRENT-RISK + (WS-SLOPE * 5).
105000     IF WS-TRAJ-FORECAST < 0
105100         MOVE ZERO TO WS-TRAJ-FORECAST
105200     END-IF.
105300     IF WS-TRAJ-FORECAST > 10
105400         MOVE 10 TO WS-TRAJ-FORECAST
105500     END-IF.
105600     EVALUATE TRUE
105700         WHEN WS-SLOPE > 0.05
105800             MOVE 'INCREASING' TO WS-TRAJ-TREND
105900             EVALUATE TRUE
106000                 WHEN WS-SLOPE > 0.2  MOVE 'CRITICAL' TO WS-TRAJ-SEVERITY
106100                 WHEN WS-SLOPE > 0.1  MOVE 'HIGH'     TO WS-TRAJ-SEVERITY
106200                 WHEN OTHER           MOVE 'MEDIUM'   TO WS-TRAJ-SEVERITY
106300             END-EVALUATE
106400         WHEN WS-SLOPE < -0.05
106500             MOVE 'DECREASING' TO WS-TRAJ-TREND
106600             MOVE 'LOW'        TO WS-TRAJ-SEVERITY
106700         WHEN OTHER
106800             MOVE 'STABLE'     TO WS-TRAJ-TREND
106900             MOVE 'MEDIUM'     TO WS-TRAJ-SEVERITY
107000     END-EVALUATE.
107100 3699-COMPUTE-TRAJECTORY-EXIT.
107200     EXIT.
107300 EJECT
107400********************************************************************
107500*               PRINT THE DAILY BRIEF METRICS REPORT              *
107600********************************************************************
107700 4000-PRINT-BRIEF.
107800     MOVE WS-RUN-DATE TO RP-TITLE-DATE.
107900     WRITE REPORT-REC FROM RP-TITLE-LINE
108000         AFTER ADVANCING PAGE.
108100     MOVE WS-ASSET-TOTAL TO RP-ASSET-TOTAL.
108200     MOVE WS-ASSET-INET-CNT TO RP-ASSET-INET.
108300     WRITE REPORT-REC FROM RP-COUNT-LINE-1
108400         AFTER ADVANCING 2 LINES.
108500     MOVE WS-VULN-TOTAL TO RP-VULN-TOTAL.
108600     MOVE WS-CRIT-VULN-CNT TO RP-CRIT-CNT.
108700     MOVE WS-HIGH-VULN-CNT TO RP-HIGH-CNT.
108800     WRITE REPORT-REC FROM RP-COUNT-LINE-2
108900         AFTER ADVANCING 1 LINES.
109000     MOVE WS-THREAT-COUNT TO RP-THREAT-TOTAL.
109100     MOVE WS-ACTIVE-EXPLOIT-CNT TO RP-ACTIVE-CNT.
109200     WRITE REPORT-REC FROM RP-COUNT-LINE-3
109300         AFTER ADVANCING 1 LINES.
109400     MOVE WS-ACTOR-COUNT TO RP-ACTOR-CNT.
109500     MOVE WS-THREAT-LEVEL TO RP-THREAT-LEVEL.
109600     WRITE REPORT-REC FROM RP-COUNT-LINE-4
109700         AFTER ADVANCING 1 LINES.
109800     MOVE WS-PATH-TOTAL TO RP-PATH-TOTAL.
109900     MOVE WS-PATH-VIABLE-CNT TO RP-PATH-VIABLE.
110000     MOVE WS-PATH-HIGHRISK-CNT TO RP-PATH-HIGHRISK.
110100     WRITE REPORT-REC FROM RP-PATH-LINE
110200         AFTER ADVANCING 1 LINES.
110300     IF WS-CORR-CNT > 0
110400         WRITE REPORT-REC FROM RP-CORR-HDG-LINE
110500             AFTER ADVANCING 2 LINES
110600     END-IF.
110700     PERFORM 4010-PRINT-STATISTICS
110800         THRU 4019-PRINT-STATISTICS-EXIT.
110900 4099-PRINT-BRIEF-EXIT.
111000     EXIT.
111100 EJECT
111200 4010-PRINT-STATISTICS.
111300     WRITE REPORT-REC FROM RP-STAT-HDG-LINE
111400         AFTER ADVANCING 2 LINES.
111500     MOVE WS-TREND-DESC TO RP-TREND-DESC.
111600     MOVE WS-VELOCITY TO RP-VELOCITY.
111700     MOVE WS-VELOCITY-DESC TO RP-VELOCITY-DESC.
111800     WRITE REPORT-REC FROM RP-STAT-LINE-1
111900         AFTER ADVANCING 2 LINES.
112000     MOVE WS-SLOPE TO RP-SLOPE.
112100     IF ANOMALY-FOUND
112200         MOVE 'YES' TO RP-ANOM-FLAG
112300     ELSE
112400         MOVE 'NO ' TO RP-ANOM-FLAG
112500     END-IF.
112600     MOVE WS-ANOM-TYPE TO RP-ANOM-TYPE.
112700     MOVE WS-ANOM-SEVERITY TO RP-ANOM-SEVERITY.
112800     MOVE WS-ANOM-Z TO RP-ANOM-Z.
112900     WRITE REPORT-REC FROM RP-STAT-LINE-2
113000         AFTER ADVANCING 1 LINES.
113100     MOVE WS-LIKELIHOOD TO RP-LIKELIHOOD.
113200     MOVE WS-LIKELIHOOD-LABEL TO RP-LIKELIHOOD-LABEL.
113300     MOVE WS-LIKELIHOOD-TIME TO RP-LIKELIHOOD-TIME.
113400     WRITE REPORT-REC FROM RP-STAT-LINE-3
113500         AFTER ADVANCING 1 LINES.
113600     MOVE WS-TRAJ-TREND TO RP-TRAJ-TREND.
113700     MOVE WS-TRAJ-FORECAST TO RP-TRAJ-FORECAST.
113800     MOVE WS-TRAJ-SEVERITY TO RP-TRAJ-SEVERITY.
113900     WRITE REPORT-REC FROM RP-STAT-LINE-4
114000         AFTER ADVANCING 1 LINES.
114100 4019-PRINT-STATISTICS-EXIT.
114200     EXIT.
114300 EJECT
114400********************************************************************
114500*                        CLOSE FILES                              *
114600********************************************************************
114700 EOJ9000-CLOSE-FILES.
114800     CLOSE ASSET-FILE VULN-FILE THREAT-FILE PATH-FILE REPORT-FILE.
114900     DISPLAY 'SNBRF05 - ASSETS: ' WS-ASSET-TOTAL
115000         ' VULNS: ' WS-VULN-TOTAL ' THREATS: ' WS-THREAT-COUNT.
115100     DISPLAY 'SNBRF05 - THREAT LEVEL: ' WS-THREAT-LEVEL
115200         ' CORRELATIONS WRITTEN: ' WS-CORR-CNT.
115300     GO TO EOJ9999-EXIT.
115400 EOJ9900-ABEND.
115500     DISPLAY 'SNBRF05 - PROGRAM ABENDING DUE TO ERROR'.
115600 EOJ9999-EXIT.
115700     EXIT.
