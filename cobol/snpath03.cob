000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SNPATH03.
000300 AUTHOR.            BHARATH CHEVIREDDY.
000400 INSTALLATION.      SENTINEL INTELLIGENCE SYSTEMS DIVISION.
000500 DATE-WRITTEN.      07/1989.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  ATTACK PATH ANALYZER.  READS THE ATTACK-PATH FILE BUILT BY THE  *
001200*  GRAPH EXTRACT AND, FOR EACH CANDIDATE PATH, COMPUTES            *
001300*  LIKELIHOOD, DIFFICULTY, DETECTABILITY, IMPACT, SKILL LEVEL,     *
001400*  TIME ESTIMATE, VIABILITY AND OVERALL PATH RISK.  WRITES ONE     *
001500*  PATH-ANALYSIS RECORD PER PATH TO PATHOUT.  NO REPORT OUTPUT OF  *
001600*  ITS OWN - VIABLE/HIGH-RISK PATH COUNTS ARE PICKED UP FROM       *
001700*  PATHOUT BY THE BRIEF METRICS STEP, SNBRF05.                     *
001800*                                                                  *
001900*J    JCL..                                                        *
002000*                                                                  *
002100* //SNPATH03 EXEC PGM=SNPATH03                                     *
002200* //SYSOUT   DD SYSOUT=*                                           *
002300* //ATTPATHS DD DSN=SNT.PROD.ATTPATHS,DISP=SHR                     *
002400* //PATHOUT  DD DSN=SNT.PROD.PATHOUT,DISP=(,CATLG,CATLG),           *
002500* //            UNIT=DISK,SPACE=(TRK,(30,15),RLSE)                 *
002600* //*                                                              *
002700*                                                                  *
002800*P    ENTRY PARAMETERS..                                           *
002900*     NONE.                                                        *
003000*                                                                  *
003100*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003200*     I/O ERROR ON FILES - ABEND VIA EOJ9900-ABEND.                 *
003300*                                                                  *
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003500*     NONE.                                                        *
003600*                                                                  *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003800*     NONE.                                                        *
003900*                                                                  *
004000********************************************************************
004100*--------------------------------------------------------------*
004200* CHANGE LOG                                                   *
004300*--------------------------------------------------------------*
004400* 070689  BVC  ORIGINAL PROGRAM.  PATH METRICS PER ANALYTICS    *SR89070A
004500*              REQUEST NUMBER 121.                              *SR89070A
004600* 101590  RDP  DETECTABILITY NOW USES RAW TAG COUNTS, WAS       *SR90101A
004700*              NORMALIZING BY PATH LENGTH FIRST IN ERROR.       *SR90101A
004800* 042292  WJT  TIME ESTIMATE STRING BUILDER ADDED - WAS ONLY    *SR92042A
004900*              PRINTING RAW HOURS ON THE ORIGINAL CUT.          *SR92042A
005000* 071798  RDP  Y2K REVIEW - NO DATE-SENSITIVE FIELDS IN THIS    *Y2K0798C
005100*              PROGRAM.  CLOSED WITH NO CODE CHANGE REQUIRED.   *Y2K0798C
005200* 030299  RDP  Y2K SIGN-OFF RECORDED.  NO FURTHER ACTION.       *Y2K0299C
005300* 052501  DLO  IMPACT FORMULA CAPPED THE CRITICAL-NODE BONUS    *SR01052A
005400*              AT 2.0, WAS UNCAPPED AND OVERFLOWING PA-IMPACT.  *SR01052A
005500* 091504  DLO  SKILL LEVEL THRESHOLDS RESTATED PER REVISED      *SR04091A
005600*              ANALYTICS REQUEST 121-A.                         *SR04091A
005700* 040924  SAM  EXPLOIT FACTOR NOW ZERO-GUARDED WHEN AVG-        *SR24040C
005800*              EXPLOIT-DIFF IS ZERO (NO VULNS SUPPLIED).        *SR24040C
005900*--------------------------------------------------------------*
006000 EJECT
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-3090.
006400 OBJECT-COMPUTER.   IBM-3090.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ATTACK-PATH-FILE ASSIGN TO ATTPATHS
007000         FILE STATUS IS WS-ATTACK-PATH-STATUS.
007100     SELECT PATH-OUT-FILE    ASSIGN TO PATHOUT
007200         FILE STATUS IS WS-PATH-OUT-STATUS.
007300 EJECT
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ATTACK-PATH-FILE
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900 01  ATTACK-PATH-REC          PIC X(80).
008000 FD  PATH-OUT-FILE
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS.
008300 01  PATH-OUT-REC             PIC X(120).
008400 EJECT
008500 WORKING-STORAGE SECTION.
008600 01  FILLER PIC X(32)
008700     VALUE 'SNPATH03 WORKING STORAGE BEGINS'.
008800********************************************************************
008900*    FILE STATUS AND CONTROL SWITCHES                              *
009000********************************************************************
009100 01  READ-ONLY-WORK-AREA.
009200     05  WS-ATTACK-PATH-STATUS  PIC X(02).
009300     05  WS-PATH-OUT-STATUS     PIC X(02).
009400     05  WS-END-OF-FILE-IND     PIC X(01).
009500         88  END-OF-FILE            VALUE 'Y'.
009600         88  CONTINUE-PROCESSING    VALUE 'N'.
009610     05  FILLER                 PIC X(05).
009700 EJECT
009800********************************************************************
009900*    PER-PATH COMPUTATION WORK AREA                                *
010000********************************************************************
010100 01  VARIABLE-WORK-AREA.
010200     05  WS-EXPLOIT-FACTOR       PIC 9V9(04) COMP-3.
010300     05  WS-LEN-FACTOR           PIC 9V9(06) COMP-3.
010400     05  WS-CONTROL-FACTOR       PIC 9V9(06) COMP-3.
010500     05  WS-LIKELIHOOD-WORK      PIC 9V9(06) COMP-3.
010600     05  WS-DIFFICULTY-WORK      PIC 9(02)V9(04) COMP-3.
010700     05  WS-DETECT-WORK          PIC 9V9(06) COMP-3.
010800     05  WS-MON-TERM             PIC 9V9(04) COMP-3.
010900     05  WS-LEN-TERM             PIC 9V9(04) COMP-3.
011000     05  WS-BASE-IMPACT          PIC 9(02) COMP-3.
011100     05  WS-CRIT-NODE-BONUS      PIC 9V9(02) COMP-3.
011200     05  WS-IMPACT-WORK          PIC 9(02)V9(04) COMP-3.
011300     05  WS-OVERALL-RISK-WORK    PIC 9(02)V9(04) COMP-3.
011400     05  WS-HOURS-WORK           PIC 9(05) COMP-3.
011500     05  WS-TIME-PERIODS         PIC 9(05) COMP-3.
011600     05  WS-TIME-NUM-EDIT        PIC ZZZZ9.
011700     05  WS-PATHS-READ           PIC S9(05) COMP VALUE ZERO.
011800     05  WS-PATHS-VIABLE         PIC S9(05) COMP VALUE ZERO.
011900     05  WS-PATHS-HIGH-RISK      PIC S9(05) COMP VALUE ZERO.
011910     05  FILLER                  PIC X(04).
012000 EJECT
012100********************************************************************
012200*    SKILL LEVEL RUN TOTALS - DISPLAYED AT EOJ                      *
012300********************************************************************
012400 01  WS-SKILL-COUNT-AREA.
012500     05  WS-SKILL-CNT-TBL OCCURS 4 TIMES
012600                  PIC S9(05) COMP VALUE ZERO.
012700     05  WS-SKILL-CNT-NAMED REDEFINES WS-SKILL-CNT-TBL.
012800         10  WS-EXPERT-CNT       PIC S9(05) COMP.
012900         10  WS-SKILL-HIGH-CNT   PIC S9(05) COMP.
013000         10  WS-SKILL-MED-CNT    PIC S9(05) COMP.
013100         10  WS-SKILL-LOW-CNT    PIC S9(05) COMP.
013110     05  FILLER                  PIC X(04).
013200********************************************************************
013300*    RISK LEVEL RUN TOTALS - DISPLAYED AT EOJ                       *
013400********************************************************************
013500 01  WS-RISK-LEVEL-COUNT-AREA.
013600     05  WS-RISKLVL-CNT-TBL OCCURS 4 TIMES
013700                  PIC S9(05) COMP VALUE ZERO.
013800     05  WS-RISKLVL-CNT-NAMED REDEFINES WS-RISKLVL-CNT-TBL.
013900         10  WS-RL-CRIT-CNT      PIC S9(05) COMP.
014000         10  WS-RL-HIGH-CNT      PIC S9(05) COMP.
014100         10  WS-RL-MED-CNT       PIC S9(05) COMP.
014200         10  WS-RL-LOW-CNT       PIC S9(05) COMP.
014205     05  FILLER                  PIC X(04).
014210********************************************************************
014220*    TARGET CRITICALITY BASE-IMPACT TABLE                          *
014230********************************************************************
014240 01  WS-BASE-IMPACT-AREA.
014250     05  WS-BASE-IMPACT-TBL OCCURS 4 TIMES
014260                  PIC 9(02) COMP-3 VALUE ZERO.
014270     05  WS-BASE-IMPACT-NAMED REDEFINES WS-BASE-IMPACT-TBL.
014280         10  WS-BI-CRITICAL      PIC 9(02) COMP-3.
014290         10  WS-BI-HIGH          PIC 9(02) COMP-3.
014300         10  WS-BI-MEDIUM        PIC 9(02) COMP-3.
014310         10  WS-BI-LOW           PIC 9(02) COMP-3.
014315     05  FILLER                  PIC X(04).
014316 EJECT
014317********************************************************************
014318*    SKILL-LEVEL THRESHOLD TABLE - SEARCHED BY DIFFICULTY SCORE,    *
014319*    SAME SUBSCRIPT TABLE-SEARCH IDIOM THIS SHOP HAS LONG USED FOR  *
014320*    SEGMENT LOOKUPS, RESTATED HERE OVER THE SKILL-LEVEL BANDS     *
014321********************************************************************
014322 01  WS-SKILL-THRESH-AREA.
014323     05  WS-SKILL-THRESH-NAMED.
014324         10  WS-SKT-1-THRESH     PIC 9(02)V9(02) VALUE 8.00.
014325         10  WS-SKT-1-LABEL      PIC X(08) VALUE 'EXPERT'.
014326         10  WS-SKT-2-THRESH     PIC 9(02)V9(02) VALUE 6.00.
014327         10  WS-SKT-2-LABEL      PIC X(08) VALUE 'HIGH'.
014328         10  WS-SKT-3-THRESH     PIC 9(02)V9(02) VALUE 3.00.
014329         10  WS-SKT-3-LABEL      PIC X(08) VALUE 'MEDIUM'.
014330         10  WS-SKT-4-THRESH     PIC 9(02)V9(02) VALUE 0.00.
014331         10  WS-SKT-4-LABEL      PIC X(08) VALUE 'LOW'.
014332     05  WS-SKILL-THRESH-TBL REDEFINES WS-SKILL-THRESH-NAMED
014333                  OCCURS 4 TIMES INDEXED BY SK-IX.
014334         10  WS-SKILL-THRESH     PIC 9(02)V9(02).
014335         10  WS-SKILL-LABEL      PIC X(08).
014336     05  WS-FOUND-SKILL-LABEL    PIC X(08).
014337     05  WS-SKILL-FOUND-IND      PIC X(01).
014338         88  SKILL-FOUND         VALUE 'Y'.
014339     05  FILLER                  PIC X(04).
014340 EJECT
014400********************************************************************
014500*    INPUT / OUTPUT RECORD WORKING AREAS (COPY-BUILT)              *
014600********************************************************************
014700 01  WS-ATTACK-PATH-AREA.
014800     COPY SNFRECAP.
014900 01  WS-PATH-ANALYSIS-AREA.
015000     COPY SNFRECPA.
015100 01  FILLER PIC X(32)
015200     VALUE 'SNPATH03 WORKING STORAGE ENDS  '.
015300 EJECT
015400 LINKAGE SECTION.
015500 EJECT
015600 PROCEDURE DIVISION.
015700********************************************************************
015800*                        MAINLINE LOGIC                           *
015900********************************************************************
016000 0000-CONTROL-PROCESS.
016100     PERFORM 1000-INITIALIZATION
016200         THRU 1099-INITIALIZATION-EXIT.
016300     PERFORM 1100-OPEN-FILES
016400         THRU 1199-OPEN-FILES-EXIT.
016500     SET CONTINUE-PROCESSING TO TRUE.
016600     PERFORM 2000-MAIN-PROCESS
016700         THRU 2000-MAIN-PROCESS-EXIT
016800         UNTIL END-OF-FILE.
016900     PERFORM EOJ9000-CLOSE-FILES
017000         THRU EOJ9999-EXIT.
017100     GOBACK.
017200 EJECT
017300 1000-INITIALIZATION.
017400     INITIALIZE VARIABLE-WORK-AREA WS-SKILL-COUNT-AREA
017500               WS-RISK-LEVEL-COUNT-AREA.
017510     MOVE 10 TO WS-BI-CRITICAL.
017520     MOVE 07 TO WS-BI-HIGH.
017530     MOVE 05 TO WS-BI-MEDIUM.
017540     MOVE 03 TO WS-BI-LOW.
017600 1099-INITIALIZATION-EXIT.
017700     EXIT.
017800 EJECT
017900 1100-OPEN-FILES.
018000     OPEN INPUT  ATTACK-PATH-FILE.
018100     OPEN OUTPUT PATH-OUT-FILE.
018200     IF WS-ATTACK-PATH-STATUS NOT = '00'
018300         OR WS-PATH-OUT-STATUS NOT = '00'
018400         DISPLAY 'SNPATH03 - ERROR OPENING FILES'
018500         GO TO EOJ9900-ABEND
018600     END-IF.
018700 1199-OPEN-FILES-EXIT.
018800     EXIT.
018900 EJECT
019000********************************************************************
019100*                        MAIN PROCESS                             *
019200********************************************************************
019300 2000-MAIN-PROCESS.
019400     PERFORM 2100-READ-NEXT-PATH
019500         THRU 2199-READ-NEXT-PATH-EXIT.
019600     IF NOT END-OF-FILE
019700         PERFORM 2200-PROCESS-PATH
019800             THRU 2299-PROCESS-PATH-EXIT
019900     END-IF.
020000 2000-MAIN-PROCESS-EXIT.
020100     EXIT.
020200 EJECT
020300 2100-READ-NEXT-PATH.
020400     READ ATTACK-PATH-FILE
020500         AT END
020600             SET END-OF-FILE TO TRUE
020700         NOT AT END
020800             MOVE ATTACK-PATH-REC TO WS-ATTACK-PATH-AREA
020900             ADD 1 TO WS-PATHS-READ
021000     END-READ.
021100 2199-READ-NEXT-PATH-EXIT.
021200     EXIT.
021300 EJECT
021400********************************************************************
021500*                      PROCESS ONE ATTACK PATH                    *
021600********************************************************************
021700 2200-PROCESS-PATH.
021800     INITIALIZE PA-PATH-ANALYSIS-RECORD.
021900     MOVE AP-PATH-ID TO PA-PATH-ID.
022000     PERFORM 2300-COMPUTE-LIKELIHOOD
022100         THRU 2399-COMPUTE-LIKELIHOOD-EXIT.
022200     PERFORM 2400-COMPUTE-DIFFICULTY
022300         THRU 2499-COMPUTE-DIFFICULTY-EXIT.
022400     PERFORM 2500-COMPUTE-DETECTABILITY
022500         THRU 2599-COMPUTE-DETECTABILITY-EXIT.
022600     PERFORM 2600-COMPUTE-IMPACT
022700         THRU 2699-COMPUTE-IMPACT-EXIT.
022800     PERFORM 2700-SET-SKILL-LEVEL
022900         THRU 2799-SET-SKILL-LEVEL-EXIT.
023000     PERFORM 2800-SET-TIME-ESTIMATE
023100         THRU 2899-SET-TIME-ESTIMATE-EXIT.
023200     PERFORM 2900-COMPUTE-OVERALL-RISK
023300         THRU 2999-COMPUTE-OVERALL-RISK-EXIT.
023400     PERFORM 3000-WRITE-PATH-RECORD
023500         THRU 3099-WRITE-PATH-RECORD-EXIT.
023600 2299-PROCESS-PATH-EXIT.
023700     EXIT.
023800 EJECT
023900********************************************************************
024000*                     COMPUTE PATH LIKELIHOOD                     *
024100********************************************************************
024200 2300-COMPUTE-LIKELIHOOD.
024300     IF AP-AVG-EXPLOIT-DIFF > 0
024400         COMPUTE WS-EXPLOIT-FACTOR = 1 - (AP-AVG-EXPLOIT-DIFF / 10)
024500     ELSE
024600         MOVE 1.0000 TO WS-EXPLOIT-FACTOR
024700     END-IF.
024800     COMPUTE WS-LEN-FACTOR = 0.95 ** (AP-PATH-LENGTH - 1).
024900     COMPUTE WS-CONTROL-FACTOR = 0.9 ** AP-CONTROL-COUNT.
025000     COMPUTE WS-LIKELIHOOD-WORK =
025100         0.9 * WS-LEN-FACTOR * WS-EXPLOIT-FACTOR * WS-CONTROL-FACTOR.
025200     IF WS-LIKELIHOOD-WORK > 1.000000
025300         MOVE 1.000000 TO WS-LIKELIHOOD-WORK
025400     END-IF.
025500     IF WS-LIKELIHOOD-WORK < 0.000000
025600         MOVE 0.000000 TO WS-LIKELIHOOD-WORK
025700     END-IF.
025800     COMPUTE PA-LIKELIHOOD ROUNDED = WS-LIKELIHOOD-WORK.
025900 2399-COMPUTE-LIKELIHOOD-EXIT.
026000     EXIT.
026100 EJECT
026200********************************************************************
026300*                     COMPUTE PATH DIFFICULTY                      *
026400********************************************************************
026500 2400-COMPUTE-DIFFICULTY.
026600     COMPUTE WS-DIFFICULTY-WORK =
026700         (AP-PATH-LENGTH * 1.5) + AP-AVG-EXPLOIT-DIFF
026800                                + (AP-PATH-LENGTH * 0.5).
026900     IF WS-DIFFICULTY-WORK > 10.0000
027000         MOVE 10.0000 TO WS-DIFFICULTY-WORK
027100     END-IF.
027200     COMPUTE PA-DIFFICULTY ROUNDED = WS-DIFFICULTY-WORK.
027300 2499-COMPUTE-DIFFICULTY-EXIT.
027400     EXIT.
027500 EJECT
027600********************************************************************
027700*                   COMPUTE PATH DETECTABILITY                     *
027800********************************************************************
027900 2500-COMPUTE-DETECTABILITY.
028000     COMPUTE WS-LEN-TERM = AP-PATH-LENGTH * 0.05.
028100     IF WS-LEN-TERM > 0.30
028200         MOVE 0.30 TO WS-LEN-TERM
028300     END-IF.
028400     COMPUTE WS-MON-TERM = (AP-MONITOR-TAG-COUNT * 0.1)
028500                         + (AP-LOGGED-TAG-COUNT  * 0.05).
028600     COMPUTE WS-DETECT-WORK = 0.5 + WS-LEN-TERM + WS-MON-TERM.
028700     IF WS-DETECT-WORK > 1.000000
028800         MOVE 1.000000 TO WS-DETECT-WORK
028900     END-IF.
029000     IF WS-DETECT-WORK < 0.000000
029100         MOVE 0.000000 TO WS-DETECT-WORK
029200     END-IF.
029300     COMPUTE PA-DETECTABILITY ROUNDED = WS-DETECT-WORK.
029400 2599-COMPUTE-DETECTABILITY-EXIT.
029500     EXIT.
029600 EJECT
029700********************************************************************
029800*                       COMPUTE PATH IMPACT                        *
029900********************************************************************
030000 2600-COMPUTE-IMPACT.
030100     EVALUATE AP-TARGET-CRITICALITY
030200         WHEN 'CRITICAL' MOVE WS-BI-CRITICAL TO WS-BASE-IMPACT
030300         WHEN 'HIGH'     MOVE WS-BI-HIGH     TO WS-BASE-IMPACT
030400         WHEN 'MEDIUM'   MOVE WS-BI-MEDIUM   TO WS-BASE-IMPACT
030500         WHEN 'LOW'      MOVE WS-BI-LOW      TO WS-BASE-IMPACT
030600         WHEN OTHER      MOVE WS-BI-MEDIUM   TO WS-BASE-IMPACT
030700     END-EVALUATE.
030800     COMPUTE WS-CRIT-NODE-BONUS = AP-CRITICAL-NODE-COUNT * 0.5.
030900     IF WS-CRIT-NODE-BONUS > 2.00
031000         MOVE 2.00 TO WS-CRIT-NODE-BONUS
031100     END-IF.
031200     COMPUTE WS-IMPACT-WORK = WS-BASE-IMPACT + WS-CRIT-NODE-BONUS.
031300     IF WS-IMPACT-WORK > 10.0000
031400         MOVE 10.0000 TO WS-IMPACT-WORK
031500     END-IF.
031600     COMPUTE PA-IMPACT ROUNDED = WS-IMPACT-WORK.
031700 2699-COMPUTE-IMPACT-EXIT.
031800     EXIT.
031900 EJECT
032000********************************************************************
032100*                         SET SKILL LEVEL                         *
032200********************************************************************
032300 2700-SET-SKILL-LEVEL.
032310     MOVE 'N' TO WS-SKILL-FOUND-IND.
032320     PERFORM 2710-SEARCH-SKILL-TABLE
032330         VARYING SK-IX FROM 1 BY 1
032340         UNTIL SK-IX > 4 OR SKILL-FOUND.
032350     MOVE WS-FOUND-SKILL-LABEL TO PA-SKILL.
032360     EVALUATE WS-FOUND-SKILL-LABEL
032370         WHEN 'EXPERT'   ADD 1 TO WS-EXPERT-CNT
032380         WHEN 'HIGH'     ADD 1 TO WS-SKILL-HIGH-CNT
032390         WHEN 'MEDIUM'   ADD 1 TO WS-SKILL-MED-CNT
032395         WHEN OTHER      ADD 1 TO WS-SKILL-LOW-CNT
032398     END-EVALUATE.
033800     IF PA-LIKELIHOOD > 0.100 AND PA-DIFFICULTY < 9.50
033900         MOVE 'Y' TO PA-VIABLE-FLAG
034000         ADD 1 TO WS-PATHS-VIABLE
034100     ELSE
034200         MOVE 'N' TO PA-VIABLE-FLAG
034300     END-IF.
034370********************************************************************
034380*      ONE PASS OF THE SKILL-TABLE SEARCH - CALLED BY THE           *
034390*      PERFORM ... VARYING ... UNTIL ABOVE, ONE SUBSCRIPT AT A TIME *
034395********************************************************************
034396 2710-SEARCH-SKILL-TABLE.
034397     IF PA-DIFFICULTY >= WS-SKILL-THRESH (SK-IX)
034398         MOVE WS-SKILL-LABEL (SK-IX) TO WS-FOUND-SKILL-LABEL
034399         MOVE 'Y' TO WS-SKILL-FOUND-IND
034401     END-IF.
034402 2799-SET-SKILL-LEVEL-EXIT.
034500     EXIT.
034600 EJECT
034700********************************************************************
034800*                      SET THE TIME ESTIMATE                       *
034900********************************************************************
035000 2800-SET-TIME-ESTIMATE.
035100     COMPUTE WS-HOURS-WORK = PA-DIFFICULTY * AP-PATH-LENGTH.
035200     EVALUATE TRUE
035300         WHEN WS-HOURS-WORK < 1
035400             MOVE '< 1 HOUR    ' TO PA-TIME-EST
035500         WHEN WS-HOURS-WORK < 8
035600             MOVE WS-HOURS-WORK TO WS-TIME-NUM-EDIT
035700             STRING WS-TIME-NUM-EDIT DELIMITED BY SIZE
035800                    ' HOURS' DELIMITED BY SIZE
035900                    INTO PA-TIME-EST
036000         WHEN WS-HOURS-WORK < 40
036100             COMPUTE WS-TIME-PERIODS = WS-HOURS-WORK / 8
036200             MOVE WS-TIME-PERIODS TO WS-TIME-NUM-EDIT
036300             STRING WS-TIME-NUM-EDIT DELIMITED BY SIZE
036400                    ' DAYS' DELIMITED BY SIZE
036500                    INTO PA-TIME-EST
036600         WHEN WS-HOURS-WORK < 160
036700             COMPUTE WS-TIME-PERIODS = WS-HOURS-WORK / 40
036800             MOVE WS-TIME-PERIODS TO WS-TIME-NUM-EDIT
036900             STRING WS-TIME-NUM-EDIT DELIMITED BY SIZE
037000                    ' WEEKS' DELIMITED BY SIZE
037100                    INTO PA-TIME-EST
037200         WHEN OTHER
037300             COMPUTE WS-TIME-PERIODS = WS-HOURS-WORK / 160
037400             MOVE WS-TIME-PERIODS TO WS-TIME-NUM-EDIT
037500             STRING WS-TIME-NUM-EDIT DELIMITED BY SIZE
037600                    ' MONTHS' DELIMITED BY SIZE
037700                    INTO PA-TIME-EST
037800     END-EVALUATE.
037900 2899-SET-TIME-ESTIMATE-EXIT.
038000     EXIT.
038100 EJECT
038200********************************************************************
038300*                    COMPUTE OVERALL PATH RISK                     *
038400********************************************************************
038500 2900-COMPUTE-OVERALL-RISK.
038600     COMPUTE WS-OVERALL-RISK-WORK =
038700         PA-LIKELIHOOD * PA-IMPACT * (1 - PA-DETECTABILITY) * 1.5.
038800     IF WS-OVERALL-RISK-WORK > 10.0000
038900         MOVE 10.0000 TO WS-OVERALL-RISK-WORK
039000     END-IF.
039100     COMPUTE PA-OVERALL-RISK ROUNDED = WS-OVERALL-RISK-WORK.
039200     EVALUATE TRUE
039300         WHEN PA-OVERALL-RISK >= 7.00
039400             MOVE 'CRITICAL' TO PA-RISK-LEVEL
039500             ADD 1 TO WS-RL-CRIT-CNT
039600             ADD 1 TO WS-PATHS-HIGH-RISK
039700         WHEN PA-OVERALL-RISK >= 5.00
039800             MOVE 'HIGH'     TO PA-RISK-LEVEL
039900             ADD 1 TO WS-RL-HIGH-CNT
040000         WHEN PA-OVERALL-RISK >= 3.00
040100             MOVE 'MEDIUM'   TO PA-RISK-LEVEL
040200             ADD 1 TO WS-RL-MED-CNT
040300         WHEN OTHER
040400             MOVE 'LOW'      TO PA-RISK-LEVEL
040500             ADD 1 TO WS-RL-LOW-CNT
040600     END-EVALUATE.
040700 2999-COMPUTE-OVERALL-RISK-EXIT.
040800     EXIT.
040900 EJECT
041000********************************************************************
041100*                    WRITE THE PATH-ANALYSIS RECORD                *
041200********************************************************************
041300 3000-WRITE-PATH-RECORD.
041400     WRITE PATH-OUT-REC FROM PA-PATH-ANALYSIS-RECORD.
041500     IF WS-PATH-OUT-STATUS NOT = '00'
041600         DISPLAY 'SNPATH03 - WRITE ERROR ON PATHOUT'
041700         GO TO EOJ9900-ABEND
041800     END-IF.
041900 3099-WRITE-PATH-RECORD-EXIT.
042000     EXIT.
042100 EJECT
042200********************************************************************
042300*                        CLOSE FILES                              *
042400********************************************************************
042500 EOJ9000-CLOSE-FILES.
042600     CLOSE ATTACK-PATH-FILE PATH-OUT-FILE.
042700     DISPLAY 'SNPATH03 - PATHS READ .......: ' WS-PATHS-READ.
042800     DISPLAY 'SNPATH03 - PATHS VIABLE ......: ' WS-PATHS-VIABLE.
042900     DISPLAY 'SNPATH03 - PATHS HIGH RISK ....: ' WS-PATHS-HIGH-RISK.
043000     GO TO EOJ9999-EXIT.
043100 EOJ9900-ABEND.
043200     DISPLAY 'SNPATH03 - PROGRAM ABENDING DUE TO ERROR'.
043300     CLOSE ATTACK-PATH-FILE PATH-OUT-FILE.
043400     MOVE 16 TO RETURN-CODE.
043500 EOJ9999-EXIT.
043600     EXIT.
