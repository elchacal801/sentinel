000100********************************************************************
000200*                                                                  *
000300*    SNFRECHC  --  HTTP RESPONSE HEADER CHECK RECORD              *
000400*    ONE ENTRY PER ASSET, CARRYING THE PRESENCE/ABSENCE OF THE    *
000500*    SECURITY HEADERS OBSERVED ON ITS WEB RESPONSE.  THE SCAN     *
000600*    ITSELF IS OUT OF SCOPE -- THIS RECORD IS JUST THE RESULT.    *
000700*                                                                  *
000800*    77124  KMH  NEW COPYBOOK FOR SENTINEL HEADER CHECK FEED       *
000900*    98348  RDP  Y2K - NO DATE FIELDS, CLOSED NO CHANGE            *
001000*                                                                  *
001100********************************************************************
001200    05  HC-HEADER-CHECK-RECORD.
001300        10  HC-ASSET-ID              PIC X(08).
001400        10  HC-HSTS-FLAG             PIC X(01).
001500        10  HC-XFO-FLAG              PIC X(01).
001600        10  HC-XCTO-FLAG             PIC X(01).
001700        10  HC-CSP-FLAG              PIC X(01).
001800        10  HC-XXP-FLAG              PIC X(01).
001900        10  HC-SERVER-VERSION-FLAG   PIC X(01).
002000        10  FILLER                   PIC X(46).
