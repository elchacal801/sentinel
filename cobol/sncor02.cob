000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SNCOR02.
000300 AUTHOR.            K M HARTLEY.
000400 INSTALLATION.      SENTINEL INTELLIGENCE SYSTEMS DIVISION.
000500 DATE-WRITTEN.      02/1988.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  MULTI-SOURCE CORRELATOR.  READS THE INDICATOR FILE, SORTED BY   *
001200*  IOC-VALUE, AND CONTROL-BREAKS ON THE INDICATOR VALUE TO CLUSTER  *
001300*  OBSERVATIONS OF THE SAME INDICATOR FROM DIFFERENT COLLECTION     *
001400*  SOURCES.  COMPUTES A MULTI-SOURCE CONFIDENCE SCORE FOR EVERY     *
001500*  CLUSTER SEEN BY MORE THAN ONE SOURCE AND WRITES THE             *
001600*  IOC-CORRELATION FILE.  NO REPORT OUTPUT - THE VULN/THREAT SIDE  *
001700*  OF THE CORRELATOR (ANALYTICS REQUEST 118) IS PRINTED BY THE     *
001800*  BRIEF METRICS STEP, SNBRF05, NOT HERE.                          *
001900*                                                                  *
002000*J    JCL..                                                        *
002100*                                                                  *
002200* //SNCOR02  EXEC PGM=SNCOR02                                      *
002300* //SYSOUT   DD SYSOUT=*                                           *
002400* //INDICATORS DD DSN=SNT.PROD.INDICATORS,DISP=SHR                 *
002500* //IOCCORR  DD DSN=SNT.PROD.IOCCORR,DISP=(,CATLG,CATLG),           *
002600* //            UNIT=DISK,SPACE=(TRK,(30,15),RLSE)                 *
002700* //*                                                              *
002800*                                                                  *
002900*P    ENTRY PARAMETERS..                                           *
003000*     NONE.                                                        *
003100*                                                                  *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003300*     I/O ERROR ON FILES - ABEND VIA EOJ9900-ABEND.                 *
003400*                                                                  *
003500*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003600*     NONE.                                                        *
003700*                                                                  *
003800*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003900*     NONE.                                                        *
004000*                                                                  *
004100********************************************************************
004200*--------------------------------------------------------------*
004300* CHANGE LOG                                                   *
004400*--------------------------------------------------------------*
004500* 021288  KMH  ORIGINAL PROGRAM.  IOC CLUSTERING AND MULTI-     *SR88021A
004600*              SOURCE CONFIDENCE PER ANALYTICS REQUEST 118.     *SR88021A
004700* 061589  RDP  DISTINCT-SOURCE-TYPES NOW COUNTED ACROSS ALL     *SR89061A
004800*              SOURCES IN THE CLUSTER, WAS COUNTING VS SOURCE   *SR89061A
004900*              1 ONLY.                                          *SR89061A
005000* 091590  WJT  CONFIDENCE CAPPED AT 1.0 AFTER EACH ADD, NOT     *SR90091A
005100*              JUST AT THE END.                                 *SR90091A
005200* 052692  WJT  ADDED RUN-LEVEL LABEL COUNT DISPLAY AT EOJ.      *SR92052A
005300* 071798  RDP  Y2K REVIEW - NO DATE-SENSITIVE FIELDS IN THIS    *Y2K0798B
005400*              PROGRAM.  CLOSED WITH NO CODE CHANGE REQUIRED.   *Y2K0798B
005500* 030299  RDP  Y2K SIGN-OFF RECORDED.  NO FURTHER ACTION.       *Y2K0299B
005600* 081403  DLO  SINGLE-OCCURRENCE CLUSTERS CONFIRMED SUPPRESSED  *SR03081A
005700*              FROM OUTPUT PER ANALYTICS REQUEST 118 REVISION.  *SR03081A
005800* 112009  DLO  WIDENED TYPE-OCCURRENCE COUNTERS TO S9(03).      *SR09112A
005900* 040924  SAM  SOURCE-TYPE BASE CONFIDENCE TABLE RESTATED TO    *SR24040B
006000*              MATCH CURRENT FUSION TEAM VALUES.                *SR24040B
006100*--------------------------------------------------------------*
006200 EJECT
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.   IBM-3090.
006600 OBJECT-COMPUTER.   IBM-3090.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT INDICATOR-FILE   ASSIGN TO INDICATORS
007200         FILE STATUS IS WS-INDICATOR-STATUS.
007300     SELECT IOC-CORR-FILE    ASSIGN TO IOCCORR
007400         FILE STATUS IS WS-IOC-CORR-STATUS.
007500 EJECT
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  INDICATOR-FILE
007900     RECORDING MODE IS F
008000     BLOCK CONTAINS 0 RECORDS.
008100 01  INDICATOR-REC           PIC X(100).
008200 FD  IOC-CORR-FILE
008300     RECORDING MODE IS F
008400     BLOCK CONTAINS 0 RECORDS.
008500 01  IOC-CORR-REC             PIC X(120).
008600 EJECT
008700 WORKING-STORAGE SECTION.
008800 01  FILLER PIC X(32)
008900     VALUE 'SNCOR02 WORKING STORAGE BEGINS '.
009000********************************************************************
009100*    FILE STATUS AND CONTROL SWITCHES                              *
009200********************************************************************
009300 01  READ-ONLY-WORK-AREA.
009400     05  WS-INDICATOR-STATUS   PIC X(02).
009500     05  WS-IOC-CORR-STATUS    PIC X(02).
009600     05  WS-END-OF-FILE-IND    PIC X(01).
009700         88  END-OF-FILE           VALUE 'Y'.
009800         88  CONTINUE-PROCESSING   VALUE 'N'.
009900     05  WS-FIRST-IOC-IND      PIC X(01).
010000         88  FIRST-IOC-READ         VALUE 'Y'.
010050     05  FILLER                PIC X(05).
010100 EJECT
010200********************************************************************
010300*    PER-CLUSTER ACCUMULATORS (RESET AT EACH IOC-VALUE BREAK)       *
010400********************************************************************
010500 01  WS-CLUSTER-ACCUM.
010600     05  WS-CURR-IOC-VALUE      PIC X(40).
010700     05  WS-CURR-IOC-TYPE       PIC X(10).
010800     05  WS-CLUSTER-COUNT       PIC S9(03) COMP VALUE ZERO.
010900     05  WS-SOURCE-1-TYPE       PIC X(08).
011000     05  WS-CONFIDENCE          PIC 9V9(03) COMP-3 VALUE ZERO.
011100     05  WS-TYPE-SEEN-TBL OCCURS 5 TIMES
011200                  PIC X(01) VALUE 'N'.
011300     05  WS-TYPE-SEEN-NAMED REDEFINES WS-TYPE-SEEN-TBL.
011400         10  WS-SEEN-OSINT      PIC X(01).
011500         10  WS-SEEN-SIGINT     PIC X(01).
011600         10  WS-SEEN-CYBINT     PIC X(01).
011700         10  WS-SEEN-GEOINT     PIC X(01).
011800         10  WS-SEEN-HUMINT     PIC X(01).
011900     05  WS-TYPE-CNT-TBL OCCURS 5 TIMES
012000                  PIC S9(03) COMP VALUE ZERO.
012100     05  WS-TYPE-CNT-NAMED REDEFINES WS-TYPE-CNT-TBL.
012200         10  WS-OSINT-CNT       PIC S9(03) COMP.
012300         10  WS-SIGINT-CNT      PIC S9(03) COMP.
012400         10  WS-CYBINT-CNT      PIC S9(03) COMP.
012500         10  WS-GEOINT-CNT      PIC S9(03) COMP.
012600         10  WS-HUMINT-CNT      PIC S9(03) COMP.
012700     05  WS-DISTINCT-TYPE-COUNT PIC S9(01) COMP VALUE ZERO.
012800     05  WS-DISTINCT-IX         PIC S9(01) COMP VALUE ZERO.
012850     05  FILLER                 PIC X(04).
012900 EJECT
013000********************************************************************
013100*    SINGLE-SOURCE CONFIDENCE WORK AREA                            *
013200********************************************************************
013300 01  VARIABLE-WORK-AREA.
013400     05  WS-BASE-CONFIDENCE     PIC 9V9(02) COMP-3.
013500     05  WS-THIS-CONFIDENCE     PIC 9V9(03) COMP-3.
013600     05  WS-CONFIDENCE-ADD      PIC 9V9(04) COMP-3.
013700     05  WS-DISTINCT-BONUS      PIC 9V9(03) COMP-3.
013800     05  WS-CLUSTERS-WRITTEN    PIC S9(05) COMP VALUE ZERO.
013900     05  WS-CLUSTERS-READ       PIC S9(05) COMP VALUE ZERO.
013950     05  FILLER                 PIC X(04).
014000********************************************************************
014100*    RUN-LEVEL CONFIDENCE LABEL COUNTS - DISPLAYED AT EOJ           *
014200********************************************************************
014300 01  WS-LABEL-COUNT-AREA.
014400     05  WS-LABEL-CNT-TBL OCCURS 4 TIMES
014500                  PIC S9(05) COMP VALUE ZERO.
014600     05  WS-LABEL-CNT-NAMED REDEFINES WS-LABEL-CNT-TBL.
014700         10  WS-HIGH-LABEL-CNT  PIC S9(05) COMP.
014800         10  WS-MOD-LABEL-CNT   PIC S9(05) COMP.
014900         10  WS-LOW-LABEL-CNT   PIC S9(05) COMP.
015000         10  WS-MIN-LABEL-CNT   PIC S9(05) COMP.
015050     05  FILLER                 PIC X(04).
015100 EJECT
015200********************************************************************
015300*    INPUT / OUTPUT RECORD WORKING AREAS (COPY-BUILT)              *
015400********************************************************************
015500 01  WS-INDICATOR-AREA.
015600     COPY SNFRECIO.
015700 01  WS-IOC-CORR-AREA.
015800     COPY SNFRECIC.
015900 01  FILLER PIC X(32)
016000     VALUE 'SNCOR02 WORKING STORAGE ENDS   '.
016100 EJECT
016200 LINKAGE SECTION.
016300 EJECT
016400 PROCEDURE DIVISION.
016500********************************************************************
016600*                        MAINLINE LOGIC                           *
016700********************************************************************
016800 0000-CONTROL-PROCESS.
016900     PERFORM 1000-INITIALIZATION
017000         THRU 1099-INITIALIZATION-EXIT.
017100     PERFORM 1100-OPEN-FILES
017200         THRU 1199-OPEN-FILES-EXIT.
017300     SET CONTINUE-PROCESSING TO TRUE.
017400     SET FIRST-IOC-READ TO TRUE.
017500     PERFORM 2000-MAIN-PROCESS
017600         THRU 2000-MAIN-PROCESS-EXIT
017700         UNTIL END-OF-FILE.
017800     PERFORM 2500-CLUSTER-CONTROL-BREAK
017900         THRU 2599-CLUSTER-CONTROL-BREAK-EXIT.
018000     PERFORM EOJ9000-CLOSE-FILES
018100         THRU EOJ9999-EXIT.
018200     GOBACK.
018300 EJECT
018400********************************************************************
018500*                         INITIALIZATION                          *
018600********************************************************************
018700 1000-INITIALIZATION.
018800     INITIALIZE WS-CLUSTER-ACCUM VARIABLE-WORK-AREA
018900               WS-LABEL-COUNT-AREA.
019000     MOVE 'N' TO WS-SEEN-OSINT WS-SEEN-SIGINT WS-SEEN-CYBINT
019100                 WS-SEEN-GEOINT WS-SEEN-HUMINT.
019200 1099-INITIALIZATION-EXIT.
019300     EXIT.
019400 EJECT
019500********************************************************************
019600*                         OPEN ALL FILES                          *
019700********************************************************************
019800 1100-OPEN-FILES.
019900     OPEN INPUT  INDICATOR-FILE.
020000     OPEN OUTPUT IOC-CORR-FILE.
020100     IF WS-INDICATOR-STATUS NOT = '00'
020200         OR WS-IOC-CORR-STATUS NOT = '00'
020300         DISPLAY 'SNCOR02 - ERROR OPENING FILES'
020400         GO TO EOJ9900-ABEND
020500     END-IF.
020600 1199-OPEN-FILES-EXIT.
020700     EXIT.
020800 EJECT
020900********************************************************************
021000*                        MAIN PROCESS                             *
021100********************************************************************
021200 2000-MAIN-PROCESS.
021300     PERFORM 2100-READ-NEXT-INDICATOR
021400         THRU 2199-READ-NEXT-INDICATOR-EXIT.
021500     IF NOT END-OF-FILE
021600         PERFORM 2200-PROCESS-INDICATOR
021700             THRU 2299-PROCESS-INDICATOR-EXIT
021800     END-IF.
021900 2000-MAIN-PROCESS-EXIT.
022000     EXIT.
022100 EJECT
022200********************************************************************
022300*                   READ NEXT INDICATOR OBSERVATION                *
022400********************************************************************
022500 2100-READ-NEXT-INDICATOR.
022600     READ INDICATOR-FILE
022700         AT END
022800             SET END-OF-FILE TO TRUE
022900         NOT AT END
023000             MOVE INDICATOR-REC TO WS-INDICATOR-AREA
023100     END-READ.
023200 2199-READ-NEXT-INDICATOR-EXIT.
023300     EXIT.
023400 EJECT
023500********************************************************************
023600*                 PROCESS ONE INDICATOR OBSERVATION                *
023700********************************************************************
023800 2200-PROCESS-INDICATOR.
023900     ADD 1 TO WS-CLUSTERS-READ.
024000     IF FIRST-IOC-READ
024100         MOVE IO-IOC-VALUE TO WS-CURR-IOC-VALUE
024200         MOVE IO-IOC-TYPE  TO WS-CURR-IOC-TYPE
024300     ELSE
024400         IF IO-IOC-VALUE NOT = WS-CURR-IOC-VALUE
024500             PERFORM 2500-CLUSTER-CONTROL-BREAK
024600                 THRU 2599-CLUSTER-CONTROL-BREAK-EXIT
024700             MOVE IO-IOC-VALUE TO WS-CURR-IOC-VALUE
024800             MOVE IO-IOC-TYPE  TO WS-CURR-IOC-TYPE
024900         END-IF
025000     END-IF.
025100     SET FIRST-IOC-READ TO FALSE.
025200     PERFORM 2210-ACCUMULATE-SOURCE
025300         THRU 2219-ACCUMULATE-SOURCE-EXIT.
025400 2299-PROCESS-INDICATOR-EXIT.
025500     EXIT.
025600 EJECT
025700********************************************************************
025800*           ACCUMULATE ONE SOURCE INTO THE CURRENT CLUSTER         *
025900********************************************************************
026000 2210-ACCUMULATE-SOURCE.
026100     ADD 1 TO WS-CLUSTER-COUNT.
026200     PERFORM 2250-LOOKUP-BASE-CONFIDENCE
026300         THRU 2259-LOOKUP-BASE-CONFIDENCE-EXIT.
026400     COMPUTE WS-THIS-CONFIDENCE ROUNDED =
026500         (WS-BASE-CONFIDENCE + IO-SOURCE-REP) / 2.
026600     IF WS-CLUSTER-COUNT = 1
026700         MOVE IO-SOURCE-TYPE  TO WS-SOURCE-1-TYPE
026800         MOVE WS-THIS-CONFIDENCE TO WS-CONFIDENCE
026900     ELSE
027000         IF IO-SOURCE-TYPE = WS-SOURCE-1-TYPE
027100             COMPUTE WS-CONFIDENCE-ADD = WS-THIS-CONFIDENCE * 0.05
027200         ELSE
027300             COMPUTE WS-CONFIDENCE-ADD = WS-THIS-CONFIDENCE * 0.15
027400         END-IF
027500         ADD WS-CONFIDENCE-ADD TO WS-CONFIDENCE
027600         IF WS-CONFIDENCE > 1.000
027700             MOVE 1.000 TO WS-CONFIDENCE
027800         END-IF
027900     END-IF.
028000     PERFORM 2270-MARK-TYPE-SEEN
028100         THRU 2279-MARK-TYPE-SEEN-EXIT.
028200 2219-ACCUMULATE-SOURCE-EXIT.
028300     EXIT.
028400 EJECT
028500********************************************************************
028600*               BASE CONFIDENCE BY SOURCE TYPE                    *
028700********************************************************************
028800 2250-LOOKUP-BASE-CONFIDENCE.
028900     EVALUATE IO-SOURCE-TYPE
029000         WHEN 'OSINT'    MOVE 0.70 TO WS-BASE-CONFIDENCE
029100         WHEN 'SIGINT'   MOVE 0.85 TO WS-BASE-CONFIDENCE
029200         WHEN 'CYBINT'   MOVE 0.90 TO WS-BASE-CONFIDENCE
029300         WHEN 'GEOINT'   MOVE 0.80 TO WS-BASE-CONFIDENCE
029400         WHEN 'HUMINT'   MOVE 0.60 TO WS-BASE-CONFIDENCE
029500         WHEN OTHER      MOVE 0.50 TO WS-BASE-CONFIDENCE
029600     END-EVALUATE.
029700 2259-LOOKUP-BASE-CONFIDENCE-EXIT.
029800     EXIT.
029900 EJECT
030000********************************************************************
030100*         MARK THIS SOURCE TYPE SEEN, BUMP ITS OCCURRENCE COUNT    *
030200********************************************************************
030300 2270-MARK-TYPE-SEEN.
030400     EVALUATE IO-SOURCE-TYPE
030500         WHEN 'OSINT'
030600             MOVE 'Y' TO WS-SEEN-OSINT
030700             ADD 1 TO WS-OSINT-CNT
030800         WHEN 'SIGINT'
030900             MOVE 'Y' TO WS-SEEN-SIGINT
031000             ADD 1 TO WS-SIGINT-CNT
031100         WHEN 'CYBINT'
031200             MOVE 'Y' TO WS-SEEN-CYBINT
031300             ADD 1 TO WS-CYBINT-CNT
031400         WHEN 'GEOINT'
031500             MOVE 'Y' TO WS-SEEN-GEOINT
031600             ADD 1 TO WS-GEOINT-CNT
031700         WHEN 'HUMINT'
031800             MOVE 'Y' TO WS-SEEN-HUMINT
031900             ADD 1 TO WS-HUMINT-CNT
032000     END-EVALUATE.
032100 2279-MARK-TYPE-SEEN-EXIT.
032200     EXIT.
032300 EJECT
032400********************************************************************
032500*                   IOC-VALUE CLUSTER CONTROL BREAK                *
032600********************************************************************
032700 2500-CLUSTER-CONTROL-BREAK.
032800     IF WS-CLUSTER-COUNT = 0
032900         GO TO 2599-CLUSTER-CONTROL-BREAK-EXIT
033000     END-IF.
033100     MOVE ZERO TO WS-DISTINCT-TYPE-COUNT.
033150     SET WS-DISTINCT-IX TO 1.
033175     PERFORM 2550-COUNT-DISTINCT-TYPE
033180         UNTIL WS-DISTINCT-IX > 5.
033800     IF WS-CLUSTER-COUNT > 1
033900         COMPUTE WS-DISTINCT-BONUS =
034000             (WS-DISTINCT-TYPE-COUNT - 1) * 0.05
034100         ADD WS-DISTINCT-BONUS TO WS-CONFIDENCE
034200         IF WS-CONFIDENCE > 1.000
034300             MOVE 1.000 TO WS-CONFIDENCE
034400         END-IF
034500         PERFORM 2600-WRITE-CORRELATION
034600             THRU 2699-WRITE-CORRELATION-EXIT
034700     END-IF.
034800     INITIALIZE WS-CLUSTER-ACCUM.
034900     MOVE 'N' TO WS-SEEN-OSINT WS-SEEN-SIGINT WS-SEEN-CYBINT
035000                 WS-SEEN-GEOINT WS-SEEN-HUMINT.
035100 2599-CLUSTER-CONTROL-BREAK-EXIT.
035200     EXIT.
035210 2550-COUNT-DISTINCT-TYPE.
035220     IF WS-TYPE-SEEN-TBL (WS-DISTINCT-IX) = 'Y'
035230         ADD 1 TO WS-DISTINCT-TYPE-COUNT
035240     END-IF.
035250     SET WS-DISTINCT-IX UP BY 1.
035300 EJECT
035400********************************************************************
035500*                 WRITE THE IOC-CORRELATION RECORD                 *
035600********************************************************************
035700 2600-WRITE-CORRELATION.
035800     INITIALIZE IC-IOC-CORRELATION-RECORD.
035900     MOVE WS-CURR-IOC-VALUE      TO IC-IOC-VALUE.
036000     MOVE WS-CURR-IOC-TYPE       TO IC-IOC-TYPE.
036100     MOVE WS-CLUSTER-COUNT       TO IC-OCCURRENCE-COUNT.
036200     MOVE WS-CONFIDENCE          TO IC-CONFIDENCE.
036300     MOVE WS-DISTINCT-TYPE-COUNT TO IC-DISTINCT-SOURCE-TYPES.
036400     EVALUATE TRUE
036500         WHEN WS-CONFIDENCE >= 0.8
036600             MOVE 'HIGH'     TO IC-CONFIDENCE-LABEL
036700             ADD 1 TO WS-HIGH-LABEL-CNT
036800         WHEN WS-CONFIDENCE >= 0.5
036900             MOVE 'MODERATE' TO IC-CONFIDENCE-LABEL
037000             ADD 1 TO WS-MOD-LABEL-CNT
037100         WHEN WS-CONFIDENCE >= 0.2
037200             MOVE 'LOW'      TO IC-CONFIDENCE-LABEL
037300             ADD 1 TO WS-LOW-LABEL-CNT
037400         WHEN OTHER
037500             MOVE 'MINIMAL'  TO IC-CONFIDENCE-LABEL
037600             ADD 1 TO WS-MIN-LABEL-CNT
037700     END-EVALUATE.
037800     WRITE IOC-CORR-REC FROM IC-IOC-CORRELATION-RECORD.
037900     IF WS-IOC-CORR-STATUS NOT = '00'
038000         DISPLAY 'SNCOR02 - WRITE ERROR ON IOCCORR'
038100         GO TO EOJ9900-ABEND
038200     END-IF.
038300     ADD 1 TO WS-CLUSTERS-WRITTEN.
038400 2699-WRITE-CORRELATION-EXIT.
038500     EXIT.
038600 EJECT
038700********************************************************************
038800*                        CLOSE FILES                              *
038900********************************************************************
039000 EOJ9000-CLOSE-FILES.
039100     CLOSE INDICATOR-FILE IOC-CORR-FILE.
039200     DISPLAY 'SNCOR02 - INDICATORS READ .......: ' WS-CLUSTERS-READ.
039300     DISPLAY 'SNCOR02 - CORRELATIONS WRITTEN ...: ' WS-CLUSTERS-WRITTEN.
039400     DISPLAY 'SNCOR02 - HIGH CONFIDENCE CLUSTERS : ' WS-HIGH-LABEL-CNT.
039500     DISPLAY 'SNCOR02 - MODERATE CONFIDENCE ......: ' WS-MOD-LABEL-CNT.
039600     DISPLAY 'SNCOR02 - LOW CONFIDENCE ............: ' WS-LOW-LABEL-CNT.
039700     DISPLAY 'SNCOR02 - MINIMAL CONFIDENCE .........: ' WS-MIN-LABEL-CNT.
039800     GO TO EOJ9999-EXIT.
039900 EOJ9900-ABEND.
040000     DISPLAY 'SNCOR02 - PROGRAM ABENDING DUE TO ERROR'.
040100     CLOSE INDICATOR-FILE IOC-CORR-FILE.
040200     MOVE 16 TO RETURN-CODE.
040300 EOJ9999-EXIT.
040400     EXIT.
