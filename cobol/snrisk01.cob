000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SNRISK01.
000300 AUTHOR.            K M HARTLEY.
000400 INSTALLATION.      SENTINEL INTELLIGENCE SYSTEMS DIVISION.
000500 DATE-WRITTEN.      11/1987.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  NIGHTLY RISK SCORING ENGINE.  READS THE VULNERABILITY FILE,     *
001200*  SORTED BY OWNING ASSET, LOOKS UP EACH ASSET'S CONTEXT IN THE    *
001300*  ASSET TABLE AND EACH VULNERABILITY'S THREAT CONTEXT IN THE      *
001400*  THREAT TABLE, COMPUTES A 0-10 RISK SCORE PER VULNERABILITY,     *
001500*  ROLLS UP AN OVERALL RISK PER ASSET (TOP-3 WEIGHTED) AND AN      *
001600*  ORGANIZATION-WIDE ROLL-UP, AND PRINTS THE ORGANIZATION RISK     *
001700*  REPORT.                                                         *
001800*                                                                  *
001900*J    JCL..                                                        *
002000*                                                                  *
002100* //SNRISK01 EXEC PGM=SNRISK01                                     *
002200* //SYSOUT   DD SYSOUT=*                                           *
002300* //ASSETS   DD DSN=SNT.PROD.ASSETS,DISP=SHR                       *
002400* //VULNS    DD DSN=SNT.PROD.VULNS,DISP=SHR                        *
002500* //THREATS  DD DSN=SNT.PROD.THREATS,DISP=SHR                      *
002600* //RISKOUT  DD DSN=SNT.PROD.RISKOUT,DISP=(,CATLG,CATLG),           *
002700* //            UNIT=DISK,SPACE=(TRK,(50,25),RLSE)                 *
002800* //RPTFILE  DD DSN=SNT.PROD.NIGHTRPT,DISP=(,CATLG,CATLG),          *
002900* //            UNIT=DISK,SPACE=(TRK,(100,50),RLSE)                *
003000* //*                                                              *
003100*                                                                  *
003200*P    ENTRY PARAMETERS..                                           *
003300*     NONE.                                                        *
003400*                                                                  *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003600*     I/O ERROR ON FILES - ABEND VIA EOJ9900-ABEND.                 *
003700*                                                                  *
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003900*     NONE.                                                        *
004000*                                                                  *
004100*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004200*     AS-TABLE   -- ASSET MASTER, LOADED AT INIT, MAX 2000 ROWS    *
004300*     TH-TABLE   -- THREAT REPORTS, LOADED AT INIT, MAX 5000 ROWS  *
004400*                                                                  *
004500********************************************************************
004600*--------------------------------------------------------------*
004700* CHANGE LOG                                                   *
004800*--------------------------------------------------------------*
004900* 111587  KMH  ORIGINAL PROGRAM.  ASSET/VULN/THREAT RISK SCORE  *SR87114A
005000*              AND ORGANIZATION RISK REPORT PER ANALYTICS       *SR87114A
005100*              REQUEST NUMBER 114.                              *SR87114A
005200* 032288  KMH  ADDED AGE-DAYS FACTOR TABLE, WAS HARDCODED 1.0   *SR88031A
005300*              FOR ALL AGES IN THE ORIGINAL CUT.                *SR88031A
005400* 091489  RDP  CORRECTED TARGETING FACTOR - REGION FLAG WAS     *SR89091A
005500*              BEING TESTED BEFORE INDUSTRY FLAG, REVERSED.     *SR89091A
005600* 042291  RDP  ASSET ROLL-UP NOW USES TOP 3 SCORES, WAS TOP 1   *SR91042A
005700*              ONLY PER ANALYTICS REQUEST NUMBER 240.           *SR91042A
005800* 061593  WJT  ADDED URGENT-ACTIONS FLAG TO ASSET ACCUMULATOR.  *SR93061A
005900* 102294  WJT  CAPPED FINAL SCORE AT 10.00, WAS OVERFLOWING     *SR94102A
006000*              RA-RISK-SCORE ON STACKED FACTORS ABOVE 10.       *SR94102A
006100* 031596  WJT  ORGANIZATION MEAN NOW ROUNDED TO 2 DECIMALS.     *SR96031A
006200* 071798  RDP  Y2K REVIEW - NO DATE-SENSITIVE FIELDS IN THIS    *Y2K0798A
006300*              PROGRAM (AGE-DAYS AND OBSERVED-AGE-HOURS ARE     *Y2K0798A
006400*              SUPPLIED PRE-COMPUTED BY THE FEED).  CLOSED      *Y2K0798A
006500*              WITH NO CODE CHANGE REQUIRED.                    *Y2K0798A
006600* 030299  RDP  Y2K SIGN-OFF RECORDED.  NO FURTHER ACTION.       *Y2K0299A
006700* 051201  DLO  ADDED EXPOSURE FACTOR FOR UNKNOWN, WAS DEFAULTING*SR01051A
006800*              TO INTERNAL (1.0) INSTEAD OF 1.2.                *SR01051A
006900* 082403  DLO  SEVERITY BAND SUBTOTALS ADDED TO ORG REPORT.     *SR03082A
007000* 112706  DLO  INCREASED AS-TABLE AND TH-TABLE OCCURS LIMITS.   *SR06112A
007100* 092011  SAM  RECOMPILED UNDER CURRENT COMPILER, NO SOURCE     *SR11092A
007200*              CHANGE.                                          *SR11092A
007300* 040924  SAM  THREAT-INTEL FACTOR RULE RESTATED TO MATCH FLAT  *SR24040A
007400*              THREAT RECORD LAYOUT (ACTOR-PRESENT TEST ADDED). *SR24040A
007500*--------------------------------------------------------------*
007600 EJECT
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER.   IBM-3090.
008000 OBJECT-COMPUTER.   IBM-3090.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT ASSET-FILE  ASSIGN TO ASSETS
008600         FILE STATUS IS WS-ASSET-STATUS.
008700     SELECT VULN-FILE   ASSIGN TO VULNS
008800         FILE STATUS IS WS-VULN-STATUS.
008900     SELECT THREAT-FILE ASSIGN TO THREATS
009000         FILE STATUS IS WS-THREAT-STATUS.
009100     SELECT RISK-FILE   ASSIGN TO RISKOUT
009200         FILE STATUS IS WS-RISK-STATUS.
009300     SELECT REPORT-FILE ASSIGN TO RPTFILE
009400         FILE STATUS IS WS-REPORT-STATUS.
009500 EJECT
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  ASSET-FILE
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS.
010100 01  ASSET-REC              PIC X(100).
010200 FD  VULN-FILE
010300     RECORDING MODE IS F
010400     BLOCK CONTAINS 0 RECORDS.
010500 01  VULN-REC               PIC X(100).
010600 FD  THREAT-FILE
010700     RECORDING MODE IS F
010800     BLOCK CONTAINS 0 RECORDS.
010900 01  THREAT-REC             PIC X(120).
011000 FD  RISK-FILE
011100     RECORDING MODE IS F
011200     BLOCK CONTAINS 0 RECORDS.
011300 01  RISK-REC                PIC X(120).
011400 FD  REPORT-FILE
011500     RECORDING MODE IS F
011600     BLOCK CONTAINS 0 RECORDS.
011700 01  REPORT-REC              PIC X(132).
011800 EJECT
011900 WORKING-STORAGE SECTION.
012000 01  FILLER PIC X(32)
012100     VALUE 'SNRISK01 WORKING STORAGE BEGINS'.
012200********************************************************************
012300*    FILE STATUS AND CONTROL SWITCHES                              *
012400********************************************************************
012500 01  READ-ONLY-WORK-AREA.
012600     05  WS-ASSET-STATUS       PIC X(02).
012700     05  WS-VULN-STATUS        PIC X(02).
012800     05  WS-THREAT-STATUS      PIC X(02).
012900     05  WS-RISK-STATUS        PIC X(02).
013000     05  WS-REPORT-STATUS      PIC X(02).
013100     05  WS-END-OF-FILE-IND    PIC X(01).
013200         88  END-OF-FILE           VALUE 'Y'.
013300         88  CONTINUE-PROCESSING   VALUE 'N'.
013400     05  WS-ASSET-FOUND-IND    PIC X(01).
013500         88  ASSET-FOUND           VALUE 'Y'.
013600         88  ASSET-NOT-FOUND       VALUE 'N'.
013700     05  WS-NEW-ASSET-IND      PIC X(01).
013800         88  NEW-ASSET-GROUP       VALUE 'Y'.
013900     05  WS-FIRST-VULN-IND     PIC X(01).
014000         88  FIRST-VULN-READ       VALUE 'Y'.
014100 EJECT
014200********************************************************************
014300*    ASSET MASTER TABLE - LOADED AT INITIALIZATION                 *
014400********************************************************************
014500 01  AS-TABLE-AREA.
014600     05  WS-MAX-ASSETS          PIC S9(04) COMP VALUE +2000.
014700     05  WS-ASSET-COUNT         PIC S9(04) COMP VALUE ZERO.
014800     05  WS-ASSET-IX            PIC S9(04) COMP VALUE ZERO.
014900     05  AS-TABLE OCCURS 2000 TIMES
015000                  INDEXED BY AS-IX.
015100         10  AS-T-ASSET-ID      PIC X(08).
015200         10  AS-T-ASSET-VALUE   PIC X(30).
015300         10  AS-T-CRITICALITY   PIC X(08).
015400         10  AS-T-EXPOSURE      PIC X(08).
015500         10  AS-T-MONITORED     PIC X(01).
015600         10  AS-T-FIREWALL      PIC X(01).
015700         10  AS-T-MFA           PIC X(01).
015800         10  AS-T-EDR           PIC X(01).
015900         10  AS-T-LOGGED        PIC X(01).
016000 EJECT
016100********************************************************************
016200*    THREAT TABLE - LOADED AT INITIALIZATION                      *
016300********************************************************************
016400 01  TH-TABLE-AREA.
016500     05  WS-MAX-THREATS         PIC S9(04) COMP VALUE +5000.
016600     05  WS-THREAT-COUNT        PIC S9(04) COMP VALUE ZERO.
016700     05  WS-THREAT-IX           PIC S9(04) COMP VALUE ZERO.
016800     05  TH-TABLE OCCURS 5000 TIMES
016900                  INDEXED BY TH-IX.
017000         10  TH-T-CVE-ID        PIC X(16).
017100         10  TH-T-ACTOR         PIC X(20).
017200         10  TH-T-ACTIVE-FLAG   PIC X(01).
017300         10  TH-T-ORG-FLAG      PIC X(01).
017400         10  TH-T-IND-FLAG      PIC X(01).
017500         10  TH-T-REGION-FLAG   PIC X(01).
017600 EJECT
017700********************************************************************
017800*    VARIABLE DATA AREAS                                          *
017900********************************************************************
018000 01  VARIABLE-WORK-AREA.
018100     05  WS-SCORE-WORK          PIC S9(04)V9(04) COMP-3.
018200     05  WS-CRIT-FACTOR         PIC 9V9(02) COMP-3.
018300     05  WS-EXPLOIT-FACTOR      PIC 9V9(02) COMP-3.
018400     05  WS-THREAT-FACTOR       PIC 9V9(02) COMP-3.
018500     05  WS-EXPOSURE-FACTOR     PIC 9V9(02) COMP-3.
018600     05  WS-AGE-FACTOR          PIC 9V9(02) COMP-3.
018700     05  WS-TARGET-FACTOR       PIC 9V9(02) COMP-3.
018800     05  WS-TH-MATCH-IND        PIC X(01).
018900         88  WS-TH-MATCH-FOUND      VALUE 'Y'.
019000     05  WS-TH-ACTIVE-IND       PIC X(01).
019100         88  WS-TH-ACTIVE-FOUND     VALUE 'Y'.
019200     05  WS-TH-ACTOR-IND        PIC X(01).
019300         88  WS-TH-ACTOR-FOUND      VALUE 'Y'.
019400     05  WS-TH-ORG-IND          PIC X(01).
019500         88  WS-TH-ORG-FOUND        VALUE 'Y'.
019600     05  WS-TH-IND-IND          PIC X(01).
019700         88  WS-TH-IND-FOUND        VALUE 'Y'.
019800     05  WS-TH-REGION-IND       PIC X(01).
019900         88  WS-TH-REGION-FOUND     VALUE 'Y'.
020000     05  WS-LINE-COUNT          PIC S9(03) COMP VALUE ZERO.
020100     05  WS-PAGE-COUNT          PIC S9(03) COMP VALUE ZERO.
020200     05  WS-RUN-DATE            PIC X(08) VALUE SPACES.
020300 EJECT
020400********************************************************************
020500*    PER-ASSET ACCUMULATORS (RESET AT EACH ASSET CONTROL BREAK)    *
020600********************************************************************
020700 01  WS-ASSET-ACCUM.
020800     05  WS-CURR-ASSET-ID       PIC X(08).
020900     05  WS-ASSET-VALUE-SAVE    PIC X(30).
021000     05  WS-ASSET-VULN-COUNT    PIC S9(04) COMP VALUE ZERO.
021100     05  WS-ASSET-SEV-CNT-TBL OCCURS 4 TIMES
021200                  PIC S9(04) COMP.
021300     05  WS-ASSET-SEV-NAMED REDEFINES WS-ASSET-SEV-CNT-TBL.
021400         10  WS-ASSET-CRIT-CNT  PIC S9(04) COMP.
021500         10  WS-ASSET-HIGH-CNT  PIC S9(04) COMP.
021600         10  WS-ASSET-MED-CNT   PIC S9(04) COMP.
021700         10  WS-ASSET-LOW-CNT   PIC S9(04) COMP.
021800     05  WS-ASSET-URGENT-IND    PIC X(01).
021900         88  WS-ASSET-URGENT        VALUE 'Y'.
022000     05  WS-TOP3-TBL OCCURS 3 TIMES
022100                  PIC 9(02)V9(02) COMP-3.
022200     05  WS-TOP3-NAMED REDEFINES WS-TOP3-TBL.
022300         10  WS-TOP3-SCORE-1    PIC 9(02)V9(02) COMP-3.
022400         10  WS-TOP3-SCORE-2    PIC 9(02)V9(02) COMP-3.
022500         10  WS-TOP3-SCORE-3    PIC 9(02)V9(02) COMP-3.
022600     05  WS-ASSET-OVERALL-RISK  PIC 9(02)V9(02) COMP-3.
022700     05  WS-ASSET-SEVERITY      PIC X(08).
022800 EJECT
022900********************************************************************
023000*    ORGANIZATION ROLL-UP ACCUMULATORS                             *
023100********************************************************************
023200 01  WS-ORG-ACCUM.
023300     05  WS-ORG-ASSET-COUNT     PIC S9(04) COMP VALUE ZERO.
023400     05  WS-ORG-VULN-COUNT      PIC S9(04) COMP VALUE ZERO.
023500     05  WS-ORG-RISK-SUM        PIC S9(06)V9(02) COMP-3 VALUE ZERO.
023600     05  WS-ORG-RISK-MEAN       PIC 9(02)V9(02) COMP-3 VALUE ZERO.
023700     05  WS-ORG-SEV-CNT-TBL OCCURS 4 TIMES
023800                  PIC S9(04) COMP.
023900     05  WS-ORG-SEV-NAMED REDEFINES WS-ORG-SEV-CNT-TBL.
024000         10  WS-ORG-CRIT-CNT    PIC S9(04) COMP.
024100         10  WS-ORG-HIGH-CNT    PIC S9(04) COMP.
024200         10  WS-ORG-MED-CNT     PIC S9(04) COMP.
024300         10  WS-ORG-LOW-CNT     PIC S9(04) COMP.
024400     05  WS-ORG-SEVERITY        PIC X(08).
024500     05  WS-ORG-URGENT-IND      PIC X(01).
024600         88  WS-ORG-URGENT          VALUE 'Y'.
024700 EJECT
024800********************************************************************
024900*    INPUT RECORD WORKING AREAS (COPY-BUILT)                       *
025000********************************************************************
025100 01  WS-ASSET-AREA.
025200     COPY SNFRECAS.
025300 01  WS-VULN-AREA.
025400     COPY SNFRECVL.
025500 01  WS-THREAT-AREA.
025600     COPY SNFRECTH.
025700 01  WS-RISK-AREA.
025800     COPY SNFRECRA.
025900 EJECT
026000********************************************************************
026100*    PRINT LINES FOR THE ORGANIZATION RISK REPORT                  *
026200********************************************************************
026300 01  RP-TITLE-LINE.
026400     05  FILLER                PIC X(01) VALUE SPACE.
026500     05  RP-TITLE-TEXT          PIC X(60)
026600         VALUE 'SENTINEL INTELLIGENCE - ORGANIZATION RISK REPORT'.
026700     05  FILLER                 PIC X(10) VALUE SPACES.
026800     05  RP-TITLE-DATE-LIT      PIC X(09) VALUE 'RUN DATE '.
026900     05  RP-TITLE-DATE          PIC X(08).
027000     05  FILLER                 PIC X(44) VALUE SPACES.
027100 01  RP-COLUMN-HDGS.
027200     05  FILLER                 PIC X(01) VALUE SPACE.
027300     05  FILLER                 PIC X(09) VALUE 'ASSET-ID '.
027400     05  FILLER                 PIC X(31) VALUE 'ASSET VALUE                   '.
027500     05  FILLER                 PIC X(07) VALUE 'RISK   '.
027600     05  FILLER                 PIC X(09) VALUE 'SEVERITY '.
027700     05  FILLER                 PIC X(05) VALUE 'CRIT '.
027800     05  FILLER                 PIC X(05) VALUE 'HIGH '.
027900     05  FILLER                 PIC X(05) VALUE 'MED  '.
028000     05  FILLER                 PIC X(05) VALUE 'LOW  '.
028100     05  FILLER                 PIC X(60) VALUE SPACES.
028200 01  RP-DETAIL-LINE.
028300     05  FILLER                 PIC X(01) VALUE SPACE.
028400     05  RP-ASSET-ID            PIC X(08).
028500     05  FILLER                 PIC X(02) VALUE SPACES.
028600     05  RP-ASSET-VALUE         PIC X(30).
028700     05  FILLER                 PIC X(02) VALUE SPACES.
028800     05  RP-OVERALL-RISK        PIC Z9.99.
028900     05  FILLER                 PIC X(02) VALUE SPACES.
029000     05  RP-SEVERITY            PIC X(08).
029100     05  FILLER                 PIC X(02) VALUE SPACES.
029200     05  RP-CRIT-CNT            PIC ZZ9.
029300     05  FILLER                 PIC X(01) VALUE SPACE.
029400     05  RP-HIGH-CNT            PIC ZZ9.
029500     05  FILLER                 PIC X(01) VALUE SPACE.
029600     05  RP-MED-CNT             PIC ZZ9.
029700     05  FILLER                 PIC X(01) VALUE SPACE.
029800     05  RP-LOW-CNT             PIC ZZ9.
029900     05  FILLER                 PIC X(58) VALUE SPACES.
030000 01  RP-BAND-TOTAL-LINE.
030100     05  FILLER                 PIC X(01) VALUE SPACE.
030200     05  RP-BAND-LIT            PIC X(30) VALUE SPACES.
030300     05  RP-BAND-COUNT          PIC ZZZ9.
030400     05  RP-BAND-COUNT-LIT      PIC X(10) VALUE ' ASSET(S) '.
030500     05  FILLER                 PIC X(87) VALUE SPACES.
030600 01  RP-FINAL-TOTAL-LINE-1.
030700     05  FILLER                 PIC X(01) VALUE SPACE.
030800     05  FILLER                 PIC X(20) VALUE 'TOTAL ASSETS ....... '.
030900     05  RP-TOT-ASSET-CNT       PIC ZZZ9.
031000     05  FILLER                 PIC X(10) VALUE SPACES.
031100     05  FILLER                 PIC X(20) VALUE 'TOTAL VULNS ........ '.
031200     05  RP-TOT-VULN-CNT        PIC ZZZZ9.
031300     05  FILLER                 PIC X(57) VALUE SPACES.
031400 01  RP-FINAL-TOTAL-LINE-2.
031500     05  FILLER                 PIC X(01) VALUE SPACE.
031600     05  FILLER                 PIC X(20) VALUE 'ORGANIZATION RISK .. '.
031700     05  RP-ORG-RISK            PIC Z9.99.
031800     05  FILLER                 PIC X(10) VALUE SPACES.
031900     05  FILLER                 PIC X(20) VALUE 'SEVERITY ........... '.
032000     05  RP-ORG-SEVERITY        PIC X(08).
032100     05  FILLER                 PIC X(52) VALUE SPACES.
032200 01  RP-FINAL-TOTAL-LINE-3.
032300     05  FILLER                 PIC X(01) VALUE SPACE.
032400     05  RP-URGENT-LIT          PIC X(30) VALUE SPACES.
032500     05  FILLER                 PIC X(101) VALUE SPACES.
032600     05  FILLER PIC X(32)
032700         VALUE 'SNRISK01 WORKING STORAGE ENDS  '.
032800 EJECT
032900 LINKAGE SECTION.
033000 EJECT
033100 PROCEDURE DIVISION.
033200********************************************************************
033300*                        MAINLINE LOGIC                           *
033400********************************************************************
033500 0000-CONTROL-PROCESS.
033600     PERFORM 1000-INITIALIZATION
033700         THRU 1099-INITIALIZATION-EXIT.
033800     PERFORM 1100-OPEN-FILES
033900         THRU 1199-OPEN-FILES-EXIT.
034000     PERFORM 1200-LOAD-ASSET-TABLE
034100         THRU 1299-LOAD-ASSET-TABLE-EXIT.
034200     PERFORM 1300-LOAD-THREAT-TABLE
034300         THRU 1399-LOAD-THREAT-TABLE-EXIT.
034400     SET CONTINUE-PROCESSING TO TRUE.
034500     SET FIRST-VULN-READ TO TRUE.
034600     PERFORM 2000-MAIN-PROCESS
034700         THRU 2000-MAIN-PROCESS-EXIT
034800         UNTIL END-OF-FILE.
034900     PERFORM 2500-ASSET-CONTROL-BREAK
035000         THRU 2599-ASSET-CONTROL-BREAK-EXIT.
035100     PERFORM 3000-ORG-ROLLUP
035200         THRU 3099-ORG-ROLLUP-EXIT.
035300     PERFORM 4000-PRINT-ORG-REPORT
035400         THRU 4999-PRINT-ORG-REPORT-EXIT.
035500     PERFORM EOJ9000-CLOSE-FILES
035600         THRU EOJ9999-EXIT.
035700     GOBACK.
035800 EJECT
035900********************************************************************
036000*                         INITIALIZATION                          *
036100********************************************************************
036200 1000-INITIALIZATION.
036300     INITIALIZE WS-ASSET-ACCUM WS-ORG-ACCUM VARIABLE-WORK-AREA.
036400     SET ASSET-NOT-FOUND TO TRUE.
036500     ACCEPT WS-RUN-DATE FROM DATE.
036600 1099-INITIALIZATION-EXIT.
036700     EXIT.
036800 EJECT
036900********************************************************************
037000*                         OPEN ALL FILES                          *
037100********************************************************************
037200 1100-OPEN-FILES.
037300     OPEN INPUT  ASSET-FILE.
037400     OPEN INPUT  VULN-FILE.
037500     OPEN INPUT  THREAT-FILE.
037600     OPEN OUTPUT RISK-FILE.
037700     OPEN OUTPUT REPORT-FILE.
037800     IF WS-ASSET-STATUS NOT = '00' OR WS-VULN-STATUS NOT = '00'
037900         OR WS-THREAT-STATUS NOT = '00' OR WS-RISK-STATUS NOT = '00'
038000         OR WS-REPORT-STATUS NOT = '00'
038100         DISPLAY 'SNRISK01 - ERROR OPENING FILES'
038200         GO TO EOJ9900-ABEND
038300     END-IF.
038400 1199-OPEN-FILES-EXIT.
038500     EXIT.
038600 EJECT
038700********************************************************************
038800*               LOAD ASSET MASTER INTO TABLE                      *
038900********************************************************************
039000 1200-LOAD-ASSET-TABLE.
039100     READ ASSET-FILE
039200         AT END GO TO 1299-LOAD-ASSET-TABLE-EXIT
039300     END-READ.
039400 1210-LOAD-ASSET-LOOP.
039500     MOVE ASSET-REC TO WS-ASSET-AREA.
039600     ADD 1 TO WS-ASSET-COUNT.
039700     IF WS-ASSET-COUNT > WS-MAX-ASSETS
039800         DISPLAY 'SNRISK01 - ASSET TABLE FULL'
039900         GO TO EOJ9900-ABEND
040000     END-IF.
040100     SET AS-IX TO WS-ASSET-COUNT.
040200     MOVE AS-ASSET-ID      TO AS-T-ASSET-ID (AS-IX).
040300     MOVE AS-ASSET-VALUE   TO AS-T-ASSET-VALUE (AS-IX).
040400     MOVE AS-CRITICALITY   TO AS-T-CRITICALITY (AS-IX).
040500     MOVE AS-EXPOSURE      TO AS-T-EXPOSURE (AS-IX).
040600     MOVE AS-MONITORED-FLAG TO AS-T-MONITORED (AS-IX).
040700     MOVE AS-FIREWALL-FLAG TO AS-T-FIREWALL (AS-IX).
040800     MOVE AS-MFA-FLAG      TO AS-T-MFA (AS-IX).
040900     MOVE AS-EDR-FLAG      TO AS-T-EDR (AS-IX).
041000     MOVE AS-LOGGED-FLAG   TO AS-T-LOGGED (AS-IX).
041100     READ ASSET-FILE
041200         AT END GO TO 1299-LOAD-ASSET-TABLE-EXIT
041300     END-READ.
041400     GO TO 1210-LOAD-ASSET-LOOP.
041500 1299-LOAD-ASSET-TABLE-EXIT.
041600     EXIT.
041700 EJECT
041800********************************************************************
041900*               LOAD THREAT TABLE                                 *
042000********************************************************************
042100 1300-LOAD-THREAT-TABLE.
042200     READ THREAT-FILE
042300         AT END GO TO 1399-LOAD-THREAT-TABLE-EXIT
042400     END-READ.
042500 1310-LOAD-THREAT-LOOP.
042600     MOVE THREAT-REC TO WS-THREAT-AREA.
042700     ADD 1 TO WS-THREAT-COUNT.
042800     IF WS-THREAT-COUNT > WS-MAX-THREATS
042900         DISPLAY 'SNRISK01 - THREAT TABLE FULL'
043000         GO TO EOJ9900-ABEND
043100     END-IF.
043200     SET TH-IX TO WS-THREAT-COUNT.
043300     MOVE TH-THREAT-CVE-ID      TO TH-T-CVE-ID (TH-IX).
043400     MOVE TH-THREAT-ACTOR       TO TH-T-ACTOR (TH-IX).
043500     MOVE TH-ACTIVE-EXPLOIT-FLAG TO TH-T-ACTIVE-FLAG (TH-IX).
043600     MOVE TH-TARGET-ORG-FLAG    TO TH-T-ORG-FLAG (TH-IX).
043700     MOVE TH-TARGET-IND-FLAG    TO TH-T-IND-FLAG (TH-IX).
043800     MOVE TH-TARGET-REGION-FLAG TO TH-T-REGION-FLAG (TH-IX).
043900     READ THREAT-FILE
044000         AT END GO TO 1399-LOAD-THREAT-TABLE-EXIT
044100     END-READ.
044200     GO TO 1310-LOAD-THREAT-LOOP.
044300 1399-LOAD-THREAT-TABLE-EXIT.
044400     EXIT.
044500 EJECT
044600********************************************************************
044700*                        MAIN PROCESS                             *
044800********************************************************************
045000 2000-MAIN-PROCESS.
045100     PERFORM 2100-READ-NEXT-VULN
045200         THRU 2199-READ-NEXT-VULN-EXIT.
045300     IF NOT END-OF-FILE
045400         PERFORM 2200-PROCESS-VULNERABILITY
045500             THRU 2299-PROCESS-VULNERABILITY-EXIT
045600     END-IF.
045700 2000-MAIN-PROCESS-EXIT.
045800     EXIT.
045900 EJECT
046000********************************************************************
046100*                     READ NEXT VULNERABILITY                     *
046200********************************************************************
046300 2100-READ-NEXT-VULN.
046400     READ VULN-FILE
046500         AT END
046600             SET END-OF-FILE TO TRUE
046700         NOT AT END
046800             MOVE VULN-REC TO WS-VULN-AREA
046900     END-READ.
047000 2199-READ-NEXT-VULN-EXIT.
047100     EXIT.
047200 EJECT
047300********************************************************************
047400*                   PROCESS ONE VULNERABILITY                     *
047500********************************************************************
047600 2200-PROCESS-VULNERABILITY.
047700     ADD 1 TO WS-ORG-VULN-COUNT.
047800     IF FIRST-VULN-READ
047900         MOVE VL-VULN-ASSET-ID TO WS-CURR-ASSET-ID
048000         SET NEW-ASSET-GROUP TO TRUE
048100     ELSE
048200         IF VL-VULN-ASSET-ID NOT = WS-CURR-ASSET-ID
048300             PERFORM 2500-ASSET-CONTROL-BREAK
048400                 THRU 2599-ASSET-CONTROL-BREAK-EXIT
048500             MOVE VL-VULN-ASSET-ID TO WS-CURR-ASSET-ID
048600         END-IF
048700     END-IF.
048800     SET FIRST-VULN-READ TO FALSE.
048900     PERFORM 2210-LOOKUP-ASSET
049000         THRU 2219-LOOKUP-ASSET-EXIT.
049100     PERFORM 2220-SCAN-THREAT-CONTEXT
049200         THRU 2229-SCAN-THREAT-CONTEXT-EXIT.
049300     PERFORM 2300-COMPUTE-RISK-FACTORS
049400         THRU 2390-SET-SEVERITY-PRIORITY.
049500     PERFORM 2400-WRITE-RISK-RECORD
049600         THRU 2499-WRITE-RISK-RECORD-EXIT.
049700     PERFORM 2450-UPDATE-ASSET-ACCUM
049800         THRU 2459-UPDATE-ASSET-ACCUM-EXIT.
049900 2299-PROCESS-VULNERABILITY-EXIT.
050000     EXIT.
050100 EJECT
050200********************************************************************
050300*              LOOK UP OWNING ASSET IN THE ASSET TABLE            *
050400********************************************************************
050500 2210-LOOKUP-ASSET.
050600     SET ASSET-NOT-FOUND TO TRUE.
050700     MOVE SPACES TO AS-ASSET-VALUE.
050800     MOVE 'UNKNOWN' TO AS-CRITICALITY AS-EXPOSURE.
050850     SET WS-ASSET-IX TO 1.
050875     PERFORM 2215-LOOKUP-ASSET-LOOP
050880         UNTIL WS-ASSET-IX > WS-ASSET-COUNT OR ASSET-FOUND.
051800 2219-LOOKUP-ASSET-EXIT.
051900     EXIT.
051910 2215-LOOKUP-ASSET-LOOP.
051920     IF AS-T-ASSET-ID (WS-ASSET-IX) = VL-VULN-ASSET-ID
051930         SET ASSET-FOUND TO TRUE
051940         MOVE AS-T-ASSET-VALUE (WS-ASSET-IX)  TO AS-ASSET-VALUE
051950         MOVE AS-T-CRITICALITY (WS-ASSET-IX)  TO AS-CRITICALITY
051960         MOVE AS-T-EXPOSURE (WS-ASSET-IX)     TO AS-EXPOSURE
051970     END-IF.
051980     SET WS-ASSET-IX UP BY 1.
052000 EJECT
052100********************************************************************
052200*         SCAN THREAT TABLE FOR THIS VULNERABILITY'S CVE          *
052300********************************************************************
052400 2220-SCAN-THREAT-CONTEXT.
052500     SET WS-TH-MATCH-FOUND TO FALSE.
052600     SET WS-TH-ACTIVE-FOUND TO FALSE.
052700     SET WS-TH-ACTOR-FOUND TO FALSE.
052800     SET WS-TH-ORG-FOUND TO FALSE.
052900     SET WS-TH-IND-FOUND TO FALSE.
053000     SET WS-TH-REGION-FOUND TO FALSE.
053100     MOVE 'N' TO WS-TH-MATCH-IND WS-TH-ACTIVE-IND WS-TH-ACTOR-IND
053200                 WS-TH-ORG-IND WS-TH-IND-IND WS-TH-REGION-IND.
053250     SET WS-THREAT-IX TO 1.
053275     PERFORM 2225-SCAN-THREAT-CONTEXT-LOOP
053290         UNTIL WS-THREAT-IX > WS-THREAT-COUNT.
055400 2229-SCAN-THREAT-CONTEXT-EXIT.
055500     EXIT.
055510 2225-SCAN-THREAT-CONTEXT-LOOP.
055520     IF TH-T-CVE-ID (WS-THREAT-IX) = VL-VULN-ID
055530         MOVE 'Y' TO WS-TH-MATCH-IND
055540         IF TH-T-ACTIVE-FLAG (WS-THREAT-IX) = 'Y'
055550             MOVE 'Y' TO WS-TH-ACTIVE-IND
055560         END-IF
055570         IF TH-T-ACTOR (WS-THREAT-IX) NOT = SPACES
055580             MOVE 'Y' TO WS-TH-ACTOR-IND
055590         END-IF
055600         IF TH-T-ORG-FLAG (WS-THREAT-IX) = 'Y'
055610             MOVE 'Y' TO WS-TH-ORG-IND
055620         END-IF
055630         IF TH-T-IND-FLAG (WS-THREAT-IX) = 'Y'
055640             MOVE 'Y' TO WS-TH-IND-IND
055650         END-IF
055660         IF TH-T-REGION-FLAG (WS-THREAT-IX) = 'Y'
055670             MOVE 'Y' TO WS-TH-REGION-IND
055680         END-IF
055690     END-IF.
055700     SET WS-THREAT-IX UP BY 1.
055710 EJECT
055720********************************************************************
055730*               COMPUTE THE SIX CONTEXT FACTORS                   *
055740********************************************************************
056000 2300-COMPUTE-RISK-FACTORS.
056100     EVALUATE AS-CRITICALITY
056200         WHEN 'CRITICAL'   MOVE 1.5 TO WS-CRIT-FACTOR
056300         WHEN 'HIGH'       MOVE 1.3 TO WS-CRIT-FACTOR
056400         WHEN 'MEDIUM'     MOVE 1.0 TO WS-CRIT-FACTOR
056500         WHEN 'LOW'        MOVE 0.7 TO WS-CRIT-FACTOR
056600         WHEN OTHER        MOVE 1.0 TO WS-CRIT-FACTOR
056700     END-EVALUATE.
056800*
056900     EVALUATE VL-EXPLOIT-STATUS
057000         WHEN 'WEAPONIZED' MOVE 2.0 TO WS-EXPLOIT-FACTOR
057100         WHEN 'POC'        MOVE 1.5 TO WS-EXPLOIT-FACTOR
057200         WHEN 'THEORETICAL' MOVE 1.0 TO WS-EXPLOIT-FACTOR
057300         WHEN OTHER        MOVE 1.2 TO WS-EXPLOIT-FACTOR
057400     END-EVALUATE.
057500*
057600     IF NOT WS-TH-MATCH-FOUND
057700         MOVE 1.0 TO WS-THREAT-FACTOR
057800         MOVE 1.0 TO WS-TARGET-FACTOR
057900     ELSE
058000         EVALUATE TRUE
058100             WHEN WS-TH-ACTIVE-FOUND  MOVE 2.5 TO WS-THREAT-FACTOR
058200             WHEN WS-TH-ACTOR-FOUND   MOVE 1.8 TO WS-THREAT-FACTOR
058300             WHEN OTHER               MOVE 1.3 TO WS-THREAT-FACTOR
058400         END-EVALUATE
059500         EVALUATE TRUE
059600             WHEN WS-TH-ORG-FOUND     MOVE 2.0 TO WS-TARGET-FACTOR
059700             WHEN WS-TH-IND-FOUND     MOVE 1.5 TO WS-TARGET-FACTOR
059800             WHEN WS-TH-REGION-FOUND  MOVE 1.3 TO WS-TARGET-FACTOR
059900             WHEN OTHER               MOVE 1.0 TO WS-TARGET-FACTOR
060000         END-EVALUATE
060100     END-IF.
060200*
060300     EVALUATE AS-EXPOSURE
060400         WHEN 'INTERNET'   MOVE 1.5 TO WS-EXPOSURE-FACTOR
060500         WHEN 'DMZ'        MOVE 1.3 TO WS-EXPOSURE-FACTOR
060600         WHEN 'INTERNAL'   MOVE 1.0 TO WS-EXPOSURE-FACTOR
060700         WHEN OTHER        MOVE 1.2 TO WS-EXPOSURE-FACTOR
060800     END-EVALUATE.
060900*
061000     EVALUATE TRUE
061100         WHEN VL-AGE-DAYS < 7    MOVE 1.4 TO WS-AGE-FACTOR
061200         WHEN VL-AGE-DAYS < 30   MOVE 1.2 TO WS-AGE-FACTOR
061300         WHEN VL-AGE-DAYS < 90   MOVE 1.0 TO WS-AGE-FACTOR
061400         WHEN VL-AGE-DAYS < 365  MOVE 0.9 TO WS-AGE-FACTOR
061500         WHEN OTHER              MOVE 0.8 TO WS-AGE-FACTOR
061600     END-EVALUATE.
061700 EJECT
061800********************************************************************
061900*          MULTIPLY FACTORS, CAP AND ROUND THE FINAL SCORE        *
062000********************************************************************
062100 2350-COMPUTE-FINAL-SCORE.
062200     COMPUTE WS-SCORE-WORK =
062300         VL-CVSS-SCORE * WS-CRIT-FACTOR * WS-EXPLOIT-FACTOR
062400                       * WS-THREAT-FACTOR * WS-EXPOSURE-FACTOR
062500                       * WS-AGE-FACTOR * WS-TARGET-FACTOR.
062600     IF WS-SCORE-WORK > 10.0000
062700         MOVE 10.0000 TO WS-SCORE-WORK
062800     END-IF.
063000     MOVE VL-VULN-ASSET-ID TO RA-ASSET-ID.
063100     MOVE VL-VULN-ID       TO RA-VULN-ID.
063200     MOVE VL-CVSS-SCORE    TO RA-CVSS.
063300     MOVE WS-CRIT-FACTOR     TO RA-CRIT-FACTOR.
063400     MOVE WS-EXPLOIT-FACTOR  TO RA-EXPLOIT-FACTOR.
063500     MOVE WS-THREAT-FACTOR   TO RA-THREAT-FACTOR.
063600     MOVE WS-EXPOSURE-FACTOR TO RA-EXPOSURE-FACTOR.
063700     MOVE WS-AGE-FACTOR      TO RA-AGE-FACTOR.
063800     MOVE WS-TARGET-FACTOR   TO RA-TARGET-FACTOR.
063900     COMPUTE RA-RISK-SCORE ROUNDED = WS-SCORE-WORK.
064000 2390-SET-SEVERITY-PRIORITY.
064100     EVALUATE TRUE
064200         WHEN RA-RISK-SCORE >= 9.00  MOVE 'CRITICAL' TO RA-SEVERITY
064300         WHEN RA-RISK-SCORE >= 7.00  MOVE 'HIGH'     TO RA-SEVERITY
064400         WHEN RA-RISK-SCORE >= 4.00  MOVE 'MEDIUM'   TO RA-SEVERITY
064500         WHEN OTHER                  MOVE 'LOW'      TO RA-SEVERITY
064600     END-EVALUATE.
064700     EVALUATE TRUE
064800         WHEN RA-RISK-SCORE >= 9.00 OR WS-THREAT-FACTOR >= 2.50
064900             MOVE 'URGENT' TO RA-PRIORITY
065000         WHEN RA-RISK-SCORE >= 7.00  MOVE 'HIGH'   TO RA-PRIORITY
065100         WHEN RA-RISK-SCORE >= 4.00  MOVE 'MEDIUM' TO RA-PRIORITY
065200         WHEN OTHER                  MOVE 'LOW'    TO RA-PRIORITY
065300     END-EVALUATE.
065400 EJECT
065500********************************************************************
065600*                    WRITE RISK-ASSESSMENT RECORD                  *
065700********************************************************************
065800 2400-WRITE-RISK-RECORD.
065900     PERFORM 2350-COMPUTE-FINAL-SCORE.
066000     WRITE RISK-REC FROM RA-RISK-ASSESSMENT-RECORD.
066100     IF WS-RISK-STATUS NOT = '00'
066200         DISPLAY 'SNRISK01 - WRITE ERROR ON RISKOUT'
066300         GO TO EOJ9900-ABEND
066400     END-IF.
066500 2499-WRITE-RISK-RECORD-EXIT.
066600     EXIT.
066700 EJECT
066800********************************************************************
066900*               ACCUMULATE THE ASSET-LEVEL ROLL-UP                 *
067000********************************************************************
067100 2450-UPDATE-ASSET-ACCUM.
067200     MOVE AS-ASSET-VALUE TO WS-ASSET-VALUE-SAVE.
067300     ADD 1 TO WS-ASSET-VULN-COUNT.
067400     EVALUATE RA-SEVERITY
067500         WHEN 'CRITICAL' ADD 1 TO WS-ASSET-CRIT-CNT
067600         WHEN 'HIGH'     ADD 1 TO WS-ASSET-HIGH-CNT
067700         WHEN 'MEDIUM'   ADD 1 TO WS-ASSET-MED-CNT
067800         WHEN OTHER      ADD 1 TO WS-ASSET-LOW-CNT
067900     END-EVALUATE.
068000     IF RA-SEVERITY = 'CRITICAL' OR RA-PRIORITY = 'URGENT'
068100         SET WS-ASSET-URGENT TO TRUE
068200     END-IF.
068300     PERFORM 2460-UPDATE-TOP3
068400         THRU 2469-UPDATE-TOP3-EXIT.
068500 2459-UPDATE-ASSET-ACCUM-EXIT.
068600     EXIT.
068700 EJECT
068800********************************************************************
068900*        KEEP A RUNNING TOP-3 OF RISK SCORES FOR THIS ASSET        *
069000********************************************************************
069100 2460-UPDATE-TOP3.
069200     EVALUATE TRUE
069300         WHEN RA-RISK-SCORE > WS-TOP3-SCORE-1
069400             MOVE WS-TOP3-SCORE-2 TO WS-TOP3-SCORE-3
069500             MOVE WS-TOP3-SCORE-1 TO WS-TOP3-SCORE-2
069600             MOVE RA-RISK-SCORE   TO WS-TOP3-SCORE-1
069700         WHEN RA-RISK-SCORE > WS-TOP3-SCORE-2
069800             MOVE WS-TOP3-SCORE-2 TO WS-TOP3-SCORE-3
069900             MOVE RA-RISK-SCORE   TO WS-TOP3-SCORE-2
070000         WHEN RA-RISK-SCORE > WS-TOP3-SCORE-3
070100             MOVE RA-RISK-SCORE   TO WS-TOP3-SCORE-3
070200     END-EVALUATE.
070300 2469-UPDATE-TOP3-EXIT.
070400     EXIT.
070500 EJECT
070600********************************************************************
070700*                   ASSET CONTROL BREAK                           *
070800********************************************************************
070900 2500-ASSET-CONTROL-BREAK.
071000     IF WS-ASSET-VULN-COUNT = 0
071100         GO TO 2599-ASSET-CONTROL-BREAK-EXIT
072000     END-IF.
072100     EVALUATE TRUE
072200         WHEN WS-ASSET-VULN-COUNT >= 3
072300             COMPUTE WS-ASSET-OVERALL-RISK ROUNDED =
072400                 (WS-TOP3-SCORE-1 * 0.5) + (WS-TOP3-SCORE-2 * 0.3)
072500                                         + (WS-TOP3-SCORE-3 * 0.2)
072600         WHEN WS-ASSET-VULN-COUNT = 2
072700             COMPUTE WS-ASSET-OVERALL-RISK ROUNDED =
072800                 (WS-TOP3-SCORE-1 * 0.6) + (WS-TOP3-SCORE-2 * 0.4)
072900         WHEN WS-ASSET-VULN-COUNT = 1
073000             MOVE WS-TOP3-SCORE-1 TO WS-ASSET-OVERALL-RISK
073100         WHEN OTHER
073200             MOVE ZERO TO WS-ASSET-OVERALL-RISK
073300     END-EVALUATE.
073400     EVALUATE TRUE
073500         WHEN WS-ASSET-VULN-COUNT = 0
073600             MOVE 'NONE'     TO WS-ASSET-SEVERITY
073700         WHEN WS-ASSET-OVERALL-RISK >= 9.00
073800             MOVE 'CRITICAL' TO WS-ASSET-SEVERITY
073900         WHEN WS-ASSET-OVERALL-RISK >= 7.00
074000             MOVE 'HIGH'     TO WS-ASSET-SEVERITY
074100         WHEN WS-ASSET-OVERALL-RISK >= 4.00
074200             MOVE 'MEDIUM'   TO WS-ASSET-SEVERITY
074300         WHEN OTHER
074400             MOVE 'LOW'      TO WS-ASSET-SEVERITY
074500     END-EVALUATE.
074600     PERFORM 4100-PRINT-ASSET-DETAIL
074700         THRU 4199-PRINT-ASSET-DETAIL-EXIT.
074800     ADD 1 TO WS-ORG-ASSET-COUNT.
074900     ADD WS-ASSET-OVERALL-RISK TO WS-ORG-RISK-SUM.
075000     EVALUATE WS-ASSET-SEVERITY
075100         WHEN 'CRITICAL' ADD 1 TO WS-ORG-CRIT-CNT
075200         WHEN 'HIGH'     ADD 1 TO WS-ORG-HIGH-CNT
075300         WHEN 'MEDIUM'   ADD 1 TO WS-ORG-MED-CNT
075400         WHEN OTHER      ADD 1 TO WS-ORG-LOW-CNT
075500     END-EVALUATE.
075600     INITIALIZE WS-ASSET-ACCUM.
075700 2599-ASSET-CONTROL-BREAK-EXIT.
075800     EXIT.
075900 EJECT
076000********************************************************************
076100*                 ORGANIZATION-WIDE ROLL-UP                        *
076200********************************************************************
076300 3000-ORG-ROLLUP.
076400     IF WS-ORG-ASSET-COUNT > 0
076500         COMPUTE WS-ORG-RISK-MEAN ROUNDED =
076600             WS-ORG-RISK-SUM / WS-ORG-ASSET-COUNT
076700     ELSE
076800         MOVE ZERO TO WS-ORG-RISK-MEAN
076900     END-IF.
077000     EVALUATE TRUE
077100         WHEN WS-ORG-RISK-MEAN >= 9.00  MOVE 'CRITICAL' TO WS-ORG-SEVERITY
077200         WHEN WS-ORG-RISK-MEAN >= 7.00  MOVE 'HIGH'     TO WS-ORG-SEVERITY
077300         WHEN WS-ORG-RISK-MEAN >= 4.00  MOVE 'MEDIUM'   TO WS-ORG-SEVERITY
077400         WHEN OTHER                     MOVE 'LOW'      TO WS-ORG-SEVERITY
077500     END-EVALUATE.
077600     IF WS-ORG-CRIT-CNT > 0
077700         SET WS-ORG-URGENT TO TRUE
077800     END-IF.
077900 3099-ORG-ROLLUP-EXIT.
078000     EXIT.
078100 EJECT
078200********************************************************************
078300*                PRINT THE ORGANIZATION RISK REPORT                *
078400********************************************************************
078500 4000-PRINT-ORG-REPORT.
078600     MOVE WS-RUN-DATE TO RP-TITLE-DATE.
078700     WRITE REPORT-REC FROM RP-TITLE-LINE
078800         AFTER ADVANCING PAGE.
078900     WRITE REPORT-REC FROM RP-COLUMN-HDGS
079000         AFTER ADVANCING 2 LINES.
079100*    DETAIL LINES WERE ALREADY PRINTED AT EACH ASSET BREAK --
079200*    SEVERITY BAND SUBTOTALS FOLLOW AS A SUMMARY SECTION SINCE
079300*    VULNS ARE SEQUENCED BY ASSET-ID, NOT BY SEVERITY BAND.
079400     MOVE 'CRITICAL SEVERITY BAND' TO RP-BAND-LIT.
079500     MOVE WS-ORG-CRIT-CNT TO RP-BAND-COUNT.
079600     WRITE REPORT-REC FROM RP-BAND-TOTAL-LINE
079700         AFTER ADVANCING 2 LINES.
079800     MOVE 'HIGH SEVERITY BAND' TO RP-BAND-LIT.
079900     MOVE WS-ORG-HIGH-CNT TO RP-BAND-COUNT.
080000     WRITE REPORT-REC FROM RP-BAND-TOTAL-LINE
080100         AFTER ADVANCING 1 LINES.
080200     MOVE 'MEDIUM SEVERITY BAND' TO RP-BAND-LIT.
080300     MOVE WS-ORG-MED-CNT TO RP-BAND-COUNT.
080400     WRITE REPORT-REC FROM RP-BAND-TOTAL-LINE
080500         AFTER ADVANCING 1 LINES.
080600     MOVE 'LOW SEVERITY BAND' TO RP-BAND-LIT.
080700     MOVE WS-ORG-LOW-CNT TO RP-BAND-COUNT.
080800     WRITE REPORT-REC FROM RP-BAND-TOTAL-LINE
080900         AFTER ADVANCING 1 LINES.
081000     MOVE WS-ORG-ASSET-COUNT TO RP-TOT-ASSET-CNT.
081100     MOVE WS-ORG-VULN-COUNT  TO RP-TOT-VULN-CNT.
081200     WRITE REPORT-REC FROM RP-FINAL-TOTAL-LINE-1
081300         AFTER ADVANCING 2 LINES.
081400     MOVE WS-ORG-RISK-MEAN TO RP-ORG-RISK.
081500     MOVE WS-ORG-SEVERITY  TO RP-ORG-SEVERITY.
081600     WRITE REPORT-REC FROM RP-FINAL-TOTAL-LINE-2
081700         AFTER ADVANCING 1 LINES.
081800     IF WS-ORG-URGENT
081900         MOVE '*** URGENT ACTIONS REQUIRED ***' TO RP-URGENT-LIT
082000     ELSE
082100         MOVE SPACES TO RP-URGENT-LIT
082200     END-IF.
082300     WRITE REPORT-REC FROM RP-FINAL-TOTAL-LINE-3
082400         AFTER ADVANCING 1 LINES.
082500 4999-PRINT-ORG-REPORT-EXIT.
082600     EXIT.
082700 EJECT
082800********************************************************************
082900*               PRINT ONE ASSET DETAIL LINE                       *
083000********************************************************************
083100 4100-PRINT-ASSET-DETAIL.
083200     MOVE WS-CURR-ASSET-ID      TO RP-ASSET-ID.
083300     MOVE WS-ASSET-VALUE-SAVE   TO RP-ASSET-VALUE.
083400     MOVE WS-ASSET-OVERALL-RISK TO RP-OVERALL-RISK.
083500     MOVE WS-ASSET-SEVERITY     TO RP-SEVERITY.
083600     MOVE WS-ASSET-CRIT-CNT     TO RP-CRIT-CNT.
083700     MOVE WS-ASSET-HIGH-CNT     TO RP-HIGH-CNT.
083800     MOVE WS-ASSET-MED-CNT      TO RP-MED-CNT.
083900     MOVE WS-ASSET-LOW-CNT      TO RP-LOW-CNT.
084000     WRITE REPORT-REC FROM RP-DETAIL-LINE
084100         AFTER ADVANCING 1 LINES.
084200     ADD 1 TO WS-LINE-COUNT.
084300     IF WS-LINE-COUNT > 50
084400         MOVE WS-RUN-DATE TO RP-TITLE-DATE
084500         WRITE REPORT-REC FROM RP-TITLE-LINE
084600             AFTER ADVANCING PAGE
084700         WRITE REPORT-REC FROM RP-COLUMN-HDGS
084800             AFTER ADVANCING 2 LINES
084900         MOVE ZERO TO WS-LINE-COUNT
085000     END-IF.
085100 4199-PRINT-ASSET-DETAIL-EXIT.
085200     EXIT.
085300 EJECT
085400********************************************************************
085500*                        CLOSE FILES                              *
085600********************************************************************
085700 EOJ9000-CLOSE-FILES.
085800     CLOSE ASSET-FILE VULN-FILE THREAT-FILE RISK-FILE REPORT-FILE.
085900     DISPLAY 'SNRISK01 - VULNERABILITIES PROCESSED: ' WS-ORG-VULN-COUNT.
086000     DISPLAY 'SNRISK01 - ASSETS ROLLED UP .........: ' WS-ORG-ASSET-COUNT.
086100     GO TO EOJ9999-EXIT.
086200 EOJ9900-ABEND.
086300     DISPLAY 'SNRISK01 - PROGRAM ABENDING DUE TO ERROR'.
086400     CLOSE ASSET-FILE VULN-FILE THREAT-FILE RISK-FILE REPORT-FILE.
086500     MOVE 16 TO RETURN-CODE.
086600 EOJ9999-EXIT.
086700     EXIT.
