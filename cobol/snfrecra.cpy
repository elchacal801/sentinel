000100********************************************************************
000200*                                                                  *
000300*    SNFRECRA  --  RISK-ASSESSMENT OUTPUT RECORD                  *
000400*    ONE ENTRY WRITTEN BY THE RISK SCORING ENGINE FOR EVERY       *
000500*    VULNERABILITY PROCESSED.  CARRIES THE FINAL SCORE PLUS THE   *
000600*    SIX CONTEXT FACTORS THAT PRODUCED IT, FOR AUDIT.              *
000700*                                                                  *
000800*    77127  KMH  NEW COPYBOOK FOR SENTINEL RISK OUTPUT             *
000900*    98350  RDP  Y2K - NO DATE FIELDS, CLOSED NO CHANGE            *
001000*                                                                  *
001100********************************************************************
001200    05  RA-RISK-ASSESSMENT-RECORD.
001300        10  RA-ASSET-ID            PIC X(08).
001400        10  RA-VULN-ID             PIC X(16).
001500        10  RA-RISK-SCORE          PIC 9(02)V9(02).
001600        10  RA-SEVERITY            PIC X(08).
001700        10  RA-PRIORITY            PIC X(08).
001800        10  RA-CVSS                PIC 9(02)V9(01).
001900        10  RA-CRIT-FACTOR         PIC 9V9(02).
002000        10  RA-EXPLOIT-FACTOR      PIC 9V9(02).
002100        10  RA-THREAT-FACTOR       PIC 9V9(02).
002200        10  RA-EXPOSURE-FACTOR     PIC 9V9(02).
002300        10  RA-AGE-FACTOR          PIC 9V9(02).
002400        10  RA-TARGET-FACTOR       PIC 9V9(02).
002500        10  FILLER                 PIC X(55).
