000100********************************************************************
000200*                                                                  *
000300*    SNFRECPA  --  PATH-ANALYSIS OUTPUT RECORD                    *
000400*    ONE ENTRY PER ATTACK PATH, CARRYING THE COMPUTED             *
000500*    LIKELIHOOD/DIFFICULTY/DETECTABILITY/IMPACT METRICS AND THE   *
000600*    DERIVED SKILL LEVEL, VIABILITY, OVERALL RISK AND TIME         *
000700*    ESTIMATE FOR THE ATTACK PATH ANALYZER.                       *
000800*                                                                  *
000900*    77133  KMH  NEW COPYBOOK FOR SENTINEL PATH OUTPUT             *
001000*    98354  RDP  Y2K - NO DATE FIELDS, CLOSED NO CHANGE            *
001100*                                                                  *
001200********************************************************************
001300    05  PA-PATH-ANALYSIS-RECORD.
001400        10  PA-PATH-ID             PIC X(08).
001500        10  PA-LIKELIHOOD          PIC 9V9(03).
001600        10  PA-DIFFICULTY          PIC 9(02)V9(02).
001700        10  PA-DETECTABILITY       PIC 9V9(03).
001800        10  PA-IMPACT              PIC 9(02)V9(02).
001900        10  PA-SKILL               PIC X(08).
002000        10  PA-VIABLE-FLAG         PIC X(01).
002100        10  PA-OVERALL-RISK        PIC 9(02)V9(02).
002200        10  PA-RISK-LEVEL          PIC X(08).
002300        10  PA-TIME-EST            PIC X(12).
002400        10  FILLER                 PIC X(63).
